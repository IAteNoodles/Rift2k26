000100******************************************************************
000200* PGXABND  -  STANDARD ABEND / DIAGNOSTIC BLOCK                  *
000300*                                                                *
000400*  EVERY PHARMAGUARD BATCH PROGRAM COPIES THIS BLOCK SO THE      *
000500*  SYSOUT TRACE LINE LOOKS THE SAME NO MATTER WHICH STEP BLEW    *
000600*  UP.  PARA-NAME IS STAMPED AT THE TOP OF EVERY PARAGRAPH SO    *
000700*  THE ABEND DUMP TELLS US WHERE WE WERE.  THE DIVIDE-BY-ZERO    *
000800*  TRICK IN 1000-ABEND-RTN FORCES AN 0C7 SO OPS SEES A REAL      *
000900*  S0C7 IN THE JOBLOG INSTEAD OF A CLEAN RETURN-CODE 12.         *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  FILLER                  PIC X(01) VALUE '*'.
001300     05  PARA-NAME               PIC X(20) VALUE SPACES.
001400     05  FILLER                  PIC X(01) VALUE SPACES.
001500     05  ABEND-REASON            PIC X(60) VALUE SPACES.
001600     05  FILLER                  PIC X(01) VALUE SPACES.
001700     05  FILLER                  PIC X(09) VALUE 'EXPECTED='.
001800     05  EXPECTED-VAL            PIC X(09) VALUE SPACES.
001900     05  FILLER                  PIC X(01) VALUE SPACES.
002000     05  FILLER                  PIC X(07) VALUE 'ACTUAL='.
002100     05  ACTUAL-VAL              PIC X(09) VALUE SPACES.
002200     05  FILLER                  PIC X(10) VALUE SPACES.
002300 
002400 01  DIVIDE-BY-ZERO-FIELDS.
002500     05  ZERO-VAL                PIC S9(4) COMP VALUE ZERO.
002600     05  ONE-VAL                 PIC S9(4) COMP VALUE 1.
