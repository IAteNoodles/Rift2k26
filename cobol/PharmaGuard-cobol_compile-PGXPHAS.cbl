000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGXPHAS.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/02/91.
000600 DATE-COMPILED. 09/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM GROUPS THE EXTRACTED VARIANT RECORDS BY
001300*          GENE AND WORKS OUT A HEURISTIC DIPLOTYPE FOR EACH
001400*          GENE FROM THE RAW GENOTYPE CALLS.
001500*
001600*          A GENE IS MARKED UNCERTAIN IF ANY OF ITS VARIANTS
001700*          CAME THROUGH WITHOUT A STAR ALLELE.  PHASED CALLS
001800*          (SEPARATOR '|') ARE WORKED OFF FIRST, THEN UNPHASED
001900*          CALLS (SEPARATOR '/') USING THE TRANS-ASSUMPTION
002000*          FALLBACK WHEN THERE IS MORE THAN ONE.
002100*
002200*          THIS PROGRAM IS BUILT FROM THE OLD PATSRCH TABLE-LOAD
002300*          AND SEARCH SHELL - THE EQUIPMENT TABLE BECOMES THE
002400*          PER-GENE VARIANT TABLE, AND THE SEARCH-DRIVEN LOOKUP
002500*          BECOMES THE GROUP-BY-GENE LOOKUP IN 050.
002600*
002700******************************************************************
002800*
002900*          INPUT FILE            -   DDS0001.PGXVAR
003000*
003100*          OUTPUT FILE PRODUCED  -   DDS0001.PGXPROF
003200*
003300*          DUMP FILE             -   SYSOUT
003400*
003500******************************************************************
003600*CHANGE-LOG.
003700*   09/02/91  JS   ORIGINAL PROGRAM - REBUILT FROM PATSRCH FOR    090291JS
003800*   09/02/91  JS   THE PGX HEURISTIC PHASING ENGINE               090291JS
003900*   05/14/94  RGK  PR#4891 - PHASED VARIANTS WERE NOT BEING       051494RG
004000*   05/14/94  RGK  PROCESSED AHEAD OF UNPHASED ONES - GUIDELINE   051494RG
004100*   05/14/94  RGK  CALLS FOR PHASED CALLS FIRST                   051494RG
004200*   04/17/95  DTW  PR#5102 - A GENE WITH NO NON-ZERO ALLELE ON    041795DT
004300*   04/17/95  DTW  EITHER CHROMOSOME NOW DEFAULTS TO *1, NOT      041795DT
004400*   04/17/95  DTW  SPACES                                         041795DT
004500*   02/09/99  MLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   020999ML
004600*   02/09/99  MLH  NO CHANGES REQUIRED, SIGNED OFF                020999ML
004700*   10/21/02  DTW  PR#6950 - OUTPUT WAS IN VARIANT-FILE ORDER,    102102DT
004800*   10/21/02  DTW  NOW SORTED ASCENDING BY GENE PER THE NEW       102102DT
004900*   10/21/02  DTW  DOWNSTREAM RISK ENGINE'S REQUIREMENTS          102102DT
005000*   08/05/06  PTV  PR#8105 - TRANS-ASSUMPTION FALLBACK WAS USING  080506PT
005100*   08/05/06  PTV  1-BASED VARIANT INDEX FOR THE A/B PARITY       080506PT
005200*   08/05/06  PTV  SWITCH - CORRECTED TO 0-BASED                  080506PT
005300******************************************************************
005400 
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600 
006700     SELECT PGXVAR-FILE
006800     ASSIGN TO UT-S-PGXVAR
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS IFCODE.
007100 
007200     SELECT PGXPROF-FILE
007300     ASSIGN TO UT-S-PGXPROF
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600 
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  SYSOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 130 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SYSOUT-REC.
008500 01  SYSOUT-REC                  PIC X(130).
008600 
008700****** ONE RECORD PER VARIANT THAT SURVIVED THE U1 KEEP RULE.
008800 FD  PGXVAR-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 60 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS FD-PGXVAR-REC.
009400 01  FD-PGXVAR-REC               PIC X(60).
009500 
009600*        TRIVIAL WHOLE-RECORD MIRROR - USED WHEN A SYSOUT DUMP
009700*        OF THE RAW INPUT RECORD IS NEEDED FOR A BAD VARIANT.
009800 01  FD-PGXVAR-REC-DUMP REDEFINES FD-PGXVAR-REC.
009900     05  FILLER                  PIC X(60).
010000 
010100****** ONE RECORD PER GENE, SORTED ASCENDING BY GENE ON OUTPUT.
010200 FD  PGXPROF-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 220 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS FD-PGXPROF-REC.
010800 01  FD-PGXPROF-REC              PIC X(220).
010900 
011000 WORKING-STORAGE SECTION.
011100 01  FILE-STATUS-CODES.
011200     05  IFCODE                  PIC X(2).
011300         88  NO-MORE-VAR-CD      VALUE "10".
011400     05  OFCODE                  PIC X(2).
011500 
011600 COPY PGXVAR.
011700 
011800*        SEPARATOR-BYTE VIEW OF THE INPUT RECORD - KEPT FOR
011900*        SYSOUT DUMPS WHEN A GENOTYPE CALL WON'T PARTITION.
012000 01  VAR-GENOTYPE-SCAN REDEFINES PGXVAR-REC.
012100     05  FILLER                  PIC X(35).
012200     05  SCAN-SEP-BYTE           PIC X(01).
012300     05  FILLER                  PIC X(24).
012400 
012500 01  GENE-TABLE.
012600     05  GENE-ENTRY OCCURS 200 TIMES
012700             INDEXED BY GENE-IDX GENE-SRCH-IDX.
012800         10  GENE-NAME           PIC X(10) VALUE SPACES.
012900         10  GENE-UNCERTAIN-SW   PIC X(01) VALUE 'N'.
013000             88  GENE-IS-UNCERTAIN VALUE 'Y'.
013100         10  GENE-VARIANT-CNT    PIC 9(03) COMP VALUE ZERO.
013200         10  GENE-VARIANT-ENTRY OCCURS 50 TIMES
013300                 INDEXED BY VAR-IDX.
013400             15  GV-RSID         PIC X(15) VALUE SPACES.
013500             15  GV-STAR         PIC X(10) VALUE SPACES.
013600             15  GV-GENOTYPE     PIC X(07) VALUE SPACES.
013700 77  GENE-TABLE-CNT              PIC 9(03) COMP VALUE ZERO.
013800 
013900 01  PARTITION-WORK.
014000     05  PHASED-CNT              PIC 9(03) COMP VALUE ZERO.
014100     05  PHASED-ENTRY OCCURS 50 TIMES
014200             INDEXED BY PH-IDX.
014300         10  PH-STAR             PIC X(10) VALUE SPACES.
014400         10  PH-GENOTYPE         PIC X(07) VALUE SPACES.
014500     05  UNPHASED-CNT            PIC 9(03) COMP VALUE ZERO.
014600     05  UNPHASED-ENTRY OCCURS 50 TIMES
014700             INDEXED BY UN-IDX.
014800         10  UN-STAR             PIC X(10) VALUE SPACES.
014900         10  UN-GENOTYPE         PIC X(07) VALUE SPACES.
015000 
015100 01  ALLELE-WORK.
015200     05  ALLELE-A-CNT            PIC 9(02) COMP VALUE ZERO.
015300     05  ALLELE-A-LIST OCCURS 20 TIMES
015400             INDEXED BY A-IDX
015500                                 PIC X(11).
015600     05  ALLELE-B-CNT            PIC 9(02) COMP VALUE ZERO.
015700     05  ALLELE-B-LIST OCCURS 20 TIMES
015800             INDEXED BY B-IDX
015900                                 PIC X(11).
016000 
016100 01  TOKEN-WORK.
016200     05  LEFT-TOKEN              PIC X(11) VALUE SPACES.
016300     05  RIGHT-TOKEN             PIC X(11) VALUE SPACES.
016400     05  SEP-POS                 PIC 9(02) COMP VALUE ZERO.
016500     05  WORK-STAR               PIC X(10) VALUE SPACES.
016600     05  STAR-NORM               PIC X(11) VALUE SPACES.
016700 
016800*        DISPLAY-FORMAT VIEW OF TOKEN-WORK FOR SYSOUT DUMPS WHEN
016900*        A GENOTYPE CALL WON'T SPLIT CLEANLY.
017000 01  TOKEN-WORK-DISPLAY REDEFINES TOKEN-WORK.
017100     05  FILLER                  PIC X(11).
017200     05  FILLER                  PIC X(11).
017300     05  SEP-POS-DISPLAY         PIC X(02).
017400     05  FILLER                  PIC X(10).
017500     05  FILLER                  PIC X(11).
017600 
017700 01  PARITY-WORK.
017800     05  PARITY-N                PIC S9(4) COMP VALUE ZERO.
017900     05  PARITY-Q                PIC S9(4) COMP VALUE ZERO.
018000     05  PARITY-R                PIC S9(4) COMP VALUE ZERO.
018100 
018200*        RES-RSID AND PROF-CONTRIB-RSID ARE NOT INDEXED - THIS
018300*        PLAIN SUBSCRIPT DRIVES BOTH, RATHER THAN BORROWING AN
018400*        INDEX-NAME SET UP FOR A DIFFERENTLY-SIZED TABLE.
018500 77  RSID-SUB                    PIC 9(02) COMP VALUE ZERO.
018600 
018700 01  DIPLOTYPE-WORK.
018800     05  LIST-A-TEXT             PIC X(120) VALUE SPACES.
018900     05  LIST-B-TEXT             PIC X(120) VALUE SPACES.
019000 
019100 01  RESULTS-TABLE.
019200     05  RESULT-ENTRY OCCURS 200 TIMES
019300             INDEXED BY RES-IDX RES-SRCH-IDX RES-CMP-IDX.
019400         10  RES-GENE            PIC X(10) VALUE SPACES.
019500         10  RES-DIPLOTYPE       PIC X(40) VALUE SPACES.
019600         10  RES-RSID-CNT        PIC 9(02) COMP VALUE ZERO.
019700         10  RES-RSID OCCURS 10 TIMES
019800                                 PIC X(15) VALUE SPACES.
019900         10  RES-STATUS          PIC X(10) VALUE SPACES.
020000 77  RESULTS-TABLE-CNT           PIC 9(03) COMP VALUE ZERO.
020100 
020200 01  SWAP-WORK.
020300     05  SWAP-GENE               PIC X(10).
020400     05  SWAP-DIPLO              PIC X(40).
020500     05  SWAP-RSID-CNT           PIC 9(02) COMP.
020600     05  SWAP-RSID OCCURS 10 TIMES PIC X(15).
020700     05  SWAP-STATUS             PIC X(10).
020800 
020900*        DISPLAY-FORMAT VIEW OF SWAP-WORK - THE SORT ROUTINE'S
021000*        HOLD AREA IS OFTEN DUMPED WHILE CHASING A SORT BUG.
021100 01  SWAP-WORK-DISPLAY REDEFINES SWAP-WORK.
021200     05  FILLER                  PIC X(212).
021300 
021400 COPY PGXPROF.
021500 
021600 01  COUNTERS-AND-ACCUMULATORS.
021700     05  RECORDS-READ            PIC S9(9) COMP.
021800     05  RECORDS-WRITTEN         PIC S9(9) COMP.
021900 
022000 01  FLAGS-AND-SWITCHES.
022100     05  MORE-VAR-SW             PIC X(01) VALUE 'Y'.
022200         88  NO-MORE-VAR         VALUE 'N'.
022300 
022400 COPY PGXABND.
022500** QSAM FILE
022600 
022700 PROCEDURE DIVISION.
022800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022900     PERFORM 050-LOAD-GENE-TABLE THRU 050-EXIT
023000             UNTIL NO-MORE-VAR.
023100     PERFORM 100-MAINLINE THRU 100-EXIT
023200             VARYING GENE-IDX FROM 1 BY 1
023300             UNTIL GENE-IDX > GENE-TABLE-CNT.
023400     PERFORM 650-SORT-RESULTS THRU 650-EXIT.
023500     PERFORM 700-WRITE-PGXPROF THRU 700-EXIT
023600             VARYING RES-IDX FROM 1 BY 1
023700             UNTIL RES-IDX > RESULTS-TABLE-CNT.
023800     PERFORM 999-CLEANUP THRU 999-EXIT.
023900     MOVE ZERO TO RETURN-CODE.
024000     GOBACK.
024100 
024200 000-HOUSEKEEPING.
024300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024400     DISPLAY "******** BEGIN JOB PGXPHAS ********".
024500     OPEN INPUT PGXVAR-FILE.
024600     OPEN OUTPUT PGXPROF-FILE, SYSOUT.
024700 
024800     READ PGXVAR-FILE INTO PGXVAR-REC
024900         AT END
025000         MOVE 'N' TO MORE-VAR-SW
025100         GO TO 000-EXIT
025200     END-READ.
025300     ADD 1 TO RECORDS-READ.
025400 000-EXIT.
025500     EXIT.
025600 
025700 050-LOAD-GENE-TABLE.
025800     MOVE "050-LOAD-GENE-TABLE" TO PARA-NAME.
025900     PERFORM 060-FIND-OR-ADD-GENE THRU 060-EXIT.
026000     SET VAR-IDX TO GENE-VARIANT-CNT(GENE-IDX).
026100     SET VAR-IDX UP BY 1.
026200     SET GENE-VARIANT-CNT(GENE-IDX) TO VAR-IDX.
026300     MOVE VAR-RSID             TO GV-RSID(GENE-IDX, VAR-IDX).
026400     MOVE VAR-EXTRACTED-STAR   TO GV-STAR(GENE-IDX, VAR-IDX).
026500     MOVE VAR-RAW-GENOTYPE-CALL TO GV-GENOTYPE(GENE-IDX, VAR-IDX).
026600     IF VAR-EXTRACTED-STAR = "Unknown"
026700         MOVE 'Y' TO GENE-UNCERTAIN-SW(GENE-IDX).
026800 
026900     READ PGXVAR-FILE INTO PGXVAR-REC
027000         AT END
027100         MOVE 'N' TO MORE-VAR-SW
027200         GO TO 050-EXIT
027300     END-READ.
027400     ADD 1 TO RECORDS-READ.
027500 050-EXIT.
027600     EXIT.
027700 
027800 060-FIND-OR-ADD-GENE.
027900     MOVE "060-FIND-OR-ADD-GENE" TO PARA-NAME.
028000     SET GENE-IDX TO 1.
028100     SEARCH GENE-ENTRY
028200         AT END
028300             SET GENE-TABLE-CNT UP BY 1
028400             SET GENE-IDX TO GENE-TABLE-CNT
028500             MOVE VAR-GENE-SYMBOL TO GENE-NAME(GENE-IDX)
028600         WHEN GENE-NAME(GENE-IDX) = VAR-GENE-SYMBOL
028700             CONTINUE
028800     END-SEARCH.
028900 060-EXIT.
029000     EXIT.
029100 
029200 100-MAINLINE.
029300     MOVE "100-MAINLINE" TO PARA-NAME.
029400     PERFORM 200-PARTITION-PHASE-CALLS THRU 200-EXIT.
029500 
029600     MOVE ZERO TO ALLELE-A-CNT.
029700     MOVE ZERO TO ALLELE-B-CNT.
029800 
029900     PERFORM 300-PROCESSOR-1-PHASED THRU 300-EXIT
030000             VARYING PH-IDX FROM 1 BY 1
030100             UNTIL PH-IDX > PHASED-CNT.
030200 
030300     EVALUATE TRUE
030400         WHEN UNPHASED-CNT = 1
030500             SET UN-IDX TO 1
030600             PERFORM 400-PROCESSOR-2-SINGLE-UNPHASED
030700                     THRU 400-EXIT
030800         WHEN UNPHASED-CNT > 1
030900             PERFORM 500-PROCESSOR-3-TRANS-FALLBACK
031000                     THRU 500-EXIT
031100                     VARYING UN-IDX FROM 1 BY 1
031200                     UNTIL UN-IDX > UNPHASED-CNT
031300         WHEN OTHER
031400             CONTINUE
031500     END-EVALUATE.
031600 
031700     PERFORM 600-ASSEMBLE-DIPLOTYPE THRU 600-EXIT.
031800 100-EXIT.
031900     EXIT.
032000 
032100 200-PARTITION-PHASE-CALLS.
032200     MOVE "200-PARTITION-PHASE-CALLS" TO PARA-NAME.
032300     MOVE ZERO TO PHASED-CNT.
032400     MOVE ZERO TO UNPHASED-CNT.
032500 
032600     PERFORM 210-PARTITION-ONE-VARIANT THRU 210-EXIT
032700             VARYING VAR-IDX FROM 1 BY 1
032800             UNTIL VAR-IDX > GENE-VARIANT-CNT(GENE-IDX).
032900 200-EXIT.
033000     EXIT.
033100 
033200 210-PARTITION-ONE-VARIANT.
033300     MOVE GV-GENOTYPE(GENE-IDX, VAR-IDX) TO
033400             VAR-RAW-GENOTYPE-CALL.
033500     MOVE ZERO TO SEP-POS.
033600     INSPECT VAR-RAW-GENOTYPE-CALL TALLYING SEP-POS
033700             FOR CHARACTERS BEFORE INITIAL '|'.
033800     IF SEP-POS < LENGTH OF VAR-RAW-GENOTYPE-CALL
033900         SET PHASED-CNT UP BY 1
034000         SET PH-IDX TO PHASED-CNT
034100         MOVE GV-STAR(GENE-IDX, VAR-IDX) TO PH-STAR(PH-IDX)
034200         MOVE GV-GENOTYPE(GENE-IDX, VAR-IDX)
034300                                      TO PH-GENOTYPE(PH-IDX)
034400         GO TO 210-EXIT.
034500 
034600     MOVE ZERO TO SEP-POS.
034700     INSPECT VAR-RAW-GENOTYPE-CALL TALLYING SEP-POS
034800             FOR CHARACTERS BEFORE INITIAL '/'.
034900     IF SEP-POS < LENGTH OF VAR-RAW-GENOTYPE-CALL
035000         SET UNPHASED-CNT UP BY 1
035100         SET UN-IDX TO UNPHASED-CNT
035200         MOVE GV-STAR(GENE-IDX, VAR-IDX) TO UN-STAR(UN-IDX)
035300         MOVE GV-GENOTYPE(GENE-IDX, VAR-IDX)
035400                                      TO UN-GENOTYPE(UN-IDX).
035500 210-EXIT.
035600     EXIT.
035700 
035800 300-PROCESSOR-1-PHASED.
035900     MOVE "300-PROCESSOR-1-PHASED" TO PARA-NAME.
036000     UNSTRING PH-GENOTYPE(PH-IDX) DELIMITED BY '|'
036100         INTO LEFT-TOKEN RIGHT-TOKEN.
036200     MOVE PH-STAR(PH-IDX) TO WORK-STAR.
036300     PERFORM 610-NORMALISE-STAR THRU 610-EXIT.
036400 
036500     IF LEFT-TOKEN NOT = '0'
036600         SET ALLELE-A-CNT UP BY 1
036700         SET A-IDX TO ALLELE-A-CNT
036800         MOVE STAR-NORM TO ALLELE-A-LIST(A-IDX).
036900     IF RIGHT-TOKEN NOT = '0'
037000         SET ALLELE-B-CNT UP BY 1
037100         SET B-IDX TO ALLELE-B-CNT
037200         MOVE STAR-NORM TO ALLELE-B-LIST(B-IDX).
037300 300-EXIT.
037400     EXIT.
037500 
037600 400-PROCESSOR-2-SINGLE-UNPHASED.
037700     MOVE "400-PROCESSOR-2-SINGLE-UNPHASED" TO PARA-NAME.
037800     UNSTRING UN-GENOTYPE(UN-IDX) DELIMITED BY '/'
037900         INTO LEFT-TOKEN RIGHT-TOKEN.
038000     MOVE UN-STAR(UN-IDX) TO WORK-STAR.
038100     PERFORM 610-NORMALISE-STAR THRU 610-EXIT.
038200 
038300     IF LEFT-TOKEN NOT = '0' AND RIGHT-TOKEN NOT = '0'
038400         SET ALLELE-A-CNT UP BY 1
038500         SET A-IDX TO ALLELE-A-CNT
038600         MOVE STAR-NORM TO ALLELE-A-LIST(A-IDX)
038700         SET ALLELE-B-CNT UP BY 1
038800         SET B-IDX TO ALLELE-B-CNT
038900         MOVE STAR-NORM TO ALLELE-B-LIST(B-IDX)
039000     ELSE
039100         IF LEFT-TOKEN NOT = '0' OR RIGHT-TOKEN NOT = '0'
039200             SET ALLELE-A-CNT UP BY 1
039300             SET A-IDX TO ALLELE-A-CNT
039400             MOVE STAR-NORM TO ALLELE-A-LIST(A-IDX)
039500         END-IF
039600     END-IF.
039700 400-EXIT.
039800     EXIT.
039900 
040000 500-PROCESSOR-3-TRANS-FALLBACK.
040100     MOVE "500-PROCESSOR-3-TRANS-FALLBACK" TO PARA-NAME.
040200     UNSTRING UN-GENOTYPE(UN-IDX) DELIMITED BY '/'
040300         INTO LEFT-TOKEN RIGHT-TOKEN.
040400     MOVE UN-STAR(UN-IDX) TO WORK-STAR.
040500     PERFORM 610-NORMALISE-STAR THRU 610-EXIT.
040600 
040700     IF LEFT-TOKEN NOT = '0' AND RIGHT-TOKEN NOT = '0'
040800         SET ALLELE-A-CNT UP BY 1
040900         SET A-IDX TO ALLELE-A-CNT
041000         MOVE STAR-NORM TO ALLELE-A-LIST(A-IDX)
041100         SET ALLELE-B-CNT UP BY 1
041200         SET B-IDX TO ALLELE-B-CNT
041300         MOVE STAR-NORM TO ALLELE-B-LIST(B-IDX)
041400         GO TO 500-EXIT.
041500 
041600     IF LEFT-TOKEN = '0' AND RIGHT-TOKEN = '0'
041700         GO TO 500-EXIT.
041800 
041900*        0-BASED VARIANT INDEX PARITY - UN-IDX IS 1-BASED SO
042000*        AN ODD UN-IDX IS AN EVEN 0-BASED POSITION.  DIVIDE
042100*        GIVES US THE REMAINDER WITHOUT AN INTRINSIC FUNCTION.
042200     SET PARITY-N TO UN-IDX.
042300     SUBTRACT 1 FROM PARITY-N.
042400     DIVIDE PARITY-N BY 2 GIVING PARITY-Q
042500             REMAINDER PARITY-R.
042600     IF PARITY-R = ZERO
042700         SET ALLELE-A-CNT UP BY 1
042800         SET A-IDX TO ALLELE-A-CNT
042900         MOVE STAR-NORM TO ALLELE-A-LIST(A-IDX)
043000     ELSE
043100         SET ALLELE-B-CNT UP BY 1
043200         SET B-IDX TO ALLELE-B-CNT
043300         MOVE STAR-NORM TO ALLELE-B-LIST(B-IDX).
043400 500-EXIT.
043500     EXIT.
043600 
043700 600-ASSEMBLE-DIPLOTYPE.
043800     MOVE "600-ASSEMBLE-DIPLOTYPE" TO PARA-NAME.
043900     MOVE SPACES TO LIST-A-TEXT.
044000     MOVE SPACES TO LIST-B-TEXT.
044100 
044200     IF ALLELE-A-CNT = ZERO
044300         MOVE '*1' TO LIST-A-TEXT
044400     ELSE
044500         PERFORM 620-JOIN-LIST-A THRU 620-EXIT
044600                 VARYING A-IDX FROM 1 BY 1
044700                 UNTIL A-IDX > ALLELE-A-CNT.
044800 
044900     IF ALLELE-B-CNT = ZERO
045000         MOVE '*1' TO LIST-B-TEXT
045100     ELSE
045200         PERFORM 630-JOIN-LIST-B THRU 630-EXIT
045300                 VARYING B-IDX FROM 1 BY 1
045400                 UNTIL B-IDX > ALLELE-B-CNT.
045500 
045600     PERFORM 660-BUILD-RESULT-ENTRY THRU 660-EXIT.
045700 600-EXIT.
045800     EXIT.
045900 
046000 610-NORMALISE-STAR.
046100*        STAR-NORM IS BUILT FROM THE VARIANT'S OWN STAR ALLELE
046200*        (WORK-STAR) - BOTH CHROMOSOMES OF A CALL THAT KEEPS
046300*        AN ALLELE SHARE THE SAME STAR VALUE.  A '*' PREFIX IS
046400*        ADDED ONLY WHEN NOT ALREADY PRESENT.
046500     MOVE "610-NORMALISE-STAR" TO PARA-NAME.
046600     IF WORK-STAR(1:1) = '*'
046700         MOVE WORK-STAR TO STAR-NORM
046800     ELSE
046900         STRING '*' DELIMITED BY SIZE
047000                WORK-STAR DELIMITED BY SPACE
047100                INTO STAR-NORM.
047200 610-EXIT.
047300     EXIT.
047400 
047500 620-JOIN-LIST-A.
047600     IF A-IDX = 1
047700         MOVE ALLELE-A-LIST(A-IDX) TO LIST-A-TEXT
047800     ELSE
047900         STRING LIST-A-TEXT DELIMITED BY SPACE
048000                '+'         DELIMITED BY SIZE
048100                ALLELE-A-LIST(A-IDX) DELIMITED BY SPACE
048200                INTO LIST-A-TEXT.
048300 620-EXIT.
048400     EXIT.
048500 
048600 630-JOIN-LIST-B.
048700     IF B-IDX = 1
048800         MOVE ALLELE-B-LIST(B-IDX) TO LIST-B-TEXT
048900     ELSE
049000         STRING LIST-B-TEXT DELIMITED BY SPACE
049100                '+'         DELIMITED BY SIZE
049200                ALLELE-B-LIST(B-IDX) DELIMITED BY SPACE
049300                INTO LIST-B-TEXT.
049400 630-EXIT.
049500     EXIT.
049600 
049700 660-BUILD-RESULT-ENTRY.
049800     MOVE "660-BUILD-RESULT-ENTRY" TO PARA-NAME.
049900     SET RESULTS-TABLE-CNT UP BY 1.
050000     SET RES-IDX TO RESULTS-TABLE-CNT.
050100     MOVE GENE-NAME(GENE-IDX) TO RES-GENE(RES-IDX).
050200     STRING LIST-A-TEXT DELIMITED BY SPACE
050300            '/'         DELIMITED BY SIZE
050400            LIST-B-TEXT DELIMITED BY SPACE
050500            INTO RES-DIPLOTYPE(RES-IDX).
050600     IF GENE-IS-UNCERTAIN(GENE-IDX)
050700         MOVE 'uncertain' TO RES-STATUS(RES-IDX)
050800     ELSE
050900         MOVE 'resolved' TO RES-STATUS(RES-IDX).
051000 
051100     MOVE ZERO TO RES-RSID-CNT(RES-IDX).
051200     PERFORM 665-COPY-RSID THRU 665-EXIT
051300             VARYING RSID-SUB FROM 1 BY 1
051400             UNTIL RSID-SUB > GENE-VARIANT-CNT(GENE-IDX)
051500                OR RSID-SUB > 10.
051600 660-EXIT.
051700     EXIT.
051800 
051900 665-COPY-RSID.
052000     SET VAR-IDX TO RSID-SUB.
052100     SET RES-RSID-CNT(RES-IDX) UP BY 1.
052200     MOVE GV-RSID(GENE-IDX, VAR-IDX)
052300         TO RES-RSID(RES-IDX, RSID-SUB).
052400 665-EXIT.
052500     EXIT.
052600 
052700 650-SORT-RESULTS.
052800     MOVE "650-SORT-RESULTS" TO PARA-NAME.
052900     IF RESULTS-TABLE-CNT < 2
053000         GO TO 650-EXIT.
053100     PERFORM 651-SORT-OUTER-PASS THRU 651-EXIT
053200             VARYING RES-IDX FROM 1 BY 1
053300             UNTIL RES-IDX > RESULTS-TABLE-CNT.
053400 650-EXIT.
053500     EXIT.
053600 
053700 651-SORT-OUTER-PASS.
053800     PERFORM 652-SORT-INNER-PASS THRU 652-EXIT
053900             VARYING RES-SRCH-IDX FROM 1 BY 1
054000             UNTIL RES-SRCH-IDX > RESULTS-TABLE-CNT - RES-IDX.
054100 651-EXIT.
054200     EXIT.
054300 
054400 652-SORT-INNER-PASS.
054500     SET RES-CMP-IDX TO RES-SRCH-IDX.
054600     SET RES-CMP-IDX UP BY 1.
054700     IF RES-GENE(RES-SRCH-IDX) > RES-GENE(RES-CMP-IDX)
054800         PERFORM 653-SWAP-RESULT-ENTRIES THRU 653-EXIT.
054900 652-EXIT.
055000     EXIT.
055100 
055200 653-SWAP-RESULT-ENTRIES.
055300*        SWAP-WORK'S FIELDS LINE UP BYTE FOR BYTE WITH ONE
055400*        RESULT-ENTRY ROW, SO THE WHOLE ROW MOVES IN ONE SHOT.
055500     MOVE RESULT-ENTRY(RES-SRCH-IDX) TO SWAP-WORK.
055600     MOVE RESULT-ENTRY(RES-CMP-IDX)
055700                                 TO RESULT-ENTRY(RES-SRCH-IDX).
055800     MOVE SWAP-WORK              TO RESULT-ENTRY(RES-CMP-IDX).
055900 653-EXIT.
056000     EXIT.
056100 
056200 700-WRITE-PGXPROF.
056300     MOVE "700-WRITE-PGXPROF" TO PARA-NAME.
056400     MOVE SPACES TO PGXPROF-REC.
056500     MOVE RES-GENE(RES-IDX)      TO PROF-GENE.
056600     MOVE RES-DIPLOTYPE(RES-IDX) TO PROF-DIPLOTYPE.
056700     MOVE RES-STATUS(RES-IDX)    TO PROF-STATUS.
056800     PERFORM 710-COPY-OUT-RSID THRU 710-EXIT
056900             VARYING RSID-SUB FROM 1 BY 1
057000             UNTIL RSID-SUB > 10.
057100     WRITE FD-PGXPROF-REC FROM PGXPROF-REC.
057200     ADD 1 TO RECORDS-WRITTEN.
057300 700-EXIT.
057400     EXIT.
057500 
057600 710-COPY-OUT-RSID.
057700     IF RSID-SUB <= RES-RSID-CNT(RES-IDX)
057800         MOVE RES-RSID(RES-IDX, RSID-SUB)
057900             TO PROF-CONTRIB-RSID(RSID-SUB).
058000 710-EXIT.
058100     EXIT.
058200 
058300 999-CLEANUP.
058400     MOVE "999-CLEANUP" TO PARA-NAME.
058500     CLOSE PGXVAR-FILE, PGXPROF-FILE, SYSOUT.
058600     DISPLAY "** VARIANTS READ **".
058700     DISPLAY RECORDS-READ.
058800     DISPLAY "** GENES WRITTEN **".
058900     DISPLAY RECORDS-WRITTEN.
059000     DISPLAY "******** NORMAL END OF JOB PGXPHAS ********".
059100 999-EXIT.
059200     EXIT.
059300 
059400 1000-ABEND-RTN.
059500     WRITE SYSOUT-REC FROM ABEND-REC.
059600     CLOSE PGXVAR-FILE, PGXPROF-FILE, SYSOUT.
059700     DISPLAY "*** ABNORMAL END OF JOB - PGXPHAS ***" UPON CONSOLE.
059800     DIVIDE ZERO-VAL INTO ONE-VAL.
