000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGXEXTR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE ANNOTATED VARIANT INPUT FEED
001300*          PRODUCED BY THE UPSTREAM VCF ANNOTATION STEP.
001400*
001500*          IT CONTAINS ONE HEADER RECORD, ONE DETAIL RECORD FOR
001600*          EVERY ANNOTATED VARIANT, AND A TRAILER RECORD.
001700*
001800*          THE PROGRAM DEFAULTS MISSING GENE/STAR/RSID/GENOTYPE
001900*          FIELDS, KEEPS ONLY VARIANTS THAT CARRY SOME USABLE
002000*          ANNOTATION, BALANCES RECORDS-READ VERSUS THE TRAILER
002100*          REC, AND ECHOES THE REQUEST HEADER FORWARD FOR THE
002200*          LATER STEPS OF THE RUN.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE              -   DDS0001.PGXVIN
002700*
002800*          OUTPUT FILE PRODUCED    -   DDS0001.PGXVAR
002900*
003000*          HEADER ECHO PRODUCED    -   DDS0001.PGXREQH
003100*
003200*          DUMP FILE               -   SYSOUT
003300*
003400******************************************************************
003500*CHANGE-LOG.
003600*   03/14/89  JS   ORIGINAL PROGRAM - PGX VARIANT EXTRACTION      031489JS
003700*   03/14/89  JS   BUILT FROM THE OLD DAILY-CHARGES EDIT SHELL,   031489JS
003800*   03/14/89  JS   TRAILER-BALANCE AND ABEND LOGIC CARRIED OVER   031489JS
003900*   05/02/91  RGK  PR#4390 - RSID KEEP TEST WAS CASE SENSITIVE,   050291RG
004000*   05/02/91  RGK  ANNOTATION FEED SOMETIMES SENDS "RS" UPPER -   050291RG
004100*   05/02/91  RGK  NOW FOLDS THE FIRST TWO BYTES BEFORE TESTING   050291RG
004200*   04/17/95  DTW  PR#5090 - DRUG LIST TOKENS WITH TRAILING       041795DT
004300*   04/17/95  DTW  COMMAS PRODUCED AN EXTRA BLANK TOKEN - GUARD   041795DT
004400*   04/17/95  DTW  ADDED IN 150-TRIM-DRUG-LIST                    041795DT
004500*   02/09/99  MLH  Y2K REVIEW - DATE-WRITTEN/DATE-COMPILED ARE    020999ML
004600*   02/09/99  MLH  6-BYTE LITERALS ONLY, NO RUNTIME DATE MATH -   020999ML
004700*   02/09/99  MLH  NO CHANGES REQUIRED, SIGNED OFF                020999ML
004800*   08/05/06  PTV  PR#8090 - EMPTY INPUT FILE NOW ABENDS INSTEAD  080506PT
004900*   08/05/06  PTV  OF FALLING THROUGH TO A ZERO-RECORD RUN        080506PT
005000*   11/30/09  KLR  PR#8891 - ADOPTED INTO THE PGX SUITE FROM      113009KL
005100*   11/30/09  KLR  DALYEDIT, RENAMED, BILLING FIELDS REPLACED     113009KL
005200******************************************************************
005300 
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500 
006600     SELECT PGXVIN-FILE
006700     ASSIGN TO UT-S-PGXVIN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS IFCODE.
007000 
007100     SELECT PGXVAR-FILE
007200     ASSIGN TO UT-S-PGXVAR
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500 
007600     SELECT PGXREQH-FILE
007700     ASSIGN TO UT-S-PGXREQH
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RFCODE.
008000 
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC                  PIC X(130).
009000 
009100****** THIS FILE COMES OVER FROM THE ANNOTATION EXTRACT STEP
009200****** IT CARRIES A HEADER, ONE DETAIL PER ANNOTATED VARIANT,
009300****** AND A TRAILER.  OUT OF BALANCE CONDITIONS ABEND THE STEP.
009400 FD  PGXVIN-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 250 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS FD-PGXVIN-REC.
010000 01  FD-PGXVIN-REC               PIC X(250).
010100 
010200*        RECORD-TYPE-ONLY VIEW - USED WHEN ALL WE NEED IS THE
010300*        LEAD BYTE WITHOUT MOVING THE WHOLE 250-BYTE IMAGE.
010400 01  FD-PGXVIN-REC-TYPE REDEFINES FD-PGXVIN-REC.
010500     05  FD-PGXVIN-RECTYPE       PIC X(01).
010600     05  FILLER                  PIC X(249).
010700 
010800****** THIS FILE IS WRITTEN FOR EVERY VARIANT THAT PASSES THE
010900****** U1 KEEP RULE - GENE, STAR, OR AN RSID BEGINNING "RS"
011000 FD  PGXVAR-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 60 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS FD-PGXVAR-REC.
011600 01  FD-PGXVAR-REC               PIC X(60).
011700 
011800*        WHOLE-RECORD ALPHANUMERIC VIEW - KEPT FOR SYSOUT DUMPS.
011900 01  FD-PGXVAR-REC-DUMP REDEFINES FD-PGXVAR-REC.
012000     05  FILLER                  PIC X(60).
012100 
012200****** SINGLE-RECORD HEADER ECHO - CARRIES REQUEST ID, PATIENT
012300****** ID, THE TRIMMED DRUG LIST, AND THE QUALITY FLAG FORWARD
012400****** TO PGXRISK AND PGXASSY.
012500 FD  PGXREQH-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 250 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS FD-PGXREQH-REC.
013100 01  FD-PGXREQH-REC              PIC X(250).
013200 
013300*        WHOLE-RECORD ALPHANUMERIC VIEW - KEPT FOR SYSOUT DUMPS.
013400 01  FD-PGXREQH-REC-DUMP REDEFINES FD-PGXREQH-REC.
013500     05  FILLER                  PIC X(250).
013600 
013700 WORKING-STORAGE SECTION.
013800 01  FILE-STATUS-CODES.
013900     05  IFCODE                  PIC X(2).
014000         88  CODE-READ           VALUE SPACES.
014100         88  NO-MORE-DATA-CD     VALUE "10".
014200     05  OFCODE                  PIC X(2).
014300         88  CODE-WRITE          VALUE SPACES.
014400     05  RFCODE                  PIC X(2).
014500         88  HDR-CODE-WRITE      VALUE SPACES.
014600 
014700** QSAM FILE
014800 COPY PGXVIN.
014900** QSAM FILE
015000 COPY PGXVAR.
015100** QSAM FILE
015200 COPY PGXREQH.
015300 
015400 01  DRUG-LIST-WORK-AREA.
015500     05  DRUG-TOKEN-COUNT        PIC 9(02) COMP VALUE ZERO.
015600     05  DRUG-LIST-PTR           PIC 9(03) COMP VALUE 1.
015700     05  DRUG-LIST-OUT-PTR       PIC 9(03) COMP VALUE 1.
015800     05  DRUG-RAW-TOKEN          PIC X(255) VALUE SPACES.
015900     05  DRUG-LEADING-SPACES     PIC 9(02) COMP VALUE ZERO.
016000     05  DRUG-TRIM-LENGTH        PIC S9(04) VALUE ZERO.
016100     05  DRUG-LIST-RAW-HOLD      PIC X(200) VALUE SPACES.
016200     05  WS-RS-PREFIX            PIC X(02) VALUE SPACES.
016300     05  FILLER                  PIC X(01) VALUE SPACE.
016400 
016500 01  COUNTERS-AND-ACCUMULATORS.
016600     05  RECORDS-READ            PIC S9(9) COMP.
016700     05  RECORDS-WRITTEN         PIC S9(9) COMP.
016800     05  RECORDS-DROPPED         PIC S9(7) COMP.
016900 
017000 01  FLAGS-AND-SWITCHES.
017100     05  MORE-DATA-SW            PIC X(01) VALUE 'Y'.
017200         88  NO-MORE-DATA        VALUE 'N'.
017300     05  RECORD-KEEP-SW          PIC X(01) VALUE 'Y'.
017400         88  KEEP-RECORD         VALUE 'Y'.
017500         88  DROP-RECORD         VALUE 'N'.
017600 
017700 COPY PGXABND.
017800** QSAM FILE
017900 
018000 PROCEDURE DIVISION.
018100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018200     PERFORM 100-MAINLINE THRU 100-EXIT
018300             UNTIL NO-MORE-DATA
018400                OR VIN-TRAILER-REC.
018500     PERFORM 999-CLEANUP THRU 999-EXIT.
018600     MOVE ZERO TO RETURN-CODE.
018700     GOBACK.
018800 
018900 000-HOUSEKEEPING.
019000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019100     DISPLAY "******** BEGIN JOB PGXEXTR ********".
019200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019300 
019400     PERFORM 900-READ-PGXVIN THRU 900-EXIT.
019500     IF NO-MORE-DATA
019600         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019700         GO TO 1000-ABEND-RTN.
019800 
019900     IF NOT VIN-HEADER-REC
020000         MOVE "** INVALID FILE - NO HEADER REC" TO ABEND-REASON
020100         GO TO 1000-ABEND-RTN.
020200 
020300     MOVE FD-PGXVIN-REC TO WS-VIN-HEADER-REC.
020400     MOVE VINH-REQUEST-ID       TO REQH-REQUEST-ID.
020500     MOVE VINH-PATIENT-ID       TO REQH-PATIENT-ID.
020600     MOVE VINH-DRUG-LIST-RAW    TO REQH-DRUG-LIST-RAW.
020700     MOVE VINH-VCF-SUCCESS-FLAG TO REQH-VCF-SUCCESS-FLAG.
020800     PERFORM 150-TRIM-DRUG-LIST THRU 150-EXIT.
020900 
021000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021100     PERFORM 900-READ-PGXVIN THRU 900-EXIT.
021200 000-EXIT.
021300     EXIT.
021400 
021500 150-TRIM-DRUG-LIST.
021600     MOVE "150-TRIM-DRUG-LIST" TO PARA-NAME.
021700*        SPLITS THE RAW COMMA LIST ONE TOKEN AT A TIME, TRIMS
021800*        LEADING AND TRAILING BLANKS OFF EACH, AND RE-JOINS
021900*        THEM COMMA-SEPARATED INTO REQH-DRUG-LIST-RAW.
022000     MOVE 1 TO DRUG-LIST-PTR.
022100     MOVE 1 TO DRUG-LIST-OUT-PTR.
022200     MOVE SPACES TO DRUG-LIST-RAW-HOLD.
022300     MOVE ZERO TO DRUG-TOKEN-COUNT.
022400 
022500     PERFORM 160-TRIM-ONE-TOKEN THRU 160-EXIT
022600         UNTIL DRUG-LIST-PTR > LENGTH OF VINH-DRUG-LIST-RAW.
022700 
022800     MOVE DRUG-LIST-RAW-HOLD TO REQH-DRUG-LIST-RAW.
022900 150-EXIT.
023000     EXIT.
023100 
023200 160-TRIM-ONE-TOKEN.
023300     MOVE SPACES TO DRUG-RAW-TOKEN.
023400     UNSTRING VINH-DRUG-LIST-RAW DELIMITED BY ","
023500         INTO DRUG-RAW-TOKEN
023600         WITH POINTER DRUG-LIST-PTR.
023700 
023800     MOVE ZERO TO DRUG-LEADING-SPACES.
023900     INSPECT DRUG-RAW-TOKEN TALLYING DRUG-LEADING-SPACES
024000              FOR LEADING SPACES.
024100     IF DRUG-LEADING-SPACES > ZERO
024200         MOVE DRUG-RAW-TOKEN(DRUG-LEADING-SPACES + 1 : )
024300              TO DRUG-RAW-TOKEN.
024400 
024500     IF DRUG-RAW-TOKEN = SPACES
024600         GO TO 160-EXIT.
024700 
024800     MOVE ZERO TO DRUG-TRIM-LENGTH.
024900     CALL "PGXTRIM" USING DRUG-RAW-TOKEN, DRUG-TRIM-LENGTH.
025000 
025100     IF DRUG-TOKEN-COUNT > ZERO
025200         MOVE "," TO DRUG-LIST-RAW-HOLD(DRUG-LIST-OUT-PTR : 1)
025300         ADD 1 TO DRUG-LIST-OUT-PTR.
025400 
025500     MOVE DRUG-RAW-TOKEN(1 : DRUG-TRIM-LENGTH)
025600          TO DRUG-LIST-RAW-HOLD(DRUG-LIST-OUT-PTR :
025700                                 DRUG-TRIM-LENGTH).
025800     ADD DRUG-TRIM-LENGTH TO DRUG-LIST-OUT-PTR.
025900     ADD 1 TO DRUG-TOKEN-COUNT.
026000 160-EXIT.
026100     EXIT.
026200 
026300 100-MAINLINE.
026400     MOVE "100-MAINLINE" TO PARA-NAME.
026500     MOVE FD-PGXVIN-REC TO WS-VIN-VARIANT-REC.
026600     ADD 1 TO RECORDS-READ.
026700 
026800     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
026900 
027000     IF KEEP-RECORD
027100         PERFORM 700-WRITE-PGXVAR THRU 700-EXIT
027200     ELSE
027300         ADD 1 TO RECORDS-DROPPED.
027400 
027500     PERFORM 900-READ-PGXVIN THRU 900-EXIT.
027600 100-EXIT.
027700     EXIT.
027800 
027900 300-FIELD-EDITS.
028000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
028100     MOVE "Y" TO RECORD-KEEP-SW.
028200 
028300     IF VINV-GENE-ANNOT = SPACES
028400         MOVE "Unknown" TO VAR-GENE-SYMBOL
028500     ELSE
028600         MOVE VINV-GENE-ANNOT TO VAR-GENE-SYMBOL.
028700 
028800     IF VINV-STAR-ANNOT = SPACES
028900         MOVE "Unknown" TO VAR-EXTRACTED-STAR
029000     ELSE
029100         MOVE VINV-STAR-ANNOT TO VAR-EXTRACTED-STAR.
029200 
029300     IF VINV-RSID-ANNOT = SPACES
029400         MOVE "Unknown" TO VAR-RSID
029500     ELSE
029600         MOVE VINV-RSID-ANNOT TO VAR-RSID.
029700 
029800     IF VINV-GENOTYPE-RAW = SPACES
029900         MOVE "./." TO VAR-RAW-GENOTYPE-CALL
030000     ELSE
030100         MOVE VINV-GENOTYPE-RAW TO VAR-RAW-GENOTYPE-CALL.
030200 
030300     MOVE VAR-RSID(1:2) TO WS-RS-PREFIX.
030400*        FOLD TO UPPER SO A LOWER OR UPPER "RS" PREFIX BOTH
030500*        SATISFY THE KEEP RULE - PR#4390.
030600     INSPECT WS-RS-PREFIX CONVERTING
030700         "abcdefghijklmnopqrstuvwxyz" TO
030800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030900 
031000     IF VAR-GENE-SYMBOL NOT = "Unknown"
031100         GO TO 300-EXIT.
031200     IF VAR-EXTRACTED-STAR NOT = "Unknown"
031300         GO TO 300-EXIT.
031400     IF WS-RS-PREFIX = "RS"
031500         GO TO 300-EXIT.
031600 
031700     MOVE "N" TO RECORD-KEEP-SW.
031800 300-EXIT.
031900     EXIT.
032000 
032100 700-WRITE-PGXVAR.
032200     MOVE "700-WRITE-PGXVAR" TO PARA-NAME.
032300     WRITE FD-PGXVAR-REC FROM PGXVAR-REC.
032400     ADD 1 TO RECORDS-WRITTEN.
032500 700-EXIT.
032600     EXIT.
032700 
032800 800-OPEN-FILES.
032900     MOVE "800-OPEN-FILES" TO PARA-NAME.
033000     OPEN INPUT PGXVIN-FILE.
033100     OPEN OUTPUT PGXVAR-FILE, PGXREQH-FILE, SYSOUT.
033200 800-EXIT.
033300     EXIT.
033400 
033500 850-CLOSE-FILES.
033600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033700     CLOSE PGXVIN-FILE, PGXVAR-FILE, PGXREQH-FILE, SYSOUT.
033800 850-EXIT.
033900     EXIT.
034000 
034100 900-READ-PGXVIN.
034200     READ PGXVIN-FILE INTO FD-PGXVIN-REC
034300         AT END
034400         MOVE "N" TO MORE-DATA-SW
034500         GO TO 900-EXIT
034600     END-READ.
034700 900-EXIT.
034800     EXIT.
034900 
035000 999-CLEANUP.
035100     MOVE "999-CLEANUP" TO PARA-NAME.
035200     IF NOT VIN-TRAILER-REC
035300         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
035400         GO TO 1000-ABEND-RTN.
035500 
035600     MOVE FD-PGXVIN-REC TO WS-VIN-TRAILER-REC.
035700     IF RECORDS-READ NOT EQUAL TO VINT-RECORD-COUNT
035800         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
035900                               TO ABEND-REASON
036000         MOVE RECORDS-READ      TO ACTUAL-VAL
036100         MOVE VINT-RECORD-COUNT TO EXPECTED-VAL
036200         WRITE SYSOUT-REC FROM ABEND-REC
036300         GO TO 1000-ABEND-RTN.
036400 
036500     WRITE FD-PGXREQH-REC FROM PGXREQH-REC.
036600 
036700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036800 
036900     DISPLAY "** RECORDS READ **".
037000     DISPLAY RECORDS-READ.
037100     DISPLAY "** RECORDS WRITTEN **".
037200     DISPLAY RECORDS-WRITTEN.
037300     DISPLAY "** RECORDS DROPPED **".
037400     DISPLAY RECORDS-DROPPED.
037500     DISPLAY "******** NORMAL END OF JOB PGXEXTR ********".
037600 999-EXIT.
037700     EXIT.
037800 
037900 1000-ABEND-RTN.
038000     WRITE SYSOUT-REC FROM ABEND-REC.
038100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038200     DISPLAY "*** ABNORMAL END OF JOB - PGXEXTR ***" UPON CONSOLE.
038300     DIVIDE ZERO-VAL INTO ONE-VAL.
