000100******************************************************************
000200* PGXVAR   -  EXTRACTED VARIANT RECORD (R1)                      *
000300*        OUTPUT OF PGXEXTR, INPUT TO PGXPHAS.  ONE RECORD PER    *
000400*        VARIANT THAT SURVIVED THE U1 KEEP RULE.                 *
000500******************************************************************
000600 01  PGXVAR-REC.
000700     05  VAR-GENE-SYMBOL         PIC X(10).
000800     05  VAR-RSID                PIC X(15).
000900     05  VAR-EXTRACTED-STAR      PIC X(10).
001000     05  VAR-RAW-GENOTYPE-CALL   PIC X(07).
001100     05  FILLER                  PIC X(18).
