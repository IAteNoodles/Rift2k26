000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGXRISK.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/02/91.
000600 DATE-COMPILED. 09/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900***************************************************************
001000*REMARKS.
001100*
001200*       THIS PROGRAM RESOLVES EACH GENE'S DIPLOTYPE TO A
001300*       PHENOTYPE AGAINST THE CPIC GUIDELINE TABLES, LOOKS UP
001400*       THE MATCHING DRUG RECOMMENDATION, AND CLASSIFIES THE
001500*       RISK FOR EVERY TARGET DRUG ON THE REQUEST.
001600*
001700*       A DRUG THAT CANNOT BE MAPPED, HAS NO PROFILE, OR CANNOT
001800*       BE RESOLVED TO A KNOWN DIPLOTYPE COMES OUT AS AN
001900*       UNKNOWN RESULT - THE RUN NEVER ABENDS ON A BAD DRUG.
002000*
002100*       THIS PROGRAM IS BUILT FROM THE OLD TRMTSRCH TABLE-LOAD
002200*       AND SEARCH SHELL.  THE LAB-TEST TABLE BECOMES THE
002300*       RECOMMENDATION TABLE, AND THE PATIENT-MASTER RANDOM
002400*       READ BECOMES THE CANONICAL-DIPLOTYPE SEARCH-ALL.
002500*
002600***************************************************************
002700*
002800*       REQUEST HEADER FILE  -   DDS0001.PGXREQH
002900*
003000*       PROFILE FILE         -   DDS0001.PGXPROF
003100*
003200*       DIPLOTYPE TABLE      -   DDS0001.PGXDIPT
003300*
003400*       RECOMMENDATION TABLE -   DDS0001.PGXRECT
003500*
003600*       OUTPUT FILE PRODUCED -   DDS0001.PGXRISKR
003700*
003800*       DUMP FILE            -   SYSOUT
003900*
004000***************************************************************
004100*CHANGE-LOG.
004200*   09/02/91  JS   ORIGINAL PROGRAM - REBUILT FROM TRMTSRCH FOR   090291JS
004300*   09/02/91  JS   THE PGX RISK STRATIFICATION ENGINE             090291JS
004400*   05/14/94  RGK  PR#4892 - AZATHIOPRINE/MERCAPTOPURINE/         051494RG
004500*   05/14/94  RGK  THIOGUANINE WERE MISSING FROM THE DRUG-TO-GENE 051494RG
004600*   05/14/94  RGK  TABLE - ADDED, ALL THREE ROUTE TO TPMT         051494RG
004700*   04/17/95  DTW  PR#5103 - DPYD DIPLOTYPES NOT FOUND ON THE     041795DT
004800*   04/17/95  DTW  FIRST PASS NOW RETRY THROUGH THE STAR-ALIAS    041795DT
004900*   04/17/95  DTW  TABLE BEFORE FALLING BACK TO UNKNOWN           041795DT
005000*   02/09/99  MLH  Y2K REVIEW - RUN TIMESTAMP NOW ACCEPTS A       020999ML
005100*   02/09/99  MLH  4-DIGIT YEAR FROM THE SYSTEM CLOCK             020999ML
005200*   10/21/02  DTW  PR#6951 - THRESHOLD PASS WAS PICKING THE FIRST 102102DT
005300*   10/21/02  DTW  QUALIFYING ROW INSTEAD OF THE MOST SPECIFIC -  102102DT
005400*   10/21/02  DTW  NOW KEEPS THE LARGEST QUALIFYING THRESHOLD     102102DT
005500*   08/05/06  PTV  PR#8106 - CODEINE WITH A POOR-METABOLIZER      080506PT
005600*   08/05/06  PTV  PHENOTYPE WAS COMING BACK TOXIC INSTEAD OF     080506PT
005700*   08/05/06  PTV  INEFFECTIVE - OVERRIDE ADDED IN 720            080506PT
005800*   11/12/11  KLR  PR#9012 - A PROFILE FOR A GENE NOT ON THE PGX  111211KL
005900*   11/12/11  KLR  DRUG LIST WAS STILL LOADING INTO PROFILE-TABLE 111211KL
006000*   11/12/11  KLR  070 NOW SKIPS GENES OUTSIDE THE SIX-GENE FILTER111211KL
006100***************************************************************
006200 
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800  C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100  SELECT SYSOUT
007200  ASSIGN TO UT-S-SYSOUT
007300    ORGANIZATION IS SEQUENTIAL.
007400 
007500  SELECT PGXREQH-FILE
007600  ASSIGN TO UT-S-PGXREQH
007700    ACCESS MODE IS SEQUENTIAL
007800    FILE STATUS IS HFCODE.
007900 
008000  SELECT PGXPROF-FILE
008100  ASSIGN TO UT-S-PGXPROF
008200    ACCESS MODE IS SEQUENTIAL
008300    FILE STATUS IS PFCODE.
008400 
008500  SELECT PGXDIPT-FILE
008600  ASSIGN TO UT-S-PGXDIPT
008700    ACCESS MODE IS SEQUENTIAL
008800    FILE STATUS IS DFCODE.
008900 
009000  SELECT PGXRECT-FILE
009100  ASSIGN TO UT-S-PGXRECT
009200    ACCESS MODE IS SEQUENTIAL
009300    FILE STATUS IS TFCODE.
009400 
009500  SELECT PGXRISKR-FILE
009600  ASSIGN TO UT-S-PGXRISKR
009700    ACCESS MODE IS SEQUENTIAL
009800    FILE STATUS IS OFCODE.
009900 
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  SYSOUT
010300  RECORDING MODE IS F
010400  LABEL RECORDS ARE STANDARD
010500  RECORD CONTAINS 130 CHARACTERS
010600  BLOCK CONTAINS 0 RECORDS
010700  DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC                  PIC X(130).
010900 
011000*** SINGLE-RECORD HEADER ECHO CARRYING THE REQUEST ID, PATIENT
011100*** ID AND TRIMMED TARGET-DRUG LIST FORWARD FROM PGXEXTR.
011200 FD  PGXREQH-FILE
011300  RECORDING MODE IS F
011400  LABEL RECORDS ARE STANDARD
011500  RECORD CONTAINS 250 CHARACTERS
011600  BLOCK CONTAINS 0 RECORDS
011700  DATA RECORD IS FD-PGXREQH-REC.
011800 01  FD-PGXREQH-REC              PIC X(250).
011900 
012000*** ONE RECORD PER GENE, PRODUCED BY PGXPHAS.
012100 FD  PGXPROF-FILE
012200  RECORDING MODE IS F
012300  LABEL RECORDS ARE STANDARD
012400  RECORD CONTAINS 220 CHARACTERS
012500  BLOCK CONTAINS 0 RECORDS
012600  DATA RECORD IS FD-PGXPROF-REC.
012700 01  FD-PGXPROF-REC              PIC X(220).
012800 
012900*** CPIC DIPLOTYPE REFERENCE TABLE - SORTED ASCENDING BY GENE
013000*** THEN DIPLOTYPE.  LOADED INTO DIPT-TABLE FOR SEARCH ALL.
013100 FD  PGXDIPT-FILE
013200  RECORDING MODE IS F
013300  LABEL RECORDS ARE STANDARD
013400  RECORD CONTAINS 120 CHARACTERS
013500  BLOCK CONTAINS 0 RECORDS
013600  DATA RECORD IS FD-PGXDIPT-REC.
013700 01  FD-PGXDIPT-REC              PIC X(120).
013800 
013900*** CPIC DRUG-RECOMMENDATION REFERENCE TABLE - NOT SORTED,
014000*** WALKED WITH A PLAIN SEARCH THE SAME AS THE OLD LAB-TEST
014100*** AND EQUIPMENT TABLES ON THE BILLING SIDE.
014200 FD  PGXRECT-FILE
014300  RECORDING MODE IS F
014400  LABEL RECORDS ARE STANDARD
014500  RECORD CONTAINS 625 CHARACTERS
014600  BLOCK CONTAINS 0 RECORDS
014700  DATA RECORD IS FD-PGXRECT-REC.
014800 01  FD-PGXRECT-REC              PIC X(625).
014900 
015000*** ONE DETAIL PER TARGET DRUG PLUS A SINGLE TRAILER.
015100 FD  PGXRISKR-FILE
015200  RECORDING MODE IS F
015300  LABEL RECORDS ARE STANDARD
015400  RECORD CONTAINS 550 CHARACTERS
015500  BLOCK CONTAINS 0 RECORDS
015600  DATA RECORD IS FD-PGXRISKR-REC.
015700 01  FD-PGXRISKR-REC             PIC X(550).
015800 
015900 WORKING-STORAGE SECTION.
016000 01  FILE-STATUS-CODES.
016100  05  HFCODE                  PIC X(2).
016200  05  PFCODE                  PIC X(2).
016300      88  NO-MORE-PROF-CD     VALUE "10".
016400  05  DFCODE                  PIC X(2).
016500      88  NO-MORE-DIPT-CD     VALUE "10".
016600  05  TFCODE                  PIC X(2).
016700      88  NO-MORE-RECT-CD     VALUE "10".
016800  05  OFCODE                  PIC X(2).
016900 
017000 COPY PGXREQH.
017100 COPY PGXPROF.
017200 COPY PGXDIPT.
017300 COPY PGXRECT.
017400 COPY PGXRISKR.
017500 
017600***************************************************************
017700* TARGET-DRUG TABLE - LOADED FROM THE HEADER'S COMMA LIST, WHICH  *
017800* PGXEXTR HAS ALREADY TRIMMED, ONE TOKEN PER PASS OF 020.         *
017900***************************************************************
018000 01  TARGET-DRUG-TABLE.
018100  05  TARGET-DRUG-CNT         PIC 9(02) COMP VALUE ZERO.
018200  05  TARGET-DRUG-ENTRY OCCURS 20 TIMES
018300          INDEXED BY DRUG-IDX.
018400      10  TARGET-DRUG-LOWER   PIC X(20) VALUE SPACES.
018500      10  TARGET-DRUG-UPPER   PIC X(20) VALUE SPACES.
018600 
018700 01  DRUG-LIST-SCAN.
018800  05  DRUG-LIST-PTR           PIC 9(03) COMP VALUE 1.
018900  05  DRUG-RAW-TOKEN          PIC X(20) VALUE SPACES.
019000 
019100***************************************************************
019200* STATIC DRUG-TO-GENE MAP.  ONE PIC X(30) FILLER PER ENTRY - 20   *
019300* BYTES OF DRUG NAME, 10 BYTES OF GENE - REDEFINED AS A TABLE.    *
019400* SAME TABLE-LOAD DODGE THE OLD SUITE USED FOR RATE SCHEDULES.    *
019500***************************************************************
019600 01  DRUG-GENE-TABLE-DATA.
019700  05  FILLER PIC X(30) VALUE 'FLUOROURACIL        DPYD      '.
019800  05  FILLER PIC X(30) VALUE 'CAPECITABINE        DPYD      '.
019900  05  FILLER PIC X(30) VALUE 'TEGAFUR             DPYD      '.
020000  05  FILLER PIC X(30) VALUE 'SIMVASTATIN         SLCO1B1   '.
020100  05  FILLER PIC X(30) VALUE 'ATORVASTATIN        SLCO1B1   '.
020200  05  FILLER PIC X(30) VALUE 'ROSUVASTATIN        SLCO1B1   '.
020300  05  FILLER PIC X(30) VALUE 'CODEINE             CYP2D6    '.
020400  05  FILLER PIC X(30) VALUE 'TRAMADOL            CYP2D6    '.
020500  05  FILLER PIC X(30) VALUE 'CLOPIDOGREL         CYP2C19   '.
020600  05  FILLER PIC X(30) VALUE 'AZATHIOPRINE        TPMT      '.
020700  05  FILLER PIC X(30) VALUE 'MERCAPTOPURINE      TPMT      '.
020800  05  FILLER PIC X(30) VALUE 'THIOGUANINE         TPMT      '.
020900  05  FILLER PIC X(30) VALUE 'WARFARIN            CYP2C9    '.
021000  05  FILLER PIC X(30) VALUE 'PHENYTOIN           CYP2C9    '.
021100 01  DRUG-GENE-TABLE REDEFINES DRUG-GENE-TABLE-DATA.
021200  05  DGM-ENTRY OCCURS 14 TIMES
021300          INDEXED BY DGM-IDX.
021400      10  DGM-DRUG            PIC X(20).
021500      10  DGM-GENE            PIC X(10).
021600 
021700***************************************************************
021800* FILTERED IN-MEMORY PROFILE TABLE - GENE MUST BE ONE OF THE SIX *
021900* PGX GENES; A LATER PROFILE FOR THE SAME GENE REPLACES AN       *
022000* EARLIER ONE (PR#9012).                                         *
022100***************************************************************
022200 01  PROFILE-TABLE.
022300  05  PROFILE-TABLE-CNT       PIC 9(02) COMP VALUE ZERO.
022400  05  PROFILE-ENTRY OCCURS 10 TIMES
022500          INDEXED BY PROF-IDX PROF-SRCH-IDX.
022600      10  PROF-T-GENE         PIC X(10) VALUE SPACES.
022700      10  PROF-T-DIPLOTYPE    PIC X(40) VALUE SPACES.
022800      10  PROF-T-STATUS       PIC X(10) VALUE SPACES.
022900          88  PROF-T-UNCERTAIN VALUE 'uncertain'.
023000      10  PROF-T-RSID-CNT     PIC 9(02) COMP VALUE ZERO.
023100      10  PROF-T-RSID OCCURS 10 TIMES
023200                              PIC X(15) VALUE SPACES.
023300 
023400***************************************************************
023500* IN-MEMORY DIPLOTYPE TABLE, LOADED ASCENDING GENE/CANON-DIPLO   *
023600* FOR SEARCH ALL - SEE PGXDIPT COPYBOOK.                          *
023700***************************************************************
023800*  THE TABLE ITSELF AND THE DPYD ALIAS TABLE COME FROM PGXDIPT.
023900 
024000***************************************************************
024100* IN-MEMORY RECOMMENDATION TABLE, LOADED IN FILE ORDER, FOLDED   *
024200* TO UPPER CASE FOR THE DRUGNAME/POPULATION COMPARE - SEE        *
024300* PGXRECT COPYBOOK FOR THE TABLE ITSELF.                          *
024400***************************************************************
024500 01  RECT-COMPARE-TABLE.
024600  05  RECT-CMP-ENTRY OCCURS 3000 TIMES
024700          INDEXED BY RECT-CMP-IDX.
024800      10  RECT-CMP-DRUGNAME   PIC X(20) VALUE SPACES.
024900      10  RECT-CMP-POPULATION PIC X(10) VALUE SPACES.
025000 
025100***************************************************************
025200* NUMERIC-SCORE PARSE WORK AREA - ACTIVITY SCORES AND THRESHOLD  *
025300* VALUES ARE STORED AS TEXT "N.NN" (NO INTRINSIC FUNCTIONS, SO   *
025400* THE DIGITS EITHER SIDE OF THE DECIMAL POINT ARE PULLED OFF BY  *
025500* REFERENCE MODIFICATION AND COMBINED BY HAND).                  *
025600***************************************************************
025700 01  SCORE-PARSE-WORK.
025800  05  SCORE-PARSE-TEXT        PIC X(20) VALUE SPACES.
025900  05  SCORE-PARSE-VALID-SW    PIC X(01) VALUE 'N'.
026000      88  SCORE-PARSE-VALID   VALUE 'Y'.
026100  05  SCORE-PARSE-INT-DIGIT   PIC 9(01) VALUE ZERO.
026200  05  SCORE-PARSE-FRAC-DIGITS PIC 9(02) VALUE ZERO.
026300  05  SCORE-PARSE-RESULT      PIC 9(03) COMP VALUE ZERO.
026400 
026500*    DISPLAY-FORMAT VIEW OF THE PARSE RESULT - DUMPED TO
026600*    SYSOUT WHEN A THRESHOLD ROW WON'T PARSE.
026700 01  SCORE-PARSE-RESULT-DISPLAY REDEFINES SCORE-PARSE-WORK.
026800  05  FILLER                  PIC X(20).
026900  05  FILLER                  PIC X(01).
027000  05  FILLER                  PIC X(01).
027100  05  FILLER                  PIC X(02).
027200  05  SCORE-PARSE-RSLT-DISP   PIC X(02).
027300 
027400 01  WS-DIPLOTYPE-SCORE-HUNDREDTHS PIC 9(03) COMP VALUE ZERO.
027500 
027600***************************************************************
027700* DPYD STAR-TAG WORK AREA - PULLS THE "*NN" ALIAS OUT OF EACH     *
027800* HALF OF AN HGVS DIPLOTYPE'S "... (*NN)" ANNOTATION.             *
027900***************************************************************
028000 01  STAR-TAG-WORK.
028100  05  STAR-TAG-HALF-A         PIC X(40) VALUE SPACES.
028200  05  STAR-TAG-HALF-B         PIC X(40) VALUE SPACES.
028300  05  STAR-TAG-A-POS          PIC 9(02) COMP VALUE ZERO.
028400  05  STAR-TAG-B-POS          PIC 9(02) COMP VALUE ZERO.
028500  05  STAR-TAG-PULLED         PIC X(10) VALUE SPACES.
028600  05  STAR-TAG-A-STAR         PIC X(10) VALUE SPACES.
028700  05  STAR-TAG-B-STAR         PIC X(10) VALUE SPACES.
028800  05  STAR-ALIAS-KEY          PIC X(40) VALUE SPACES.
028900 
029000 01  RSID-SUB                    PIC 9(02) COMP VALUE ZERO.
029100 
029200 01  DIPLOTYPE-CANON-WORK.
029300  05  CANON-CALL-REC.
029400      10  CANON-INPUT-DIPLO   PIC X(40) VALUE SPACES.
029500      10  CANON-OUTPUT-DIPLO  PIC X(40) VALUE SPACES.
029600  05  CANON-RETURN-CD         PIC S9(4) COMP VALUE ZERO.
029700 
029800 01  SEVERITY-CALL-WORK.
029900  05  SEVERITY-CALC-REC.
030000      10  SEV-RISK-LABEL      PIC X(15) VALUE SPACES.
030100      10  SEV-CLASSIFICATION  PIC X(20) VALUE SPACES.
030200      10  SEV-SEVERITY        PIC X(12) VALUE SPACES.
030300      10  SEV-CONFIDENCE-SCORE PIC 9V99 VALUE ZERO.
030400  05  SEVERITY-RETURN-CD      PIC S9(4) COMP VALUE ZERO.
030500 
030600***************************************************************
030700* WORK AREAS CARRYING ONE DRUG'S RESULT THROUGH 300-800.  RESET  *
030800* AT THE TOP OF EVERY DRUG BY 250-INIT-DRUG-RESULT.               *
030900***************************************************************
031000 01  DRW-RSID-CNT                PIC 9(02) COMP VALUE ZERO.
031100 
031200 01  DRUG-RESULT-WORK.
031300  05  DRW-GENE                PIC X(10) VALUE SPACES.
031400  05  DRW-DIPLOTYPE           PIC X(40) VALUE SPACES.
031500  05  DRW-PHENOTYPE           PIC X(08) VALUE 'Unknown'.
031600  05  DRW-LOOKUPKEY-GENE      PIC X(10) VALUE SPACES.
031700  05  DRW-LOOKUPKEY-VALUE     PIC X(20) VALUE SPACES.
031800  05  DRW-RSID OCCURS 10 TIMES
031900                              PIC X(15) VALUE SPACES.
032000  05  DRW-RECOMMEND-FOUND-SW  PIC X(01) VALUE 'N'.
032100      88  DRW-RECOMMEND-FOUND VALUE 'Y'.
032200  05  DRW-DRUGRECOMMEND       PIC X(200) VALUE SPACES.
032300  05  DRW-CLASSIFICATION      PIC X(20) VALUE SPACES.
032400  05  DRW-GUIDELINENAME       PIC X(60) VALUE SPACES.
032500  05  DRW-GUIDELINEURL        PIC X(80) VALUE SPACES.
032600  05  DRW-IMPLICATIONS        PIC X(200) VALUE SPACES.
032700  05  DRW-RISK-LABEL          PIC X(15) VALUE 'Unknown'.
032800 
032900*    DISPLAY-FORMAT VIEW OF THE RESULT WORK AREA - DUMPED TO
033000*    SYSOUT WHEN CLASSIFICATION FALLS THROUGH TO OTHER/UNKNOWN.
033100 01  DRUG-RESULT-WORK-DISPLAY REDEFINES DRUG-RESULT-WORK.
033200  05  FILLER                  PIC X(814).
033300 
033400 01  KEYWORD-SCAN-WORK.
033500  05  KSW-RECOMMEND-UPPER     PIC X(200) VALUE SPACES.
033600  05  KSW-AVOID-CNT           PIC 9(02) COMP VALUE ZERO.
033700  05  KSW-REDUCE-CNT          PIC 9(02) COMP VALUE ZERO.
033800  05  KSW-LIMIT-DOSE-CNT      PIC 9(02) COMP VALUE ZERO.
033900  05  KSW-ALT-STATIN-CNT      PIC 9(02) COMP VALUE ZERO.
034000  05  KSW-ALT-PRESCRIBE-CNT   PIC 9(02) COMP VALUE ZERO.
034100  05  KSW-LABEL-RECOMMEND-CNT PIC 9(02) COMP VALUE ZERO.
034200  05  KSW-DESIRED-DOSE-CNT    PIC 9(02) COMP VALUE ZERO.
034300 
034400 01  BEST-THRESHOLD-WORK.
034500  05  BEST-THRESHOLD-NUM      PIC S9(04) COMP VALUE -1.
034600  05  BEST-THRESHOLD-FOUND-SW PIC X(01) VALUE 'N'.
034700      88  BEST-THRESHOLD-FOUND VALUE 'Y'.
034800  05  BEST-THRESHOLD-RECT-IDX PIC 9(04) COMP VALUE ZERO.
034900 
035000 01  RUN-TIMESTAMP-WORK.
035100  05  RUN-DATE-YMD            PIC 9(06) VALUE ZERO.
035200  05  RUN-TIME-HMS            PIC 9(08) VALUE ZERO.
035300 
035400 01  RUN-TIMESTAMP               PIC X(25) VALUE SPACES.
035450 01  ENGINE-VERSION               PIC X(05) VALUE '1.0.0'.
035500
035600 01  WS-FOLD-CASE-TABLES.
035700  05  WS-LOWER-CASE           PIC X(26)
035800          VALUE 'abcdefghijklmnopqrstuvwxyz'.
035900  05  WS-UPPER-CASE           PIC X(26)
036000          VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036100 
036200 01  COUNTERS-AND-ACCUMULATORS.
036300  05  RECORDS-READ            PIC S9(9) COMP.
036400  05  RECORDS-WRITTEN         PIC S9(9) COMP.
036500  05  DRUGS-PROCESSED         PIC 9(05) COMP.
036600  05  UNKNOWN-COUNT           PIC 9(05) COMP.
036700 
036800 01  FLAGS-AND-SWITCHES.
036900  05  MORE-PROF-SW            PIC X(01) VALUE 'Y'.
037000      88  NO-MORE-PROF        VALUE 'N'.
037100  05  MORE-DIPT-SW            PIC X(01) VALUE 'Y'.
037200      88  NO-MORE-DIPT        VALUE 'N'.
037300  05  MORE-RECT-SW            PIC X(01) VALUE 'Y'.
037400      88  NO-MORE-RECT        VALUE 'N'.
037500  05  MATCH-FOUND-SW          PIC X(01) VALUE 'N'.
037600      88  MATCH-FOUND         VALUE 'Y'.
037700  05  GENE-KNOWN-SW           PIC X(01) VALUE 'N'.
037800      88  GENE-KNOWN          VALUE 'Y'.
037900 
038000 COPY PGXABND.
038100** QSAM FILE
038200 
038300 PROCEDURE DIVISION.
038400  PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038500  PERFORM 100-MAINLINE THRU 100-EXIT
038600          VARYING DRUG-IDX FROM 1 BY 1
038700          UNTIL DRUG-IDX > TARGET-DRUG-CNT.
038800  PERFORM 900-CLEANUP THRU 900-EXIT.
038900  MOVE ZERO TO RETURN-CODE.
039000  GOBACK.
039100 
039200 000-HOUSEKEEPING.
039300  MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039400  DISPLAY "******** BEGIN JOB PGXRISK ********".
039500  PERFORM 800-OPEN-FILES THRU 800-EXIT.
039600  PERFORM 010-STAMP-RUN-TIMESTAMP THRU 010-EXIT.
039700 
039800  READ PGXREQH-FILE INTO PGXREQH-REC
039900      AT END
040000      MOVE "** NO REQUEST-HEADER RECORD" TO ABEND-REASON
040100      GO TO 1000-ABEND-RTN
040200  END-READ.
040300  PERFORM 020-LOAD-TARGET-DRUGS THRU 020-EXIT.
040400 
040500  PERFORM 070-LOAD-PROFILES THRU 070-EXIT
040600          UNTIL NO-MORE-PROF.
040700  PERFORM 050-LOAD-DIPT-TABLE THRU 050-EXIT
040800          UNTIL NO-MORE-DIPT.
040900  PERFORM 060-LOAD-RECT-TABLE THRU 060-EXIT
041000          UNTIL NO-MORE-RECT.
041100 000-EXIT.
041200  EXIT.
041300 
041400 010-STAMP-RUN-TIMESTAMP.
041500  MOVE "010-STAMP-RUN-TIMESTAMP" TO PARA-NAME.
041600  ACCEPT RUN-DATE-YMD FROM DATE.
041700  ACCEPT RUN-TIME-HMS FROM TIME.
041800  STRING '19' DELIMITED BY SIZE
041900         RUN-DATE-YMD(1:2) DELIMITED BY SIZE
042000         '-' DELIMITED BY SIZE
042100         RUN-DATE-YMD(3:2) DELIMITED BY SIZE
042200         '-' DELIMITED BY SIZE
042300         RUN-DATE-YMD(5:2) DELIMITED BY SIZE
042400         'T' DELIMITED BY SIZE
042500         RUN-TIME-HMS(1:2) DELIMITED BY SIZE
042600         ':' DELIMITED BY SIZE
042700         RUN-TIME-HMS(3:2) DELIMITED BY SIZE
042800         ':' DELIMITED BY SIZE
042900         RUN-TIME-HMS(5:2) DELIMITED BY SIZE
043000         INTO RUN-TIMESTAMP.
043100 010-EXIT.
043200  EXIT.
043300 
043400 020-LOAD-TARGET-DRUGS.
043500  MOVE "020-LOAD-TARGET-DRUGS" TO PARA-NAME.
043600  MOVE ZERO TO TARGET-DRUG-CNT.
043700  MOVE 1 TO DRUG-LIST-PTR.
043800  PERFORM 025-LOAD-ONE-DRUG THRU 025-EXIT
043900          UNTIL DRUG-LIST-PTR > LENGTH OF REQH-DRUG-LIST-RAW
044000             OR TARGET-DRUG-CNT > 19.
044100 020-EXIT.
044200  EXIT.
044300 
044400 025-LOAD-ONE-DRUG.
044500  MOVE SPACES TO DRUG-RAW-TOKEN.
044600  UNSTRING REQH-DRUG-LIST-RAW DELIMITED BY ","
044700      INTO DRUG-RAW-TOKEN
044800      WITH POINTER DRUG-LIST-PTR.
044900  IF DRUG-RAW-TOKEN = SPACES
045000      GO TO 025-EXIT.
045100 
045200  SET TARGET-DRUG-CNT UP BY 1.
045300  SET DRUG-IDX TO TARGET-DRUG-CNT.
045400  MOVE DRUG-RAW-TOKEN TO TARGET-DRUG-UPPER(DRUG-IDX).
045500  INSPECT TARGET-DRUG-UPPER(DRUG-IDX) CONVERTING
045600      WS-LOWER-CASE TO WS-UPPER-CASE.
045700  MOVE DRUG-RAW-TOKEN TO TARGET-DRUG-LOWER(DRUG-IDX).
045800  INSPECT TARGET-DRUG-LOWER(DRUG-IDX) CONVERTING
045900      WS-UPPER-CASE TO WS-LOWER-CASE.
046000 025-EXIT.
046100  EXIT.
046200 
046300 050-LOAD-DIPT-TABLE.
046400  MOVE "050-LOAD-DIPT-TABLE" TO PARA-NAME.
046500  MOVE FD-PGXDIPT-REC TO PGXDIPT-REC.
046600  SET DIPT-TABLE-CNT UP BY 1.
046700  SET DIPT-IDX TO DIPT-TABLE-CNT.
046800 
046900  MOVE DIPT-DIPLOTYPE TO CANON-INPUT-DIPLO.
047000  MOVE SPACES TO CANON-OUTPUT-DIPLO.
047100  CALL "PGXCANON" USING CANON-CALL-REC, CANON-RETURN-CD.
047200 
047300  MOVE DIPT-GENE            TO DIPT-T-GENE(DIPT-IDX).
047400  MOVE CANON-OUTPUT-DIPLO   TO DIPT-T-CANON-DIPLO(DIPT-IDX).
047500  MOVE DIPT-DIPLOTYPE       TO DIPT-T-RAW-DIPLO(DIPT-IDX).
047600  MOVE DIPT-GENERESULT      TO DIPT-T-GENERESULT(DIPT-IDX).
047700  MOVE DIPT-LOOKUPKEY-GENE  TO DIPT-T-LOOKUPKEY-GENE(DIPT-IDX).
047800  MOVE DIPT-LOOKUPKEY-VALUE TO DIPT-T-LOOKUPKEY-VALUE(DIPT-IDX).
047900 
048000  IF DIPT-GENE = 'DPYD'
048100      PERFORM 055-ADD-DPYD-ALIAS THRU 055-EXIT.
048200 
048300  READ PGXDIPT-FILE INTO FD-PGXDIPT-REC
048400      AT END
048500      MOVE 'N' TO MORE-DIPT-SW
048600  END-READ.
048700 050-EXIT.
048800  EXIT.
048900 
049000 055-ADD-DPYD-ALIAS.
049100*    A DPYD HGVS DIPLOTYPE'S TWO HALVES EACH CARRY A
049200*    PARENTHESISED (*NN) STAR TAG - e.g.
049300*    "c.1905+1G>A (*2A)/c.1905+1G>A (*2A)".  THE CANONICAL
049400*    STAR FORM "*2A/*2A" IS RECORDED AS AN ALIAS TO THE
049500*    CANONICAL HGVS FORM, FIRST ALIAS SEEN WINS.
049600  MOVE "055-ADD-DPYD-ALIAS" TO PARA-NAME.
049700  PERFORM 056-EXTRACT-STAR-TAG THRU 056-EXIT.
049800  IF NOT SCORE-PARSE-VALID
049900      GO TO 055-EXIT.
050000 
050100  SET DPYD-ALIAS-IDX TO 1.
050200  SEARCH DPYD-ALIAS-REC
050300      AT END
050400          SET DPYD-ALIAS-CNT UP BY 1
050500          SET DPYD-ALIAS-IDX TO DPYD-ALIAS-CNT
050600          MOVE STAR-ALIAS-KEY TO
050700               DPYD-ALIAS-STAR-KEY(DPYD-ALIAS-IDX)
050800          MOVE CANON-OUTPUT-DIPLO TO
050900               DPYD-ALIAS-HGVS-DIPLO(DPYD-ALIAS-IDX)
051000      WHEN DPYD-ALIAS-STAR-KEY(DPYD-ALIAS-IDX) = STAR-ALIAS-KEY
051100          CONTINUE
051200  END-SEARCH.
051300 055-EXIT.
051400  EXIT.
051500 
051600 056-EXTRACT-STAR-TAG.
051700  MOVE "056-EXTRACT-STAR-TAG" TO PARA-NAME.
051800  MOVE 'N' TO SCORE-PARSE-VALID-SW.
051900  MOVE SPACES TO STAR-ALIAS-KEY.
052000  MOVE ZERO TO STAR-TAG-A-POS, STAR-TAG-B-POS.
052100 
052200  UNSTRING DIPT-DIPLOTYPE DELIMITED BY '/'
052300      INTO STAR-TAG-HALF-A STAR-TAG-HALF-B.
052400 
052500  PERFORM 057-PULL-ONE-STAR-TAG THRU 057-EXIT.
052600  MOVE STAR-TAG-PULLED TO STAR-TAG-A-STAR.
052700  IF STAR-TAG-A-STAR = SPACES
052800      GO TO 056-EXIT.
052900 
053000  MOVE STAR-TAG-HALF-B TO STAR-TAG-HALF-A.
053100  PERFORM 057-PULL-ONE-STAR-TAG THRU 057-EXIT.
053200  MOVE STAR-TAG-PULLED TO STAR-TAG-B-STAR.
053300  IF STAR-TAG-B-STAR = SPACES
053400      GO TO 056-EXIT.
053500 
053600  STRING STAR-TAG-A-STAR DELIMITED BY SPACE
053700         '/'             DELIMITED BY SIZE
053800         STAR-TAG-B-STAR DELIMITED BY SPACE
053900         INTO STAR-ALIAS-KEY.
054000  MOVE 'Y' TO SCORE-PARSE-VALID-SW.
054100 056-EXIT.
054200  EXIT.
054300 
054400 057-PULL-ONE-STAR-TAG.
054500*    PULLS THE "*NN" TEXT OUT OF A "... (*NN)" HALF WITHOUT
054600*    INTRINSIC FUNCTIONS - SCANS FOR THE '(' AND ')' BYTES.
054700  MOVE SPACES TO STAR-TAG-PULLED.
054800  MOVE ZERO TO STAR-TAG-A-POS.
054900  INSPECT STAR-TAG-HALF-A TALLYING STAR-TAG-A-POS
055000          FOR CHARACTERS BEFORE INITIAL '('.
055100  IF STAR-TAG-A-POS >= LENGTH OF STAR-TAG-HALF-A
055200      GO TO 057-EXIT.
055300 
055400  MOVE ZERO TO STAR-TAG-B-POS.
055500  INSPECT STAR-TAG-HALF-A TALLYING STAR-TAG-B-POS
055600          FOR CHARACTERS BEFORE INITIAL ')'.
055700  IF STAR-TAG-B-POS >= LENGTH OF STAR-TAG-HALF-A
055800          OR STAR-TAG-B-POS <= STAR-TAG-A-POS
055900      GO TO 057-EXIT.
056000 
056100  MOVE STAR-TAG-HALF-A(STAR-TAG-A-POS + 2 :
056200                        STAR-TAG-B-POS - STAR-TAG-A-POS - 1)
056300       TO STAR-TAG-PULLED.
056400 057-EXIT.
056500  EXIT.
056600 
056700 060-LOAD-RECT-TABLE.
056800  MOVE "060-LOAD-RECT-TABLE" TO PARA-NAME.
056900  MOVE FD-PGXRECT-REC TO PGXRECT-REC.
057000  SET RECT-TABLE-CNT UP BY 1.
057100  SET RECT-IDX TO RECT-TABLE-CNT.
057200 
057300  MOVE RECT-DRUGNAME           TO RECT-T-DRUGNAME(RECT-IDX).
057400  MOVE RECT-POPULATION         TO RECT-T-POPULATION(RECT-IDX).
057500  MOVE RECT-LOOKUPKEY-GENE     TO
057600                               RECT-T-LOOKUPKEY-GENE(RECT-IDX).
057700  MOVE RECT-LOOKUPKEY-VALUE    TO
057800                               RECT-T-LOOKUPKEY-VALUE(RECT-IDX).
057900  MOVE RECT-DRUGRECOMMENDATION TO
058000                               RECT-T-DRUGRECOMMEND(RECT-IDX).
058100  MOVE RECT-CLASSIFICATION     TO
058200                               RECT-T-CLASSIFICATION(RECT-IDX).
058300  MOVE RECT-GUIDELINENAME      TO
058400                               RECT-T-GUIDELINENAME(RECT-IDX).
058500  MOVE RECT-GUIDELINEURL       TO
058600                               RECT-T-GUIDELINEURL(RECT-IDX).
058700  MOVE RECT-IMPLICATIONS       TO
058800                               RECT-T-IMPLICATIONS(RECT-IDX).
058900 
059000  SET RECT-CMP-IDX TO RECT-IDX.
059100  MOVE RECT-DRUGNAME   TO RECT-CMP-DRUGNAME(RECT-CMP-IDX).
059200  INSPECT RECT-CMP-DRUGNAME(RECT-CMP-IDX) CONVERTING
059300      WS-LOWER-CASE TO WS-UPPER-CASE.
059400  MOVE RECT-POPULATION TO RECT-CMP-POPULATION(RECT-CMP-IDX).
059500  INSPECT RECT-CMP-POPULATION(RECT-CMP-IDX) CONVERTING
059600      WS-LOWER-CASE TO WS-UPPER-CASE.
059700 
059800  READ PGXRECT-FILE INTO FD-PGXRECT-REC
059900      AT END
060000      MOVE 'N' TO MORE-RECT-SW
060100  END-READ.
060200 060-EXIT.
060300  EXIT.
060400 
060500 070-LOAD-PROFILES.
060600  MOVE "070-LOAD-PROFILES" TO PARA-NAME.
060700  MOVE FD-PGXPROF-REC TO PGXPROF-REC.
060800  ADD 1 TO RECORDS-READ.
060900 
061000  PERFORM 072-GENE-IN-FILTER THRU 072-EXIT.
061100  IF GENE-KNOWN
061200      PERFORM 075-STORE-PROFILE THRU 075-EXIT.
061300 
061400  READ PGXPROF-FILE INTO FD-PGXPROF-REC
061500      AT END
061600      MOVE 'N' TO MORE-PROF-SW
061700  END-READ.
061800 070-EXIT.
061900  EXIT.
062000 
062100 072-GENE-IN-FILTER.
062200  MOVE "072-GENE-IN-FILTER" TO PARA-NAME.
062300  MOVE 'N' TO GENE-KNOWN-SW.
062400  EVALUATE PROF-GENE
062500      WHEN 'CYP2D6'
062600      WHEN 'CYP2C19'
062700      WHEN 'CYP2C9'
062800      WHEN 'SLCO1B1'
062900      WHEN 'TPMT'
063000      WHEN 'DPYD'
063100          MOVE 'Y' TO GENE-KNOWN-SW
063200      WHEN OTHER
063300          CONTINUE
063400  END-EVALUATE.
063500 072-EXIT.
063600  EXIT.
063700 
063800 075-STORE-PROFILE.
063900  MOVE "075-STORE-PROFILE" TO PARA-NAME.
064000  SET PROF-IDX TO 1.
064100  SEARCH PROFILE-ENTRY
064200      AT END
064300          SET PROFILE-TABLE-CNT UP BY 1
064400          SET PROF-IDX TO PROFILE-TABLE-CNT
064500      WHEN PROF-T-GENE(PROF-IDX) = PROF-GENE
064600          CONTINUE
064700  END-SEARCH.
064800 
064900  MOVE PROF-GENE       TO PROF-T-GENE(PROF-IDX).
065000  MOVE PROF-DIPLOTYPE  TO PROF-T-DIPLOTYPE(PROF-IDX).
065100  MOVE PROF-STATUS     TO PROF-T-STATUS(PROF-IDX).
065200  MOVE ZERO            TO PROF-T-RSID-CNT(PROF-IDX).
065300  PERFORM 076-COPY-ONE-PROFILE-RSID THRU 076-EXIT
065400          VARYING RSID-SUB FROM 1 BY 1
065500          UNTIL RSID-SUB > 10.
065600 075-EXIT.
065700  EXIT.
065800 
065900 076-COPY-ONE-PROFILE-RSID.
066000  IF PROF-CONTRIB-RSID(RSID-SUB) NOT = SPACES
066100      SET PROF-T-RSID-CNT(PROF-IDX) UP BY 1
066200      MOVE PROF-CONTRIB-RSID(RSID-SUB)
066300          TO PROF-T-RSID(PROF-IDX, RSID-SUB).
066400 076-EXIT.
066500  EXIT.
066600 
066700 100-MAINLINE.
066800  MOVE "100-MAINLINE" TO PARA-NAME.
066900  PERFORM 250-INIT-DRUG-RESULT THRU 250-EXIT.
067000  PERFORM 300-MAP-DRUG-TO-GENE THRU 300-EXIT.
067100 
067200  IF GENE-KNOWN
067300      PERFORM 400-FILTER-PROFILE THRU 400-EXIT.
067400 
067500  IF GENE-KNOWN AND MATCH-FOUND
067600      PERFORM 500-RESOLVE-PHENOTYPE THRU 500-EXIT.
067700 
067800  IF DRW-PHENOTYPE NOT = 'Unknown'
067900      PERFORM 600-RECOMMENDATION-LOOKUP THRU 600-EXIT.
068000 
068100  PERFORM 700-CLASSIFY-RISK THRU 700-EXIT.
068200  PERFORM 800-WRITE-DETAIL THRU 800-EXIT.
068300  ADD 1 TO DRUGS-PROCESSED.
068400  IF DRW-RISK-LABEL = 'Unknown'
068500      ADD 1 TO UNKNOWN-COUNT.
068600 100-EXIT.
068700  EXIT.
068800 
068900 250-INIT-DRUG-RESULT.
069000  MOVE "250-INIT-DRUG-RESULT" TO PARA-NAME.
069100  MOVE SPACES TO DRW-GENE, DRW-DIPLOTYPE, DRW-LOOKUPKEY-GENE,
069200                 DRW-LOOKUPKEY-VALUE, DRW-DRUGRECOMMEND,
069300                 DRW-CLASSIFICATION, DRW-GUIDELINENAME,
069400                 DRW-GUIDELINEURL, DRW-IMPLICATIONS.
069500  MOVE 'Unknown' TO DRW-PHENOTYPE.
069600  MOVE 'Unknown' TO DRW-RISK-LABEL.
069700  MOVE ZERO TO DRW-RSID-CNT.
069800  MOVE 'N' TO DRW-RECOMMEND-FOUND-SW.
069900  MOVE 'N' TO GENE-KNOWN-SW.
070000  MOVE 'N' TO MATCH-FOUND-SW.
070100 250-EXIT.
070200  EXIT.
070300 
070400 300-MAP-DRUG-TO-GENE.
070500  MOVE "300-MAP-DRUG-TO-GENE" TO PARA-NAME.
070600  MOVE 'N' TO GENE-KNOWN-SW.
070700  SET DGM-IDX TO 1.
070800  SEARCH DGM-ENTRY
070900      AT END
071000          CONTINUE
071100      WHEN DGM-DRUG(DGM-IDX) = TARGET-DRUG-UPPER(DRUG-IDX)
071200          MOVE DGM-GENE(DGM-IDX) TO DRW-GENE
071300          MOVE 'Y' TO GENE-KNOWN-SW
071400  END-SEARCH.
071500 300-EXIT.
071600  EXIT.
071700 
071800 400-FILTER-PROFILE.
071900  MOVE "400-FILTER-PROFILE" TO PARA-NAME.
072000  MOVE 'N' TO MATCH-FOUND-SW.
072100  SET PROF-SRCH-IDX TO 1.
072200  SEARCH PROFILE-ENTRY
072300      AT END
072400          CONTINUE
072500      WHEN PROF-T-GENE(PROF-SRCH-IDX) = DRW-GENE
072600          SET PROF-IDX TO PROF-SRCH-IDX
072700          MOVE 'Y' TO MATCH-FOUND-SW
072800  END-SEARCH.
072900 400-EXIT.
073000  EXIT.
073100 
073200 500-RESOLVE-PHENOTYPE.
073300  MOVE "500-RESOLVE-PHENOTYPE" TO PARA-NAME.
073400  MOVE PROF-T-DIPLOTYPE(PROF-IDX) TO DRW-DIPLOTYPE.
073500  PERFORM 510-COPY-PHENOTYPE-RSID THRU 510-EXIT
073600          VARYING RSID-SUB FROM 1 BY 1
073700          UNTIL RSID-SUB > PROF-T-RSID-CNT(PROF-IDX)
073800             OR RSID-SUB > 10.
073900 
074000  IF PROF-T-UNCERTAIN(PROF-IDX)
074100      GO TO 500-EXIT.
074200 
074300  MOVE DRW-DIPLOTYPE TO CANON-INPUT-DIPLO.
074400  MOVE SPACES TO CANON-OUTPUT-DIPLO.
074500  CALL "PGXCANON" USING CANON-CALL-REC, CANON-RETURN-CD.
074600 
074700  MOVE 'N' TO MATCH-FOUND-SW.
074800  SEARCH ALL DIPT-TABLE-REC
074900      AT END
075000          CONTINUE
075100      WHEN DIPT-T-GENE(DIPT-IDX) = DRW-GENE
075200       AND DIPT-T-CANON-DIPLO(DIPT-IDX) = CANON-OUTPUT-DIPLO
075300          MOVE 'Y' TO MATCH-FOUND-SW
075400  END-SEARCH.
075500 
075600  IF NOT MATCH-FOUND AND DRW-GENE = 'DPYD'
075700      PERFORM 520-RETRY-DPYD-ALIAS THRU 520-EXIT.
075800 
075900  IF NOT MATCH-FOUND
076000      GO TO 500-EXIT.
076100 
076200  MOVE DIPT-T-LOOKUPKEY-GENE(DIPT-IDX)  TO DRW-LOOKUPKEY-GENE.
076300  MOVE DIPT-T-LOOKUPKEY-VALUE(DIPT-IDX) TO DRW-LOOKUPKEY-VALUE.
076400  PERFORM 530-MAP-GENERESULT THRU 530-EXIT.
076500 500-EXIT.
076600  EXIT.
076700 
076800 510-COPY-PHENOTYPE-RSID.
076900  SET DRW-RSID-CNT UP BY 1.
077000  MOVE PROF-T-RSID(PROF-IDX, RSID-SUB) TO DRW-RSID(RSID-SUB).
077100 510-EXIT.
077200  EXIT.
077300 
077400 520-RETRY-DPYD-ALIAS.
077500  MOVE "520-RETRY-DPYD-ALIAS" TO PARA-NAME.
077600  SET DPYD-ALIAS-IDX TO 1.
077700  SEARCH DPYD-ALIAS-REC
077800      AT END
077900          CONTINUE
078000      WHEN DPYD-ALIAS-STAR-KEY(DPYD-ALIAS-IDX) =
078100                                      CANON-OUTPUT-DIPLO
078200          MOVE DPYD-ALIAS-HGVS-DIPLO(DPYD-ALIAS-IDX) TO
078300                                      CANON-OUTPUT-DIPLO
078400  END-SEARCH.
078500 
078600  SEARCH ALL DIPT-TABLE-REC
078700      AT END
078800          CONTINUE
078900      WHEN DIPT-T-GENE(DIPT-IDX) = DRW-GENE
079000       AND DIPT-T-CANON-DIPLO(DIPT-IDX) = CANON-OUTPUT-DIPLO
079100          MOVE 'Y' TO MATCH-FOUND-SW
079200  END-SEARCH.
079300 520-EXIT.
079400  EXIT.
079500 
079600 530-MAP-GENERESULT.
079700  MOVE "530-MAP-GENERESULT" TO PARA-NAME.
079800  EVALUATE DIPT-T-GENERESULT(DIPT-IDX)
079900      WHEN 'Normal Metabolizer'
080000      WHEN 'Normal Function'
080100          MOVE 'NM' TO DRW-PHENOTYPE
080200      WHEN 'Increased Function'
080300      WHEN 'Ultrarapid Metabolizer'
080400          MOVE 'URM' TO DRW-PHENOTYPE
080500      WHEN 'Rapid Metabolizer'
080600          MOVE 'RM' TO DRW-PHENOTYPE
080700      WHEN 'Intermediate Metabolizer'
080800      WHEN 'Likely Intermediate Metabolizer'
080900      WHEN 'Possible Intermediate Metabolizer'
081000      WHEN 'Decreased Function'
081100      WHEN 'Possible Decreased Function'
081200          MOVE 'IM' TO DRW-PHENOTYPE
081300      WHEN 'Poor Metabolizer'
081400      WHEN 'Poor Function'
081500          MOVE 'PM' TO DRW-PHENOTYPE
081600      WHEN OTHER
081700          MOVE 'Unknown' TO DRW-PHENOTYPE
081800  END-EVALUATE.
081900 530-EXIT.
082000  EXIT.
082100 
082200 600-RECOMMENDATION-LOOKUP.
082300  MOVE "600-RECOMMENDATION-LOOKUP" TO PARA-NAME.
082400  PERFORM 610-EXACT-MATCH-PASS THRU 610-EXIT.
082500  IF NOT DRW-RECOMMEND-FOUND
082600      PERFORM 620-PARSE-SCORE THRU 620-EXIT
082700      IF SCORE-PARSE-VALID
082800          PERFORM 630-THRESHOLD-PASS THRU 630-EXIT.
082900 600-EXIT.
083000  EXIT.
083100 
083200 610-EXACT-MATCH-PASS.
083300  MOVE "610-EXACT-MATCH-PASS" TO PARA-NAME.
083400  SET RECT-IDX TO 1.
083500  SEARCH RECT-TABLE-REC
083600      AT END
083700          CONTINUE
083800      WHEN RECT-CMP-DRUGNAME(RECT-IDX)     = TARGET-DRUG-UPPER(DRUG-IDX)
083900       AND RECT-CMP-POPULATION(RECT-IDX)   = 'GENERAL   '
084000       AND RECT-T-LOOKUPKEY-GENE(RECT-IDX) = DRW-LOOKUPKEY-GENE
084100       AND RECT-T-LOOKUPKEY-VALUE(RECT-IDX) = DRW-LOOKUPKEY-VALUE
084200          PERFORM 640-COPY-RECOMMENDATION THRU 640-EXIT
084300  END-SEARCH.
084400 610-EXIT.
084500  EXIT.
084600 
084700*    620-PARSE-SCORE ALWAYS WORKS ON WHATEVER IS CURRENTLY
084800*    SITTING IN DRW-LOOKUPKEY-VALUE - THE CALLER MOVES THE
084900*    TEXT TO BE PARSED IN THERE FIRST, THE SAME HAND-OFF
085000*    CONVENTION THE OLD BILLING SUITE USED FOR ITS COMMON
085100*    EDIT PARAGRAPHS.
085200 620-PARSE-SCORE.
085300  MOVE "620-PARSE-SCORE" TO PARA-NAME.
085400  MOVE 'N' TO SCORE-PARSE-VALID-SW.
085500  MOVE ZERO TO SCORE-PARSE-RESULT.
085600  IF DRW-LOOKUPKEY-VALUE(1:1) NOT NUMERIC
085700      GO TO 620-EXIT.
085800  IF DRW-LOOKUPKEY-VALUE(2:1) NOT = '.'
085900      GO TO 620-EXIT.
086000  IF DRW-LOOKUPKEY-VALUE(3:1) NOT NUMERIC
086100      GO TO 620-EXIT.
086150*
086160*    PR#9241 - LOOKUPKEY-VALUE CARRIES ONE OR TWO FRACTIONAL
086170*    DIGITS ("0.0" AS WELL AS "1.25") - A NUMERIC BYTE IN
086180*    POSITION 4 MEANS TWO DIGITS, A BLANK MEANS ONE, SCALED
086190*    UP TO HUNDREDTHS SO BOTH FORMS COMPARE THE SAME WAY.
086200
086300  MOVE DRW-LOOKUPKEY-VALUE(1:1) TO SCORE-PARSE-INT-DIGIT.
086400  IF DRW-LOOKUPKEY-VALUE(4:1) NUMERIC
086410      MOVE DRW-LOOKUPKEY-VALUE(3:2) TO SCORE-PARSE-FRAC-DIGITS
086420  ELSE
086430      MOVE DRW-LOOKUPKEY-VALUE(3:1) TO SCORE-PARSE-FRAC-DIGITS
086440      MULTIPLY 10 BY SCORE-PARSE-FRAC-DIGITS.
086500  COMPUTE SCORE-PARSE-RESULT =
086600          SCORE-PARSE-INT-DIGIT * 100 + SCORE-PARSE-FRAC-DIGITS.
086700  MOVE 'Y' TO SCORE-PARSE-VALID-SW.
086800 620-EXIT.
086900  EXIT.
087000 
087100 630-THRESHOLD-PASS.
087200  MOVE "630-THRESHOLD-PASS" TO PARA-NAME.
087300  MOVE SCORE-PARSE-RESULT TO WS-DIPLOTYPE-SCORE-HUNDREDTHS.
087400  MOVE -1 TO BEST-THRESHOLD-NUM.
087500  MOVE 'N' TO BEST-THRESHOLD-FOUND-SW.
087600 
087700  PERFORM 635-CHECK-ONE-THRESHOLD THRU 635-EXIT
087800          VARYING RECT-IDX FROM 1 BY 1
087900          UNTIL RECT-IDX > RECT-TABLE-CNT.
088000 
088100  IF BEST-THRESHOLD-FOUND
088200      SET RECT-IDX TO BEST-THRESHOLD-RECT-IDX
088300      PERFORM 640-COPY-RECOMMENDATION THRU 640-EXIT.
088400 630-EXIT.
088500  EXIT.
088600 
088700 635-CHECK-ONE-THRESHOLD.
088800  IF RECT-CMP-DRUGNAME(RECT-IDX)   NOT = TARGET-DRUG-UPPER(DRUG-IDX)
088900      GO TO 635-EXIT.
089000  IF RECT-CMP-POPULATION(RECT-IDX) NOT = 'GENERAL   '
089100      GO TO 635-EXIT.
089200  IF RECT-T-LOOKUPKEY-GENE(RECT-IDX) NOT = DRW-LOOKUPKEY-GENE
089300      GO TO 635-EXIT.
089400  IF RECT-T-LOOKUPKEY-VALUE(RECT-IDX)(1:2) NOT = '>='
089500      GO TO 635-EXIT.
089600 
089700  MOVE RECT-T-LOOKUPKEY-VALUE(RECT-IDX)(3:18)
089800       TO DRW-LOOKUPKEY-VALUE.
089900  PERFORM 620-PARSE-SCORE THRU 620-EXIT.
090000  IF NOT SCORE-PARSE-VALID
090100      GO TO 635-EXIT.
090200  IF SCORE-PARSE-RESULT > WS-DIPLOTYPE-SCORE-HUNDREDTHS
090300      GO TO 635-EXIT.
090400 
090500  IF SCORE-PARSE-RESULT > BEST-THRESHOLD-NUM
090600      MOVE SCORE-PARSE-RESULT TO BEST-THRESHOLD-NUM
090700      SET BEST-THRESHOLD-RECT-IDX TO RECT-IDX
090800      MOVE 'Y' TO BEST-THRESHOLD-FOUND-SW.
090900 635-EXIT.
091000  EXIT.
091100 
091200 640-COPY-RECOMMENDATION.
091300  MOVE "640-COPY-RECOMMENDATION" TO PARA-NAME.
091400  MOVE 'Y' TO DRW-RECOMMEND-FOUND-SW.
091500  MOVE RECT-T-DRUGRECOMMEND(RECT-IDX)  TO DRW-DRUGRECOMMEND.
091600  MOVE RECT-T-CLASSIFICATION(RECT-IDX) TO DRW-CLASSIFICATION.
091700  MOVE RECT-T-GUIDELINENAME(RECT-IDX)  TO DRW-GUIDELINENAME.
091800  MOVE RECT-T-GUIDELINEURL(RECT-IDX)   TO DRW-GUIDELINEURL.
091900  MOVE RECT-T-IMPLICATIONS(RECT-IDX)   TO DRW-IMPLICATIONS.
092000 640-EXIT.
092100  EXIT.
092200 
092300 700-CLASSIFY-RISK.
092400  MOVE "700-CLASSIFY-RISK" TO PARA-NAME.
092500  IF NOT DRW-RECOMMEND-FOUND OR DRW-PHENOTYPE = 'Unknown'
092600      MOVE 'Unknown' TO DRW-RISK-LABEL
092700  ELSE
092800      PERFORM 710-SCAN-RECOMMEND-TEXT THRU 710-EXIT
092900      PERFORM 720-ASSIGN-RISK-LABEL THRU 720-EXIT.
093000 
093100  MOVE DRW-RISK-LABEL     TO SEV-RISK-LABEL.
093200  MOVE DRW-CLASSIFICATION TO SEV-CLASSIFICATION.
093300  MOVE ZERO TO SEVERITY-RETURN-CD.
093400  CALL "PGXSEV" USING SEVERITY-CALC-REC, SEVERITY-RETURN-CD.
093500 700-EXIT.
093600  EXIT.
093700 
093800 710-SCAN-RECOMMEND-TEXT.
093900  MOVE "710-SCAN-RECOMMEND-TEXT" TO PARA-NAME.
094000  MOVE DRW-DRUGRECOMMEND TO KSW-RECOMMEND-UPPER.
094100  INSPECT KSW-RECOMMEND-UPPER CONVERTING
094200      WS-LOWER-CASE TO WS-UPPER-CASE.
094300 
094400  MOVE ZERO TO KSW-AVOID-CNT, KSW-REDUCE-CNT,
094500               KSW-LIMIT-DOSE-CNT, KSW-ALT-STATIN-CNT,
094600               KSW-ALT-PRESCRIBE-CNT, KSW-LABEL-RECOMMEND-CNT,
094700               KSW-DESIRED-DOSE-CNT.
094800 
094900  INSPECT KSW-RECOMMEND-UPPER TALLYING KSW-AVOID-CNT
095000          FOR ALL 'AVOID'.
095100  INSPECT KSW-RECOMMEND-UPPER TALLYING KSW-REDUCE-CNT
095200          FOR ALL 'REDUCE'.
095300  INSPECT KSW-RECOMMEND-UPPER TALLYING KSW-LIMIT-DOSE-CNT
095400          FOR ALL 'LIMIT DOSE'.
095500  INSPECT KSW-RECOMMEND-UPPER TALLYING KSW-ALT-STATIN-CNT
095600          FOR ALL 'ALTERNATIVE STATIN'.
095700  INSPECT KSW-RECOMMEND-UPPER TALLYING KSW-ALT-PRESCRIBE-CNT
095800          FOR ALL 'PRESCRIBE AN ALTERNATIVE'.
095900  INSPECT KSW-RECOMMEND-UPPER TALLYING KSW-LABEL-RECOMMEND-CNT
096000          FOR ALL 'LABEL RECOMMENDED'.
096100  INSPECT KSW-RECOMMEND-UPPER TALLYING KSW-DESIRED-DOSE-CNT
096200          FOR ALL 'DESIRED STARTING DOSE'.
096300 710-EXIT.
096400  EXIT.
096500 
096600 720-ASSIGN-RISK-LABEL.
096700  MOVE "720-ASSIGN-RISK-LABEL" TO PARA-NAME.
096800  EVALUATE TRUE
096900      WHEN KSW-AVOID-CNT > ZERO
097000          MOVE 'Toxic' TO DRW-RISK-LABEL
097100*             PR#8106 - CODEINE + POOR METABOLIZER IS
097200*             INEFFECTIVE, NOT TOXIC.
097300          IF TARGET-DRUG-LOWER(DRUG-IDX) = 'codeine'
097400                  AND DRW-PHENOTYPE = 'PM'
097500              MOVE 'Ineffective' TO DRW-RISK-LABEL
097600          END-IF
097700      WHEN KSW-REDUCE-CNT > ZERO OR KSW-LIMIT-DOSE-CNT > ZERO
097800          MOVE 'Adjust Dosage' TO DRW-RISK-LABEL
097900      WHEN KSW-ALT-STATIN-CNT > ZERO
098000              OR KSW-ALT-PRESCRIBE-CNT > ZERO
098100          MOVE 'Toxic' TO DRW-RISK-LABEL
098200      WHEN KSW-LABEL-RECOMMEND-CNT > ZERO
098300              OR KSW-DESIRED-DOSE-CNT > ZERO
098400          MOVE 'Safe' TO DRW-RISK-LABEL
098500      WHEN DRW-CLASSIFICATION = 'No Recommendation'
098600          MOVE 'Unknown' TO DRW-RISK-LABEL
098700      WHEN OTHER
098800          MOVE 'Unknown' TO DRW-RISK-LABEL
098900  END-EVALUATE.
099000 720-EXIT.
099100  EXIT.
099200 
099300 800-WRITE-DETAIL.
099400  MOVE "800-WRITE-DETAIL" TO PARA-NAME.
099500  MOVE SPACES TO WS-RISKR-DETAIL-REC.
099600  MOVE 'D' TO RISKRD-RECORD-TYPE.
099700  MOVE TARGET-DRUG-LOWER(DRUG-IDX) TO RISKRD-DRUG.
099800  MOVE DRW-RISK-LABEL             TO RISKRD-RISK-LABEL.
099900  MOVE SEV-CONFIDENCE-SCORE       TO RISKRD-CONFIDENCE-SCORE.
100000  MOVE SEV-SEVERITY               TO RISKRD-SEVERITY.
100100  MOVE DRW-GENE                   TO RISKRD-PRIMARY-GENE.
100200  MOVE DRW-DIPLOTYPE               TO RISKRD-DIPLOTYPE.
100300  MOVE DRW-PHENOTYPE               TO RISKRD-PHENOTYPE.
100400  PERFORM 810-COPY-DETECTED-RSID THRU 810-EXIT
100500          VARYING RSID-SUB FROM 1 BY 1
100600          UNTIL RSID-SUB > 10.
100700  MOVE DRW-GUIDELINENAME          TO RISKRD-GUIDELINE-NAME.
100800  MOVE DRW-DRUGRECOMMEND          TO RISKRD-DRUG-RECOMMEND.
100900  MOVE DRW-CLASSIFICATION         TO RISKRD-CLASSIFICATION.
100950*
100960*    PR#9241 - PER-DRUG RUN LOG, ONE SYSOUT LINE PER TARGET
100970*    DRUG, THE SAME WAY THE OLD BILLING PROGRAMS ECHOED EACH
100980*    TRANSACTION TO SYSOUT AS IT WAS POSTED.
101000
101010  DISPLAY "DRUG: "      TARGET-DRUG-LOWER(DRUG-IDX)
101020          "  PHENOTYPE: " DRW-PHENOTYPE
101030          "  RISK: "      DRW-RISK-LABEL
101040          "  SEVERITY: "  SEV-SEVERITY
101050          "  CONFIDENCE: " SEV-CONFIDENCE-SCORE.
101100  WRITE FD-PGXRISKR-REC FROM WS-RISKR-DETAIL-REC.
101200  ADD 1 TO RECORDS-WRITTEN.
101300 800-EXIT.
101400  EXIT.
101500 
101600 810-COPY-DETECTED-RSID.
101700  IF RSID-SUB <= DRW-RSID-CNT
101800      MOVE DRW-RSID(RSID-SUB) TO RISKRD-DETECTED-RSID(RSID-SUB).
101900 810-EXIT.
102000  EXIT.
102100 
102200 800-OPEN-FILES.
102300  MOVE "800-OPEN-FILES" TO PARA-NAME.
102400  OPEN INPUT PGXREQH-FILE, PGXPROF-FILE, PGXDIPT-FILE,
102500             PGXRECT-FILE.
102600  OPEN OUTPUT PGXRISKR-FILE, SYSOUT.
102700 
102800  READ PGXPROF-FILE INTO FD-PGXPROF-REC
102900      AT END
103000      MOVE 'N' TO MORE-PROF-SW
103100  END-READ.
103200  READ PGXDIPT-FILE INTO FD-PGXDIPT-REC
103300      AT END
103400      MOVE 'N' TO MORE-DIPT-SW
103500  END-READ.
103600  READ PGXRECT-FILE INTO FD-PGXRECT-REC
103700      AT END
103800      MOVE 'N' TO MORE-RECT-SW
103900  END-READ.
104000 800-EXIT.
104100  EXIT.
104200 
104300 850-CLOSE-FILES.
104400  MOVE "850-CLOSE-FILES" TO PARA-NAME.
104500  CLOSE PGXREQH-FILE, PGXPROF-FILE, PGXDIPT-FILE, PGXRECT-FILE,
104600        PGXRISKR-FILE, SYSOUT.
104700 850-EXIT.
104800  EXIT.
104900 
105000 900-CLEANUP.
105100  MOVE "900-CLEANUP" TO PARA-NAME.
105200  MOVE SPACES TO WS-RISKR-TRAILER-REC.
105300  MOVE 'T' TO RISKRT-RECORD-TYPE.
105400  MOVE DRUGS-PROCESSED TO RISKRT-DRUGS-PROCESSED.
105500  MOVE UNKNOWN-COUNT   TO RISKRT-UNKNOWN-COUNT.
105600  MOVE RUN-TIMESTAMP   TO RISKRT-ENGINE-TIMESTAMP.
105650  MOVE ENGINE-VERSION  TO RISKRT-ENGINE-VERSION.
105700  WRITE FD-PGXRISKR-REC FROM WS-RISKR-TRAILER-REC.
105800  ADD 1 TO RECORDS-WRITTEN.
105900 
106000  PERFORM 850-CLOSE-FILES THRU 850-EXIT.
106100  DISPLAY "** DRUGS PROCESSED **".
106200  DISPLAY DRUGS-PROCESSED.
106300  DISPLAY "** UNKNOWN RESULTS **".
106400  DISPLAY UNKNOWN-COUNT.
106500  DISPLAY "******** NORMAL END OF JOB PGXRISK ********".
106600 900-EXIT.
106700  EXIT.
106800 
106900 1000-ABEND-RTN.
107000  WRITE SYSOUT-REC FROM ABEND-REC.
107100  PERFORM 850-CLOSE-FILES THRU 850-EXIT.
107200  DISPLAY "*** ABNORMAL END OF JOB - PGXRISK ***" UPON CONSOLE.
107300  DIVIDE ZERO-VAL INTO ONE-VAL.







