000100******************************************************************
000200* PGXDIPT  -  CPIC DIPLOTYPE TABLE ENTRY (R3)                    *
000300*                                                                *
000400*        REFERENCE FILE.  ARRIVES PRE-SORTED ASCENDING BY        *
000500*        GENE THEN DIPLOTYPE SO WE CAN LOAD IT INTO THE          *
000600*        DIPT-TABLE-REC OCCURS TABLE BELOW AND SEARCH IT WITH    *
000700*        SEARCH ALL - SAME DODGE THE OLD SUITE USED FOR THE      *
000800*        EQUIPMENT AND LAB-TEST LOOKUP TABLES, ONLY THOSE WERE   *
000900*        LOADED UNSORTED AND WALKED WITH A PLAIN SEARCH.         *
001000******************************************************************
001100 01  PGXDIPT-REC.
001200     05  DIPT-GENE               PIC X(10).
001300     05  DIPT-DIPLOTYPE          PIC X(40).
001400     05  DIPT-GENERESULT         PIC X(35).
001500     05  DIPT-LOOKUPKEY-GENE     PIC X(10).
001600     05  DIPT-LOOKUPKEY-VALUE    PIC X(20).
001700     05  FILLER                  PIC X(05).
001800 
001900******************************************************************
002000* IN-MEMORY DIPLOTYPE TABLE - LOADED ASCENDING GENE/DIPLOTYPE    *
002100* (CANONICAL FORM, SET BY PGXCANON AT LOAD TIME) FOR SEARCH ALL. *
002200******************************************************************
002300 01  DIPT-TABLE.
002400     05  DIPT-TABLE-REC OCCURS 1 TO 2000 TIMES
002500             DEPENDING ON DIPT-TABLE-CNT
002600             ASCENDING KEY IS DIPT-T-GENE DIPT-T-CANON-DIPLO
002700             INDEXED BY DIPT-IDX.
002800         10  DIPT-T-GENE             PIC X(10).
002900         10  DIPT-T-CANON-DIPLO      PIC X(40).
003000         10  DIPT-T-RAW-DIPLO        PIC X(40).
003100         10  DIPT-T-GENERESULT       PIC X(35).
003200         10  DIPT-T-LOOKUPKEY-GENE   PIC X(10).
003300         10  DIPT-T-LOOKUPKEY-VALUE  PIC X(20).
003400 77  DIPT-TABLE-CNT              PIC 9(04) COMP VALUE ZERO.
003500 
003600******************************************************************
003700* DPYD STAR->HGVS ALIAS TABLE - FIRST ALIAS SEEN WINS.           *
003800******************************************************************
003900 01  DPYD-ALIAS-TABLE.
004000     05  DPYD-ALIAS-REC OCCURS 1 TO 500 TIMES
004100             DEPENDING ON DPYD-ALIAS-CNT
004200             INDEXED BY DPYD-ALIAS-IDX.
004300         10  DPYD-ALIAS-STAR-KEY     PIC X(40).
004400         10  DPYD-ALIAS-HGVS-DIPLO   PIC X(40).
004500 77  DPYD-ALIAS-CNT               PIC 9(03) COMP VALUE ZERO.
