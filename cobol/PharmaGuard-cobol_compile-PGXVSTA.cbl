000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGXVSTA.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/23/91.
000600 DATE-COMPILED. 09/23/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000* REMARKS.                                                       *
001100*   U6 VARIANT STATISTICS REPORT.  READS THE R7 VARIANT-         *
001200*   STATISTICS FEED (ONE RECORD PER VARIANT, GENOTYPE CLASS      *
001300*   PER SAMPLE CARRIED ACROSS THE ROW) AND PRINTS ONE DETAIL     *
001400*   LINE PER VARIANT SHOWING THE HOM-REF/HET/UNKNOWN/HOM-ALT     *
001500*   CALL COUNTS ACROSS THE SAMPLES, THEN A SINGLE CONTROL-       *
001600*   BREAK SUMMARY AT END OF FILE CARRYING GRAND TOTALS AND THE   *
001700*   ALLELE-FREQUENCY RANGE.  THIS IS DALYUPDT'S ACCUMULATE-      *
001800*   AND-CARRY-FORWARD SHAPE, BUT DALYUPDT REWROTE A VSAM         *
001900*   MASTER AND NEVER PRINTED ANYTHING - THE PAGE-HEADING AND     *
002000*   PAGE-BREAK MECHANICS HERE (WS-HDR-REC / C01 TOP-OF-FORM /    *
002100*   WS-COLM-HDR-REC) ARE GRAFTED IN FROM THE OLD PATIENT LIST    *
002200*   PROGRAM'S REPORT-WRITING HABITS.                             *
002300*                                                                *
002400* CHANGE LOG.                                                    *
002500*   09/23/91  JS   ORIGINAL PROGRAM.                             *
002600*   06/11/94  RGK  PR#4917 - AF MIN/MAX WAS INITIALISED TO       *
002700*                  ZERO INSTEAD OF THE FIRST AF-PRESENT VALUE,   *
002800*                  SO A ALL-LOW-FREQUENCY FILE NEVER MOVED THE   *
002900*                  MAX OFF ZERO.  FIXED IN 350-ACCUM-AF-RANGE.   *
003000*   03/02/96  DTW  PR#5288 - VARIANTS WITH NO AF VALUE AT ALL    *
003100*                  (STAT-AF-ABSENT) WERE STILL FEEDING THE MIN/  *
003200*                  MAX COMPARE.  NOW SKIPPED PER SPEC.           *
003300*   02/09/99  MLH  Y2K REVIEW - NO DATE FIELDS OF ANY KIND IN    *
003400*                  THIS PROGRAM.  NO CHANGES REQUIRED, SIGNED    *
003500*                  OFF.                                          *
003600*   09/18/04  PTV  PR#7622 - PAGE-BREAK THRESHOLD LOWERED TO     *
003700*                  MATCH THE NARROWER GENOTYPE DETAIL LINE.      *
003800*   05/30/13  KLR  PR#9188 - GRAND TOTALS NOW ACCUMULATE IN      *
003900*                  COMP-3, WERE OVERFLOWING PIC 9(05) DISPLAY    *
004000*                  ON LARGE COHORT RUNS.                         *
004100******************************************************************
004200 
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500 
005600     SELECT PGXSTAT-FILE
005700     ASSIGN TO UT-S-PGXSTAT
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS SFCODE.
006000 
006100     SELECT PGXRPT-FILE
006200     ASSIGN TO UT-S-PGXRPT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS RFCODE.
006500 
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(130).
007500 
007600****** THIS FILE CARRIES ONE RECORD PER VARIANT, GT-CLASS
007700****** CODED PER SAMPLE ACROSS THE OCCURS TABLE.  U6 INPUT.
007800 FD  PGXSTAT-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 115 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS FD-PGXSTAT-REC.
008400 01  FD-PGXSTAT-REC              PIC X(115).
008500 
008600 01  FD-PGXSTAT-REC-DUMP REDEFINES FD-PGXSTAT-REC.
008700     05  DUMP-CHROM               PIC X(05).
008800     05  DUMP-POS                 PIC X(09).
008900     05  DUMP-VAR-ID              PIC X(15).
009000     05  FILLER                   PIC X(86).
009100 
009200 FD  PGXRPT-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 132 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS RPT-REC.
009800 01  RPT-REC  PIC X(132).
009900 
010000 WORKING-STORAGE SECTION.
010100 
010200 01  FILE-STATUS-CODES.
010300     05  SFCODE                  PIC X(2).
010400         88 CODE-READ     VALUE SPACES.
010500         88 NO-MORE-DATA  VALUE "10".
010600     05  RFCODE                  PIC X(2).
010700         88 CODE-WRITE    VALUE SPACES.
010800 
010900** QSAM FILE
011000 COPY PGXSTAT.
011100 
011200 01  WS-HDR-REC.
011300     05  FILLER                  PIC X(01) VALUE " ".
011400     05  FILLER                  PIC X(20) VALUE SPACES.
011500     05  FILLER                  PIC X(46) VALUE
011600         "PHARMAGUARD VARIANT STATISTICS REPORT".
011700     05  FILLER                  PIC X(20)
011800         VALUE "SAMPLE COUNT:" JUSTIFIED RIGHT.
011900     05  HDR-SAMPLE-COUNT-O      PIC ZZ9.
012000     05  FILLER                  PIC X(22) VALUE SPACES.
012100     05  FILLER                  PIC X(12)
012200         VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
012300     05  HDR-PAGE-NBR-O          PIC ZZ9.
012400 
012500 01  WS-COLM-HDR-REC.
012600     05  FILLER            PIC X(15) VALUE "CHROM:POS".
012700     05  FILLER            PIC X(18) VALUE "VARIANT-ID".
012800     05  FILLER            PIC X(12) VALUE "REF->ALT".
012900     05  FILLER            PIC X(08) VALUE "AF".
013000     05  FILLER            PIC X(14) VALUE "HOM-REF=".
013100     05  FILLER            PIC X(11) VALUE "HET=".
013200     05  FILLER            PIC X(15) VALUE "UNKNOWN=".
013300     05  FILLER            PIC X(12) VALUE "HOM-ALT=".
013400     05  FILLER            PIC X(27) VALUE SPACES.
013500 
013600 01  WS-DETAIL-REC.
013700     05  DET-CHROMPOS-O          PIC X(15).
013800     05  FILLER                  PIC X(1) VALUE SPACES.
013900     05  DET-VARID-O             PIC X(15).
014000     05  FILLER                  PIC X(2) VALUE SPACES.
014100     05  DET-REFALT-O            PIC X(21).
014200     05  FILLER                  PIC X(1) VALUE SPACES.
014300     05  DET-AF-O                PIC X(08).
014400     05  FILLER                  PIC X(2) VALUE SPACES.
014500     05  DET-HOMREF-O            PIC ZZZ9.
014600     05  FILLER                  PIC X(3) VALUE SPACES.
014700     05  DET-HET-O               PIC ZZZ9.
014800     05  FILLER                  PIC X(3) VALUE SPACES.
014900     05  DET-UNKNOWN-O           PIC ZZZ9.
015000     05  FILLER                  PIC X(3) VALUE SPACES.
015100     05  DET-HOMALT-O            PIC ZZZ9.
015200     05  FILLER                  PIC X(35) VALUE SPACES.
015300 
015400 01  WS-BLANK-LINE.
015500     05  FILLER     PIC X(132) VALUE SPACES.
015600 
015700 01  WS-SUMMARY-HDR-REC.
015800     05  FILLER     PIC X(132)
015900         VALUE "*** END-OF-FILE CONTROL TOTALS ***".
016000 
016100 01  WS-SUMMARY-REC.
016200     05  FILLER                  PIC X(18) VALUE "TOTAL VARIANTS:".
016300     05  SUM-VARIANT-CNT-O       PIC ZZZZ9.
016400     05  FILLER                  PIC X(4) VALUE SPACES.
016500     05  FILLER                  PIC X(11) VALUE "AF MINIMUM:".
016600     05  SUM-AF-MIN-O            PIC Z.999999.
016700     05  FILLER                  PIC X(4) VALUE SPACES.
016800     05  FILLER                  PIC X(11) VALUE "AF MAXIMUM:".
016900     05  SUM-AF-MAX-O            PIC Z.999999.
017000     05  FILLER                  PIC X(59) VALUE SPACES.
017100 
017200 01  WS-SUMMARY-REC2.
017300     05  FILLER                  PIC X(14) VALUE "HOM-REF TOTAL:".
017400     05  SUM-HOMREF-O            PIC ZZZZZZ9.
017500     05  FILLER                  PIC X(3) VALUE SPACES.
017600     05  FILLER                  PIC X(10) VALUE "HET TOTAL:".
017700     05  SUM-HET-O               PIC ZZZZZZ9.
017800     05  FILLER                  PIC X(3) VALUE SPACES.
017900     05  FILLER                  PIC X(14) VALUE "UNKNOWN TOTAL:".
018000     05  SUM-UNKNOWN-O           PIC ZZZZZZ9.
018100     05  FILLER                  PIC X(3) VALUE SPACES.
018200     05  FILLER                  PIC X(14) VALUE "HOM-ALT TOTAL:".
018300     05  SUM-HOMALT-O            PIC ZZZZZZ9.
018400     05  FILLER                  PIC X(43) VALUE SPACES.
018500 
018600******************************************************************
018700* WORK AREA USED TO BUILD THE CHROM:POS AND REF->ALT DISPLAY     *
018800* FIELDS, AND THE PRINTABLE AF FIELD.  KEPT SEPARATE FROM THE    *
018900* INPUT RECORD SO A BAD OR MISSING AF NEVER CORRUPTS THE FD.     *
019000******************************************************************
019100 01  DETAIL-WORK-FIELDS.
019200     05  DW-CHROMPOS.
019300         10  DW-CHROM            PIC X(05).
019400         10  FILLER              PIC X(01) VALUE ":".
019500         10  DW-POS              PIC 9(09).
019600     05  DW-REFALT.
019700         10  DW-REF              PIC X(10).
019800         10  FILLER              PIC X(02) VALUE "->".
019900         10  DW-ALT              PIC X(10) JUSTIFIED RIGHT.
020000     05  DW-AF-DISPLAY           PIC Z.999999.
020100     05  DW-VARIANT-AF-VALID-SW  PIC X(01).
020200         88  DW-VARIANT-AF-VALID    VALUE "Y".
020300         88  DW-VARIANT-AF-INVALID  VALUE "N".
020400 
020500******************************************************************
020600* PER-VARIANT GENOTYPE-CLASS TALLIES, RESET EACH DETAIL PASS.    *
020700* REDEFINED AS A THREE-DIGIT-EACH DISPLAY GROUP SO 900-CLEANUP   *
020800* CAN DUMP THE LAST VARIANT'S COUNTS ON AN ABEND WITHOUT FOUR    *
020900* SEPARATE MOVE STATEMENTS.                                     *
021000******************************************************************
021100 01  VARIANT-CLASS-COUNTS.
021200     05  VCC-HOMREF-CNT          PIC 9(03) COMP-3.
021300     05  VCC-HET-CNT             PIC 9(03) COMP-3.
021400     05  VCC-UNKNOWN-CNT         PIC 9(03) COMP-3.
021500     05  VCC-HOMALT-CNT          PIC 9(03) COMP-3.
021600 
021700 01  VARIANT-CLASS-COUNTS-DISPLAY REDEFINES
021800                                VARIANT-CLASS-COUNTS.
021900     05  FILLER                  PIC X(08).
022000 
022100 01  GT-CLASS-SUB                PIC 9(02) COMP.
022200 
022300 01  COUNTERS-AND-ACCUMULATORS.
022400     05  RECORDS-READ            PIC S9(9) COMP.
022500     05  VARIANT-CNT             PIC 9(05) COMP-3.
022600     05  GRAND-HOMREF-CNT        PIC 9(07) COMP-3.
022700     05  GRAND-HET-CNT           PIC 9(07) COMP-3.
022800     05  GRAND-UNKNOWN-CNT       PIC 9(07) COMP-3.
022900     05  GRAND-HOMALT-CNT        PIC 9(07) COMP-3.
023000     05  AF-MINIMUM              PIC 9V9(06).
023100     05  AF-MAXIMUM              PIC 9V9(06).
023200     05  WS-LINES                PIC 9(02) COMP VALUE 99.
023300     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
023400     05  SAMPLE-COUNT-FOR-HDR    PIC 9(03) COMP-3.
023500 
023600 01  COUNTERS-DISPLAY REDEFINES COUNTERS-AND-ACCUMULATORS.
023700     05  FILLER                  PIC X(43).
023800 
023900 01  FLAGS-AND-SWITCHES.
024000     05  MORE-PGXSTAT-SW         PIC X(01) VALUE "Y".
024100         88  NO-MORE-PGXSTAT     VALUE "N".
024200         88  MORE-PGXSTAT        VALUE "Y".
024300     05  FIRST-AF-SEEN-SW        PIC X(01) VALUE "N".
024400         88  FIRST-AF-SEEN       VALUE "Y".
024500         88  NO-AF-SEEN-YET      VALUE "N".
024600 
024700 COPY PGXABND.
024800 
024900 PROCEDURE DIVISION.
025000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025100     PERFORM 100-MAINLINE THRU 100-EXIT
025200             UNTIL NO-MORE-PGXSTAT.
025300     PERFORM 900-CLEANUP THRU 900-EXIT.
025400     MOVE ZERO TO RETURN-CODE.
025500     GOBACK.
025600 
025700 000-HOUSEKEEPING.
025800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025900     DISPLAY "******** BEGIN JOB PGXVSTA ********".
026000     INITIALIZE COUNTERS-AND-ACCUMULATORS, VARIANT-CLASS-COUNTS.
026100     MOVE ZERO TO AF-MINIMUM, AF-MAXIMUM.
026200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026300 
026400     READ PGXSTAT-FILE INTO PGXSTAT-REC
026500         AT END
026600         MOVE "N" TO MORE-PGXSTAT-SW
026700     END-READ.
026800 
026900     IF NO-MORE-PGXSTAT
027000         MOVE "EMPTY PGXSTAT INPUT FILE" TO ABEND-REASON
027100         GO TO 1000-ABEND-RTN.
027200 
027300     MOVE STAT-SAMPLE-COUNT TO SAMPLE-COUNT-FOR-HDR.
027400     ADD +1 TO RECORDS-READ.
027500 000-EXIT.
027600     EXIT.
027700 
027800 100-MAINLINE.
027900     MOVE "100-MAINLINE" TO PARA-NAME.
028000     PERFORM 200-CLASSIFY-GENOTYPES THRU 200-EXIT.
028100     PERFORM 300-ACCUM-AF-RANGE THRU 300-EXIT.
028200     PERFORM 400-WRITE-DETAIL-LINE THRU 400-EXIT.
028300 
028400     READ PGXSTAT-FILE INTO PGXSTAT-REC
028500         AT END
028600         MOVE "N" TO MORE-PGXSTAT-SW
028700         GO TO 100-EXIT
028800     END-READ.
028900 
029000     ADD +1 TO RECORDS-READ.
029100 100-EXIT.
029200     EXIT.
029300 
029400******************************************************************
029500* TALLY EACH SAMPLE'S GT-CLASS CODE (0 HOM-REF / 1 HET /         *
029600* 2 UNKNOWN / 3 HOM-ALT) FOR THIS VARIANT AND ROLL EACH ONE      *
029700* INTO THE GRAND TOTALS AS IT IS COUNTED.                       *
029800******************************************************************
029900 200-CLASSIFY-GENOTYPES.
030000     MOVE "200-CLASSIFY-GENOTYPES" TO PARA-NAME.
030100     MOVE ZERO TO VARIANT-CLASS-COUNTS.
030200     ADD +1 TO VARIANT-CNT.
030300 
030400     IF STAT-SAMPLE-COUNT > 50
030500         MOVE "** SAMPLE-COUNT EXCEEDS GT-CLASS TABLE SIZE"
030600                               TO ABEND-REASON
030700         MOVE DUMP-VAR-ID TO ACTUAL-VAL
030800         MOVE 50 TO EXPECTED-VAL
030900         GO TO 1000-ABEND-RTN.
031000 
031100     PERFORM 210-TALLY-ONE-SAMPLE THRU 210-EXIT
031200             VARYING GT-CLASS-SUB FROM 1 BY 1
031300             UNTIL GT-CLASS-SUB > STAT-SAMPLE-COUNT.
031400 200-EXIT.
031500     EXIT.
031600 
031700 210-TALLY-ONE-SAMPLE.
031800     MOVE "210-TALLY-ONE-SAMPLE" TO PARA-NAME.
031900     EVALUATE STAT-GT-CLASS(GT-CLASS-SUB)
032000         WHEN 0
032100             ADD +1 TO VCC-HOMREF-CNT, GRAND-HOMREF-CNT
032200         WHEN 1
032300             ADD +1 TO VCC-HET-CNT, GRAND-HET-CNT
032400         WHEN 3
032500             ADD +1 TO VCC-HOMALT-CNT, GRAND-HOMALT-CNT
032600         WHEN OTHER
032700             ADD +1 TO VCC-UNKNOWN-CNT, GRAND-UNKNOWN-CNT
032800     END-EVALUATE.
032900 210-EXIT.
033000     EXIT.
033100 
033200******************************************************************
033300* MIN/MAX IS OVER VARIANTS CARRYING AN AF VALUE ONLY - AN        *
033400* AF-ABSENT VARIANT IS PRINTED BUT NEVER MOVES THE RANGE.        *
033500* PR#4917 - THE FIRST AF-PRESENT VARIANT SEEDS BOTH ENDS OF      *
033600* THE RANGE RATHER THAN COMPARING AGAINST A ZERO FLOOR.          *
033700******************************************************************
033800 300-ACCUM-AF-RANGE.
033900     MOVE "300-ACCUM-AF-RANGE" TO PARA-NAME.
034000     MOVE "Y" TO DW-VARIANT-AF-VALID-SW.
034100 
034200     IF STAT-AF-ABSENT
034300         MOVE "N" TO DW-VARIANT-AF-VALID-SW
034400         GO TO 300-EXIT.
034500 
034600     IF NO-AF-SEEN-YET
034700         MOVE STAT-AF TO AF-MINIMUM, AF-MAXIMUM
034800         MOVE "Y" TO FIRST-AF-SEEN-SW
034900         GO TO 300-EXIT.
035000 
035100     IF STAT-AF < AF-MINIMUM
035200         MOVE STAT-AF TO AF-MINIMUM.
035300 
035400     IF STAT-AF > AF-MAXIMUM
035500         MOVE STAT-AF TO AF-MAXIMUM.
035600 300-EXIT.
035700     EXIT.
035800 
035900 400-WRITE-DETAIL-LINE.
036000     MOVE "400-WRITE-DETAIL-LINE" TO PARA-NAME.
036100     IF WS-LINES > 40
036200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
036300 
036400     MOVE SPACES TO WS-DETAIL-REC.
036500     MOVE STAT-CHROM TO DW-CHROM.
036600     MOVE STAT-POS TO DW-POS.
036700     MOVE DW-CHROMPOS TO DET-CHROMPOS-O.
036800 
036900     MOVE STAT-VAR-ID TO DET-VARID-O.
037000 
037100     MOVE STAT-REF TO DW-REF.
037200     MOVE STAT-ALT TO DW-ALT.
037300     MOVE DW-REFALT TO DET-REFALT-O.
037400 
037500     IF DW-VARIANT-AF-VALID
037600         MOVE STAT-AF TO DW-AF-DISPLAY
037700         MOVE DW-AF-DISPLAY TO DET-AF-O
037800     ELSE
037900         MOVE "N/A" TO DET-AF-O.
038000 
038100     MOVE VCC-HOMREF-CNT TO DET-HOMREF-O.
038200     MOVE VCC-HET-CNT TO DET-HET-O.
038300     MOVE VCC-UNKNOWN-CNT TO DET-UNKNOWN-O.
038400     MOVE VCC-HOMALT-CNT TO DET-HOMALT-O.
038500 
038600     WRITE RPT-REC FROM WS-DETAIL-REC
038700         AFTER ADVANCING 1.
038800     ADD +1 TO WS-LINES.
038900 400-EXIT.
039000     EXIT.
039100 
039200 700-WRITE-PAGE-HDR.
039300     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
039400     MOVE SAMPLE-COUNT-FOR-HDR TO HDR-SAMPLE-COUNT-O.
039500     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
039600     WRITE RPT-REC FROM WS-HDR-REC
039700         AFTER ADVANCING TOP-OF-FORM.
039800     ADD +1 TO WS-PAGES.
039900     WRITE RPT-REC FROM WS-BLANK-LINE
040000         AFTER ADVANCING 1.
040100     WRITE RPT-REC FROM WS-COLM-HDR-REC
040200         AFTER ADVANCING 1.
040300     MOVE ZERO TO WS-LINES.
040400 700-EXIT.
040500     EXIT.
040600 
040700******************************************************************
040800* SINGLE END-OF-FILE CONTROL BREAK - THE ONLY ONE THIS REPORT    *
040900* TAKES.  PRINTS THE VARIANT COUNT, THE AF RANGE, AND THE FOUR   *
041000* GRAND TOTALS, THEN CLOSES OUT THE JOB.                        *
041100******************************************************************
041200 900-CLEANUP.
041300     MOVE "900-CLEANUP" TO PARA-NAME.
041400     WRITE RPT-REC FROM WS-BLANK-LINE
041500         AFTER ADVANCING 2.
041600     WRITE RPT-REC FROM WS-SUMMARY-HDR-REC
041700         AFTER ADVANCING 1.
041800 
041900     MOVE VARIANT-CNT TO SUM-VARIANT-CNT-O.
042000     IF FIRST-AF-SEEN
042100         MOVE AF-MINIMUM TO SUM-AF-MIN-O
042200         MOVE AF-MAXIMUM TO SUM-AF-MAX-O
042300     ELSE
042400         MOVE ZERO TO SUM-AF-MIN-O, SUM-AF-MAX-O.
042500     WRITE RPT-REC FROM WS-SUMMARY-REC
042600         AFTER ADVANCING 2.
042700 
042800     MOVE GRAND-HOMREF-CNT TO SUM-HOMREF-O.
042900     MOVE GRAND-HET-CNT TO SUM-HET-O.
043000     MOVE GRAND-UNKNOWN-CNT TO SUM-UNKNOWN-O.
043100     MOVE GRAND-HOMALT-CNT TO SUM-HOMALT-O.
043200     WRITE RPT-REC FROM WS-SUMMARY-REC2
043300         AFTER ADVANCING 1.
043400 
043500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043600 
043700     DISPLAY "** VARIANT RECORDS READ **".
043800     DISPLAY RECORDS-READ.
043900     DISPLAY "******** NORMAL END OF JOB PGXVSTA ********".
044000 900-EXIT.
044100     EXIT.
044200 
044300 800-OPEN-FILES.
044400     MOVE "800-OPEN-FILES" TO PARA-NAME.
044500     OPEN INPUT PGXSTAT-FILE.
044600     OPEN OUTPUT PGXRPT-FILE.
044700     OPEN OUTPUT SYSOUT.
044800 800-EXIT.
044900     EXIT.
045000 
045100 850-CLOSE-FILES.
045200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
045300     CLOSE PGXSTAT-FILE, PGXRPT-FILE, SYSOUT.
045400 850-EXIT.
045500     EXIT.
045600 
045700 1000-ABEND-RTN.
045800     WRITE SYSOUT-REC FROM ABEND-REC.
045900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046000     DISPLAY "*** ABNORMAL END OF JOB-PGXVSTA ***" UPON CONSOLE.
046100     DIVIDE ZERO-VAL INTO ONE-VAL.
