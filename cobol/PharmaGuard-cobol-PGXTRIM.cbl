000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PGXTRIM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM RETURNS THE TRIMMED LENGTH OF A
001300*          BLANK-PADDED TEXT FIELD, ADDING IT TO WHATEVER VALUE
001400*          THE CALLER ALREADY HOLDS IN RETURN-LTH.
001500*
001600*          CALLED BY PGXEXTR TO TRIM TARGET-DRUG TOKENS OFF THE
001700*          REQUEST HEADER.  TEXT1 BELOW IS SIZED FOR A SHORT
001800*          TOKEN FIELD ONLY - DO NOT CALL THIS AGAINST A FULL
001900*          VARIANT LINE BUFFER (SEE PR#9050 IN PGXSAMP).
002000*
002100******************************************************************
002200*CHANGE-LOG.
002300*   03/14/89  JS   ORIGINAL PROGRAM - PGX FIELD-LENGTH UTILITY    031489JS
002400*   03/14/89  JS   BUILT FROM THE OLD STRLTH SHELL, REWORKED      031489JS
002500*   03/14/89  JS   WITHOUT FUNCTION REVERSE - SCANS BACKWARD      031489JS
002600*   03/14/89  JS   ONE CHARACTER AT A TIME INSTEAD                031489JS
002700*   09/02/91  RGK  PR#4471 - LOW-VALUES IN TRAILING BYTES OF      090291RG
002800*   09/02/91  RGK  A VCF ANNOTATION FIELD WERE COUNTING AS        090291RG
002900*   09/02/91  RGK  SIGNIFICANT - NOW TREATED SAME AS SPACES       090291RG
003000*   01/11/96  DTW  PR#5528 - GUARD AGAINST A ZERO-LENGTH FIELD    011196DT
003100*   02/09/99  MLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   020999ML
003200*   02/09/99  MLH  NO CHANGES REQUIRED, SIGNED OFF                020999ML
003300*   06/23/04  PTV  PR#7702 - ADDED DISPLAY-FORMAT REDEFINES OF    062304PT
003400*   06/23/04  PTV  SCAN-CONTROL FOR EASIER SYSOUT DEBUG DUMPS     062304PT
003500*   11/30/09  KLR  PR#8890 - RENAMED FROM STRLTH TO PGXTRIM WHEN  113009KL
003600*   11/30/09  KLR  THIS ROUTINE WAS ADOPTED BY THE PGX SUITE      113009KL
003700******************************************************************
003800 
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 
004700 DATA DIVISION.
004800 FILE SECTION.
004900 
005000 WORKING-STORAGE SECTION.
005100 01  SCAN-CONTROL.
005200     05  L                       PIC S9(4) COMP VALUE 0.
005300     05  IDX                     PIC S9(4) COMP VALUE 0.
005400     05  FOUND-SW                PIC X(01) VALUE 'N'.
005500         88  CHAR-FOUND          VALUE 'Y'.
005600     05  FILLER                  PIC X(01) VALUE SPACE.
005700 
005800*        DISPLAY-FORMAT VIEW OF THE COUNTERS - COMP FIELDS DO
005900*        NOT DISPLAY CLEANLY ON A SYSOUT DUMP.
006000 01  SCAN-CONTROL-DISPLAY REDEFINES SCAN-CONTROL.
006100     05  L-DISPLAY               PIC X(02).
006200     05  IDX-DISPLAY             PIC X(02).
006300     05  FILLER                  PIC X(02).
006400 
006500 LINKAGE SECTION.
006600 01  TEXT1                       PIC X(255).
006700 
006800*        CHARACTER-AT-A-TIME VIEW OF TEXT1 - NO REFERENCE
006900*        MODIFICATION USED IN THIS SHOP'S UTILITY ROUTINES.
007000 01  TEXT1-TABLE REDEFINES TEXT1.
007100     05  TEXT1-CHAR OCCURS 255 TIMES
007200                                 PIC X(01).
007300 
007400 01  RETURN-LTH                  PIC S9(4).
007500 
007600*        DISPLAY-FORMAT VIEW OF THE RETURN LENGTH FOR SYSOUT.
007700 01  RETURN-LTH-DISPLAY REDEFINES RETURN-LTH.
007800     05  FILLER                  PIC X(04).
007900 
008000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
008100     MOVE 0 TO L.
008200     MOVE 'N' TO FOUND-SW.
008300     IF LENGTH OF TEXT1 = ZERO
008400         GO TO 900-EXIT.
008500 
008600     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
008700         VARYING IDX FROM LENGTH OF TEXT1 BY -1
008800         UNTIL IDX < 1 OR CHAR-FOUND.
008900 
009000     ADD L TO RETURN-LTH.
009100 900-EXIT.
009200     GOBACK.
009300 
009400 100-SCAN-BACKWARD.
009500*        A BYTE THAT IS SPACES OR LOW-VALUES IS TREATED AS
009600*        TRAILING PAD, NOT SIGNIFICANT TEXT.
009700     IF TEXT1-CHAR(IDX) NOT = SPACE
009800              AND TEXT1-CHAR(IDX) NOT = LOW-VALUES
009900         MOVE IDX TO L
010000         MOVE 'Y' TO FOUND-SW.
010100 100-EXIT.
010200     EXIT.
