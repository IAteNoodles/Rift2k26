000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGXSAMP.
000300 AUTHOR. R KOWALSKI.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 09/02/91.
000600 DATE-COMPILED. 09/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CUTS ONE SAMPLE'S GENOTYPE COLUMN OUT OF
001300*          A MULTI-SAMPLE VARIANT TEXT FILE.
001400*
001500*          '##' LINES ARE COPIED UNCHANGED.  THE '#CHROM' LINE
001600*          IS SCANNED FOR THE REQUESTED SAMPLE ID - IF IT IS NOT
001700*          FOUND THE STEP ABENDS.  EVERY DATA LINE THEREAFTER
001800*          HAS THE FIRST 9 COLUMNS PLUS THE LOCATED SAMPLE'S
001900*          COLUMN WRITTEN TO THE OUTPUT FILE.
002000*
002100*          THIS PROGRAM HAS NO EQUIVALENT ON THE OLD BILLING
002200*          SIDE - IT IS BUILT FRESH FOR THE PGX SUITE, IN THE
002300*          SHOP'S USUAL PARAGRAPH AND SWITCH STYLE.
002400*
002500******************************************************************
002600*
002700*          SAMPLE-ID PARM FILE  -   DDS0001.PGXSAMID
002800*
002900*          INPUT FILE           -   DDS0001.PGXVIN
003000*
003100*          OUTPUT FILE PRODUCED -   DDS0001.PGXVOUT
003200*
003300*          DUMP FILE            -   SYSOUT
003400*
003500******************************************************************
003600*CHANGE-LOG.
003700*   09/02/91  RGK  ORIGINAL PROGRAM - PGX SAMPLE COLUMN CUTTER    090291RG
003800*   09/02/91  RGK  NO PRIOR EQUIVALENT - PATTERNED ON THE SHOP'S  090291RG
003900*   09/02/91  RGK  USUAL READ/EDIT/WRITE SEQUENTIAL SHELL         090291RG
004000*   04/17/95  DTW  PR#5101 - TAB CHARACTER WAS HARD-CODED AS A    041795DT
004100*   04/17/95  DTW  LITERAL SPACE BY MISTAKE - NOW X'09'           041795DT
004200*   02/09/99  MLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   020999ML
004300*   02/09/99  MLH  NO CHANGES REQUIRED, SIGNED OFF                020999ML
004400*   08/05/06  PTV  PR#8099 - SAMPLE ID NOT FOUND ON THE #CHROM    080506PT
004500*   08/05/06  PTV  LINE NOW ABENDS INSTEAD OF WRITING A BLANK     080506PT
004600*   08/05/06  PTV  GENOTYPE COLUMN FOR EVERY DATA LINE            080506PT
004700*   11/12/11  KLR  PR#9050 - LINE TRIMMING WAS CALLING PGXTRIM    111211KL
004800*   11/12/11  KLR  AGAINST THE FULL 4000-BYTE LINE BUFFER, BUT    111211KL
004900*   11/12/11  KLR  TEXT1 IN THAT UTILITY IS ONLY 255 BYTES - LONG 111211KL
005000*   11/12/11  KLR  VCF LINES WERE MIS-TRIMMED.  SCAN NOW DONE     111211KL
005100*   11/12/11  KLR  IN-LINE, PGXTRIM DROPPED FROM THIS PROGRAM     111211KL
005200******************************************************************
005300 
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500 
006600     SELECT PARM-FILE
006700     ASSIGN TO UT-S-PGXSAMID
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS PFCODE.
007000 
007100     SELECT PGXVIN-FILE
007200     ASSIGN TO UT-S-PGXVIN
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS IS IFCODE.
007500 
007600     SELECT PGXVOUT-FILE
007700     ASSIGN TO UT-S-PGXVOUT
007800       ORGANIZATION IS LINE SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000 
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC                  PIC X(130).
009000 
009100****** ONE-RECORD CONTROL FILE CARRYING THE SAMPLE ID REQUESTED
009200****** FOR THIS RUN.
009300 FD  PARM-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 20 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS PARM-REC.
009900 01  PARM-REC                    PIC X(20).
010000 
010100****** MULTI-SAMPLE VARIANT TEXT FILE - '##' META LINES,
010200****** ONE '#CHROM' COLUMN-NAME LINE, THEN ONE LINE PER VARIANT.
010300 FD  PGXVIN-FILE
010400     RECORD IS VARYING IN SIZE FROM 1 TO 4000 CHARACTERS
010500       DEPENDING ON WS-LINE-SIZE
010600     DATA RECORD IS FD-PGXVIN-LINE.
010700 01  FD-PGXVIN-LINE              PIC X(4000).
010800 
010900****** SAME FILE, TRIMMED TO 9 FIXED COLUMNS PLUS THE LOCATED
011000****** SAMPLE'S COLUMN.
011100 FD  PGXVOUT-FILE
011200     RECORD IS VARYING IN SIZE FROM 1 TO 4000 CHARACTERS
011300       DEPENDING ON WS-LINE-SIZE
011400     DATA RECORD IS FD-PGXVOUT-LINE.
011500 01  FD-PGXVOUT-LINE             PIC X(4000).
011600 
011700 WORKING-STORAGE SECTION.
011800 01  FILE-STATUS-CODES.
011900     05  PFCODE                  PIC X(2).
012000         88  PARM-READ           VALUE SPACES.
012100     05  IFCODE                  PIC X(2).
012200         88  CODE-READ           VALUE SPACES.
012300         88  NO-MORE-DATA-CD     VALUE "10".
012400     05  OFCODE                  PIC X(2).
012500         88  CODE-WRITE          VALUE SPACES.
012600 
012700 01  WS-LINE-SIZE                PIC 9(04) COMP VALUE ZERO.
012800 
012900 01  WS-LINE-AREA.
013000     05  WS-LINE                 PIC X(4000) VALUE SPACES.
013100     05  WS-LINE-TRIM-LTH        PIC S9(04) VALUE ZERO.
013200 
013300*        DISPLAY-FORMAT VIEW OF THE TRIMMED-LENGTH FIELD FOR
013400*        THE SYSOUT DUMP WHEN A LINE WON'T TOKENISE.
013500 01  WS-LINE-AREA-DISPLAY REDEFINES WS-LINE-AREA.
013600     05  FILLER                  PIC X(4000).
013700     05  WS-LINE-TRIM-DISPLAY    PIC X(04).
013800 
013900*        CHARACTER-AT-A-TIME VIEW OF WS-LINE FOR THE BACKWARD
014000*        TRIM SCAN - PGXTRIM'S OWN TEXT1 IS ONLY 255 BYTES AND
014100*        CANNOT SAFELY BE CALLED AGAINST THE FULL LINE BUFFER.
014200 01  WS-LINE-CHAR-TABLE REDEFINES WS-LINE-AREA.
014300     05  WS-LINE-CHAR OCCURS 4000 TIMES
014400                                 PIC X(01).
014500     05  FILLER                  PIC X(04).
014600 
014700 01  LINE-TRIM-SCAN-FIELDS.
014800     05  LTS-IDX                 PIC 9(04) COMP VALUE ZERO.
014900     05  LTS-FOUND-SW            PIC X(01) VALUE 'N'.
015000         88  LTS-CHAR-FOUND      VALUE 'Y'.
015100     05  FILLER                  PIC X(01) VALUE SPACE.
015200 
015300 01  WS-TAB                      PIC X(01) VALUE X'09'.
015400 01  WS-SAMPLE-ID-PARM           PIC X(20) VALUE SPACES.
015500 
015600 01  TOKEN-TABLE.
015700     05  TOKEN-ENTRY OCCURS 500 TIMES
015800             INDEXED BY TOK-IDX.
015900         10  TOKEN-VALUE         PIC X(40).
016000 01  TOKEN-COUNT                 PIC 9(04) COMP VALUE ZERO.
016100 01  TOKEN-PTR                   PIC 9(04) COMP VALUE 1.
016200 
016300*        SINGLE-TOKEN WORK RECORD - REDEFINED SO THE SCAN
016400*        PARAGRAPHS CAN WALK IT ONE BYTE AT A TIME WHEN A
016500*        DELIMITER IS SUSPECT.
016600 01  TOKEN-WORK-REC.
016700     05  TOKEN-WORK              PIC X(40) VALUE SPACES.
016800 01  TOKEN-WORK-CHAR-TABLE REDEFINES TOKEN-WORK-REC.
016900     05  TOKEN-WORK-CHAR OCCURS 40 TIMES
017000                                 PIC X(01).
017100 
017200 01  SAMPLE-COL-INDEX            PIC 9(04) COMP VALUE ZERO.
017300 
017400 01  COUNTERS-AND-ACCUMULATORS.
017500     05  RECORDS-READ            PIC S9(9) COMP.
017600     05  RECORDS-WRITTEN         PIC S9(9) COMP.
017700 
017800 01  FLAGS-AND-SWITCHES.
017900     05  MORE-DATA-SW            PIC X(01) VALUE 'Y'.
018000         88  NO-MORE-DATA        VALUE 'N'.
018100     05  HEADER-SEEN-SW          PIC X(01) VALUE 'N'.
018200         88  HEADER-SEEN         VALUE 'Y'.
018300     05  LINE-TYPE-SW            PIC X(01) VALUE SPACE.
018400         88  META-LINE           VALUE 'M'.
018500         88  CHROM-HDR-LINE      VALUE 'H'.
018600         88  DATA-LINE           VALUE 'D'.
018700 
018800 COPY PGXABND.
018900** QSAM FILE
019000 
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-DATA.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE ZERO TO RETURN-CODE.
019700     GOBACK.
019800 
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "******** BEGIN JOB PGXSAMP ********".
020200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020300 
020400     READ PARM-FILE INTO WS-SAMPLE-ID-PARM
020500         AT END
020600         MOVE "** NO SAMPLE-ID PARM RECORD" TO ABEND-REASON
020700         GO TO 1000-ABEND-RTN
020800     END-READ.
020900 
021000     PERFORM 900-READ-PGXVIN THRU 900-EXIT.
021100     IF NO-MORE-DATA
021200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
021300         GO TO 1000-ABEND-RTN.
021400 000-EXIT.
021500     EXIT.
021600 
021700 100-MAINLINE.
021800     MOVE "100-MAINLINE" TO PARA-NAME.
021900     ADD 1 TO RECORDS-READ.
022000     PERFORM 150-CLASSIFY-LINE THRU 150-EXIT.
022100 
022200     EVALUATE TRUE
022300         WHEN META-LINE
022400             PERFORM 400-WRITE-LINE-AS-IS THRU 400-EXIT
022500         WHEN CHROM-HDR-LINE
022600             PERFORM 200-LOCATE-SAMPLE-COL THRU 200-EXIT
022700             PERFORM 300-WRITE-DATA-LINE THRU 300-EXIT
022800         WHEN DATA-LINE
022900             PERFORM 300-WRITE-DATA-LINE THRU 300-EXIT
023000     END-EVALUATE.
023100 
023200     PERFORM 900-READ-PGXVIN THRU 900-EXIT.
023300 100-EXIT.
023400     EXIT.
023500 
023600 150-CLASSIFY-LINE.
023700     MOVE "150-CLASSIFY-LINE" TO PARA-NAME.
023800     MOVE SPACE TO LINE-TYPE-SW.
023900     IF WS-LINE(1:2) = "##"
024000         MOVE 'M' TO LINE-TYPE-SW
024100         GO TO 150-EXIT.
024200     IF WS-LINE(1:6) = "#CHROM"
024300         MOVE 'H' TO LINE-TYPE-SW
024400         GO TO 150-EXIT.
024500     MOVE 'D' TO LINE-TYPE-SW.
024600 150-EXIT.
024700     EXIT.
024800 
024900 200-LOCATE-SAMPLE-COL.
025000     MOVE "200-LOCATE-SAMPLE-COL" TO PARA-NAME.
025100     PERFORM 210-TOKENIZE-LINE THRU 210-EXIT.
025200 
025300     MOVE ZERO TO SAMPLE-COL-INDEX.
025400     SET TOK-IDX TO 10.
025500     SEARCH TOKEN-ENTRY
025600         AT END
025700             MOVE "** SAMPLE-ID NOT FOUND ON #CHROM LINE"
025800                                      TO ABEND-REASON
025900             MOVE WS-SAMPLE-ID-PARM   TO EXPECTED-VAL
026000             GO TO 1000-ABEND-RTN
026100         WHEN TOKEN-VALUE(TOK-IDX) = WS-SAMPLE-ID-PARM
026200             SET SAMPLE-COL-INDEX TO TOK-IDX
026300     END-SEARCH.
026400 200-EXIT.
026500     EXIT.
026600 
026700 210-TOKENIZE-LINE.
026800     MOVE "210-TOKENIZE-LINE" TO PARA-NAME.
026900     MOVE ZERO TO TOKEN-COUNT.
027000     MOVE 1 TO TOKEN-PTR.
027100     PERFORM 215-TRIM-WS-LINE THRU 215-EXIT.
027200 
027300     PERFORM 220-TOKENIZE-ONE THRU 220-EXIT
027400         VARYING TOK-IDX FROM 1 BY 1
027500         UNTIL TOKEN-PTR > WS-LINE-TRIM-LTH
027600            OR TOK-IDX > 500.
027700     SET TOKEN-COUNT TO TOK-IDX.
027800 210-EXIT.
027900     EXIT.
028000 
028100 220-TOKENIZE-ONE.
028200     MOVE SPACES TO TOKEN-VALUE(TOK-IDX).
028300     UNSTRING WS-LINE(1:WS-LINE-TRIM-LTH) DELIMITED BY WS-TAB
028400         INTO TOKEN-VALUE(TOK-IDX)
028500         WITH POINTER TOKEN-PTR.
028600 220-EXIT.
028700     EXIT.
028800 
028900 215-TRIM-WS-LINE.
029000     MOVE "215-TRIM-WS-LINE" TO PARA-NAME.
029100     MOVE ZERO TO WS-LINE-TRIM-LTH.
029200     MOVE 'N' TO LTS-FOUND-SW.
029300     PERFORM 216-SCAN-ONE-CHAR THRU 216-EXIT
029400         VARYING LTS-IDX FROM 4000 BY -1
029500         UNTIL LTS-IDX < 1 OR LTS-CHAR-FOUND.
029600 215-EXIT.
029700     EXIT.
029800 
029900*        A BYTE THAT IS SPACES OR LOW-VALUES IS TRAILING PAD,
030000*        NOT SIGNIFICANT LINE CONTENT - SAME RULE PGXTRIM USES.
030100 216-SCAN-ONE-CHAR.
030200     IF WS-LINE-CHAR(LTS-IDX) NOT = SPACE
030300              AND WS-LINE-CHAR(LTS-IDX) NOT = LOW-VALUES
030400         MOVE LTS-IDX TO WS-LINE-TRIM-LTH
030500         MOVE 'Y' TO LTS-FOUND-SW.
030600 216-EXIT.
030700     EXIT.
030800 
030900 300-WRITE-DATA-LINE.
031000     MOVE "300-WRITE-DATA-LINE" TO PARA-NAME.
031100     IF NOT CHROM-HDR-LINE
031200         PERFORM 210-TOKENIZE-LINE THRU 210-EXIT.
031300 
031400     MOVE SPACES TO FD-PGXVOUT-LINE.
031500     STRING TOKEN-VALUE(1)  DELIMITED BY SPACE  WS-TAB
031600            TOKEN-VALUE(2)  DELIMITED BY SPACE  WS-TAB
031700            TOKEN-VALUE(3)  DELIMITED BY SPACE  WS-TAB
031800            TOKEN-VALUE(4)  DELIMITED BY SPACE  WS-TAB
031900            TOKEN-VALUE(5)  DELIMITED BY SPACE  WS-TAB
032000            TOKEN-VALUE(6)  DELIMITED BY SPACE  WS-TAB
032100            TOKEN-VALUE(7)  DELIMITED BY SPACE  WS-TAB
032200            TOKEN-VALUE(8)  DELIMITED BY SPACE  WS-TAB
032300            TOKEN-VALUE(9)  DELIMITED BY SPACE  WS-TAB
032400            TOKEN-VALUE(SAMPLE-COL-INDEX) DELIMITED BY SPACE
032500         INTO FD-PGXVOUT-LINE.
032600 
032700     MOVE FD-PGXVOUT-LINE TO WS-LINE.
032800     PERFORM 215-TRIM-WS-LINE THRU 215-EXIT.
032900     MOVE WS-LINE-TRIM-LTH TO WS-LINE-SIZE.
033000     WRITE FD-PGXVOUT-LINE.
033100     ADD 1 TO RECORDS-WRITTEN.
033200 300-EXIT.
033300     EXIT.
033400 
033500 400-WRITE-LINE-AS-IS.
033600     MOVE "400-WRITE-LINE-AS-IS" TO PARA-NAME.
033700     MOVE WS-LINE TO FD-PGXVOUT-LINE.
033800     WRITE FD-PGXVOUT-LINE.
033900     ADD 1 TO RECORDS-WRITTEN.
034000 400-EXIT.
034100     EXIT.
034200 
034300 800-OPEN-FILES.
034400     MOVE "800-OPEN-FILES" TO PARA-NAME.
034500     OPEN INPUT PARM-FILE, PGXVIN-FILE.
034600     OPEN OUTPUT PGXVOUT-FILE, SYSOUT.
034700 800-EXIT.
034800     EXIT.
034900 
035000 850-CLOSE-FILES.
035100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035200     CLOSE PARM-FILE, PGXVIN-FILE, PGXVOUT-FILE, SYSOUT.
035300 850-EXIT.
035400     EXIT.
035500 
035600 900-READ-PGXVIN.
035700     READ PGXVIN-FILE INTO WS-LINE
035800         AT END
035900         MOVE "N" TO MORE-DATA-SW
036000         GO TO 900-EXIT
036100     END-READ.
036200 900-EXIT.
036300     EXIT.
036400 
036500 999-CLEANUP.
036600     MOVE "999-CLEANUP" TO PARA-NAME.
036700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036800     DISPLAY "** LINES READ **".
036900     DISPLAY RECORDS-READ.
037000     DISPLAY "** LINES WRITTEN **".
037100     DISPLAY RECORDS-WRITTEN.
037200     DISPLAY "******** NORMAL END OF JOB PGXSAMP ********".
037300 999-EXIT.
037400     EXIT.
037500 
037600 1000-ABEND-RTN.
037700     WRITE SYSOUT-REC FROM ABEND-REC.
037800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037900     DISPLAY "*** ABNORMAL END OF JOB - PGXSAMP ***" UPON CONSOLE.
038000     DIVIDE ZERO-VAL INTO ONE-VAL.
