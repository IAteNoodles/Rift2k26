000100******************************************************************
000200* PGXRISKR -  U4 RISK-ENVELOPE INTERMEDIATE RECORD                *
000300*                                                                *
000400*        OUTPUT OF PGXRISK, INPUT TO PGXASSY.  ONE DETAIL PER    *
000500*        TARGET DRUG PLUS A SINGLE TRAILER, THE SAME DETAIL/     *
000600*        TRAILER SHAPE THE DAILY CHARGES FEED USED - RECORD-     *
000700*        TYPE BYTE OUT FRONT, COUNT-BALANCED AT THE OTHER END.   *
000800******************************************************************
000900 01  PGXRISKR-REC.
001000     05  RISKR-RECORD-TYPE       PIC X(01).
001100         88  RISKR-DETAIL-REC    VALUE 'D'.
001200         88  RISKR-TRAILER-REC   VALUE 'T'.
001300     05  FILLER                  PIC X(549).
001400 
001500******************************************************************
001600* OVERLAY OF THE DETAIL FORMAT (RECORD-TYPE 'D') - ONE PER DRUG. *
001700******************************************************************
001800 01  WS-RISKR-DETAIL-REC.
001900     05  RISKRD-RECORD-TYPE      PIC X(01).
002000     05  RISKRD-DRUG             PIC X(20).
002100     05  RISKRD-RISK-LABEL       PIC X(15).
002200     05  RISKRD-CONFIDENCE-SCORE PIC 9V99.
002300     05  RISKRD-SEVERITY         PIC X(12).
002400     05  RISKRD-PRIMARY-GENE     PIC X(10).
002500     05  RISKRD-DIPLOTYPE        PIC X(40).
002600     05  RISKRD-PHENOTYPE        PIC X(08).
002700     05  RISKRD-DETECTED-RSID OCCURS 10 TIMES
002800                                 PIC X(15).
002900     05  RISKRD-GUIDELINE-NAME   PIC X(60).
003000     05  RISKRD-DRUG-RECOMMEND   PIC X(200).
003100     05  RISKRD-CLASSIFICATION   PIC X(20).
003200     05  FILLER                  PIC X(11).
003300 
003400******************************************************************
003500* OVERLAY OF THE TRAILER FORMAT (RECORD-TYPE 'T')                *
003600******************************************************************
003700 01  WS-RISKR-TRAILER-REC.
003800     05  RISKRT-RECORD-TYPE      PIC X(01).
003900     05  RISKRT-DRUGS-PROCESSED  PIC 9(05).
004000     05  RISKRT-UNKNOWN-COUNT    PIC 9(05).
004100     05  RISKRT-ENGINE-TIMESTAMP PIC X(25).
004150     05  RISKRT-ENGINE-VERSION   PIC X(05).
004200     05  FILLER                  PIC X(509).
