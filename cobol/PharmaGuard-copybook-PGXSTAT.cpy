000100******************************************************************
000200* PGXSTAT  -  VARIANT STATISTICS INPUT RECORD (R7)               *
000300*                                                                *
000400*        INPUT TO PGXVSTA.  ONE RECORD PER VARIANT, CARRYING     *
000500*        ONE GENOTYPE-CLASS DIGIT PER SAMPLE COLUMN, SAME WAY    *
000600*        THE OLD BILLING FEED CARRIED ONE CHARGE PER LINE ITEM.  *
000700******************************************************************
000800 01  PGXSTAT-REC.
000900     05  STAT-CHROM              PIC X(05).
001000     05  STAT-POS                PIC 9(09).
001100     05  STAT-VAR-ID             PIC X(15).
001200     05  STAT-REF                PIC X(10).
001300     05  STAT-ALT                PIC X(10).
001400     05  STAT-AF                 PIC 9V9(06).
001500     05  STAT-AF-PRESENT-SW      PIC X(01).
001600         88  STAT-AF-PRESENT     VALUE 'Y'.
001700         88  STAT-AF-ABSENT      VALUE 'N'.
001800     05  STAT-SAMPLE-COUNT       PIC 9(03) COMP-3.
001900     05  STAT-GT-CLASS OCCURS 50 TIMES
002000                                 PIC 9(01).
002100     05  FILLER                  PIC X(06).
