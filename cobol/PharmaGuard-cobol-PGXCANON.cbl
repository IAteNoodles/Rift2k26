000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PGXCANON.
000400 AUTHOR. R KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/02/91.
000700 DATE-COMPILED. 09/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM CANONICALISES A '/'-JOINED DIPLOTYPE
001300*          SO THAT THE TWO CHROMOSOME HALVES ARE ALWAYS IN
001400*          ASCENDING CHARACTER-COLLATION ORDER.  A DIPLOTYPE
001500*          WITH ANYTHING OTHER THAN EXACTLY ONE '/' IS PASSED
001600*          THROUGH UNCHANGED.
001700*
001800*          CALLED BY PGXRISK WHILE LOADING THE DIPLOTYPE TABLE
001900*          AND AGAIN AGAINST EACH RESOLVED PROFILE, SO THE
002000*          TWO SIDES OF THE LOOKUP AGREE ON HALF ORDERING.
002100*
002200******************************************************************
002300*CHANGE-LOG.
002400*   09/02/91  RGK  ORIGINAL PROGRAM - DIPLOTYPE CANONICALISER     090291RG
002500*   09/02/91  RGK  BUILT FRESH FOR THE PGX SUITE - NO EQUIVALENT  090291RG
002600*   09/02/91  RGK  ROUTINE EXISTED ON THE BILLING SIDE            090291RG
002700*   04/17/95  DTW  PR#5099 - HALVES CONTAINING EMBEDDED SPACES    041795DT
002800*   04/17/95  DTW  WERE SORTING AHEAD OF NON-BLANK HALVES -       041795DT
002900*   04/17/95  DTW  NOW COMPARES ON THE TRIMMED HALF ONLY          041795DT
003000*   02/09/99  MLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   020999ML
003100*   02/09/99  MLH  NO CHANGES REQUIRED, SIGNED OFF                020999ML
003200*   08/05/06  PTV  PR#8102 - GUARD ADDED FOR A DIPLOTYPE WITH     080506PT
003300*   08/05/06  PTV  TWO OR MORE SLASHES - LEFT AS-IS PER CPIC      080506PT
003400******************************************************************
003500 
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  SLASH-COUNT             PIC S9(4) COMP VALUE 0.
005000     05  HALF-A                  PIC X(40) VALUE SPACES.
005100     05  HALF-B                  PIC X(40) VALUE SPACES.
005200     05  FILLER                  PIC X(01) VALUE SPACE.
005300 
005400*        DISPLAY-FORMAT VIEW OF MISC-FIELDS FOR SYSOUT DUMPS.
005500 01  MISC-FIELDS-DISPLAY REDEFINES MISC-FIELDS.
005600     05  SLASH-COUNT-DISPLAY     PIC X(02).
005700     05  HALF-A-DISPLAY          PIC X(40).
005800     05  HALF-B-DISPLAY          PIC X(40).
005900     05  FILLER                  PIC X(01).
006000 
006100 01  SWAP-WORK-AREA.
006200     05  SWAP-HOLD               PIC X(40) VALUE SPACES.
006300     05  FILLER                  PIC X(01) VALUE SPACE.
006400 
006500*        UNUSED IN NORMAL PROCESSING - KEPT FOR SYSOUT DUMPS
006600*        WHEN CHASING A BAD CHARACTER IN A DIPLOTYPE HALF.
006700 01  SWAP-WORK-CHAR-TABLE REDEFINES SWAP-WORK-AREA.
006800     05  SWAP-HOLD-CHAR OCCURS 41 TIMES
006900                                 PIC X(01).
007000 
007100 LINKAGE SECTION.
007200 01  CANON-DIPLOTYPE-REC.
007300     05  CANON-INPUT-DIPLO       PIC X(40).
007400     05  CANON-OUTPUT-DIPLO      PIC X(40).
007500 
007600*        WHOLE-RECORD VIEW USED WHEN THE CALLER WANTS TO MOVE
007700*        THE PAIR IN ONE SHOT INSTEAD OF FIELD BY FIELD.
007800 01  CANON-DIPLOTYPE-REC-FULL REDEFINES CANON-DIPLOTYPE-REC.
007900     05  CANON-FULL-TEXT         PIC X(80).
008000 
008100 01  RETURN-CD                   PIC S9(4) COMP.
008200 
008300 PROCEDURE DIVISION USING CANON-DIPLOTYPE-REC, RETURN-CD.
008400     MOVE ZERO TO RETURN-CD.
008500     MOVE CANON-INPUT-DIPLO TO CANON-OUTPUT-DIPLO.
008600     MOVE ZERO TO SLASH-COUNT.
008700     INSPECT CANON-INPUT-DIPLO TALLYING SLASH-COUNT
008800              FOR ALL '/'.
008900     IF SLASH-COUNT NOT = 1
009000         GO TO 900-EXIT.
009100 
009200     UNSTRING CANON-INPUT-DIPLO DELIMITED BY '/'
009300         INTO HALF-A HALF-B.
009400 
009500     IF HALF-A > HALF-B
009600         PERFORM 100-SWAP-HALVES THRU 100-EXIT.
009700 
009800     STRING HALF-A DELIMITED BY SPACE
009900            '/'    DELIMITED BY SIZE
010000            HALF-B DELIMITED BY SPACE
010100            INTO CANON-OUTPUT-DIPLO.
010200 900-EXIT.
010300     GOBACK.
010400 
010500 100-SWAP-HALVES.
010600     MOVE HALF-A TO SWAP-HOLD.
010700     MOVE HALF-B TO HALF-A.
010800     MOVE SWAP-HOLD TO HALF-B.
010900 100-EXIT.
011000     EXIT.
