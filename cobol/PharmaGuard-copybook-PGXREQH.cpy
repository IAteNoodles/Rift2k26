000100******************************************************************
000200* PGXREQH  -  RUN REQUEST HEADER                                *
000300*                                                                *
000400*        ... IS THE SINGLE-RECORD CONTROL FILE THAT RIDES       *
000500*        ALONGSIDE A PATIENT'S RUN THROUGH EVERY STEP OF THE    *
000600*        PHARMAGUARD PGX PIPELINE.  PGXEXTR, PGXRISK AND        *
000700*        PGXASSY EACH OPEN THEIR OWN COPY OF THIS FILE AT        *
000800*        HOUSEKEEPING TIME RATHER THAN PASS IT HAND TO HAND -   *
000900*        SAME HABIT THE BILLING SUITE USED FOR DCLGEN TABLES.   *
001000******************************************************************
001100 01  PGXREQH-REC.
001200     05  REQH-REQUEST-ID         PIC X(10).
001300     05  REQH-PATIENT-ID         PIC X(20).
001400     05  REQH-DRUG-LIST-RAW      PIC X(200).
001500     05  REQH-VCF-SUCCESS-FLAG   PIC X(01).
001600         88  REQH-VCF-OK         VALUE 'Y'.
001700         88  REQH-VCF-FAILED     VALUE 'N'.
001800     05  FILLER                  PIC X(19).
