000100******************************************************************
000200* PGXRSLT  -  PER-DRUG CLINICAL RESULT RECORD (R5)               *
000300*                                                                *
000400*        FINAL OUTPUT OF PGXASSY.  ONE RECORD PER PATIENT PER    *
000500*        TARGET DRUG - THE DELIVERABLE OF THE WHOLE RUN.         *
000600******************************************************************
000700 01  PGXRSLT-REC.
000800     05  RSLT-PATIENT-ID         PIC X(20).
000900     05  RSLT-DRUG               PIC X(20).
001000     05  RSLT-TIMESTAMP          PIC X(25).
001100     05  RSLT-RISK-LABEL         PIC X(15).
001200     05  RSLT-CONFIDENCE-SCORE   PIC 9V99.
001300     05  RSLT-SEVERITY           PIC X(12).
001400     05  RSLT-PRIMARY-GENE       PIC X(10).
001500     05  RSLT-DIPLOTYPE          PIC X(40).
001600     05  RSLT-PHENOTYPE          PIC X(08).
001700*        TRAILING UNUSED ENTRIES ARE LEFT AS SPACES, SAME AS THE
001800*        EQUIPMENT AND LAB-TEST TABLES DID ON THE BILLING SIDE.
001900     05  RSLT-DETECTED-RSID OCCURS 10 TIMES
002000                                 PIC X(15).
002100     05  RSLT-GUIDELINE-NAME     PIC X(60).
002200     05  RSLT-DRUG-RECOMMEND     PIC X(200).
002300     05  RSLT-CLASSIFICATION     PIC X(20).
002400     05  RSLT-VCF-PARSING-OK     PIC X(01).
002500         88  RSLT-VCF-OK         VALUE 'Y'.
002600         88  RSLT-VCF-FAILED     VALUE 'N'.
002700     05  FILLER                  PIC X(09).
