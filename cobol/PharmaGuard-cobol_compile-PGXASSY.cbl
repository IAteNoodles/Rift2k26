000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGXASSY.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/16/91.
000600 DATE-COMPILED. 09/16/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900***************************************************************
001000*REMARKS.
001100*
001200*       THIS PROGRAM ASSEMBLES THE FINAL PER-DRUG CLINICAL
001300*       RESULT RECORDS.  IT MERGES THE REQUEST HEADER (PATIENT
001400*       ID, VCF QUALITY FLAG) WITH THE U4 RISK ENVELOPE (ONE
001500*       DETAIL PER TARGET DRUG PLUS A TRAILER) AND STAMPS A
001600*       SINGLE RUN TIMESTAMP ACROSS EVERY OUTPUT RECORD.
001700*
001800*       THIS IS THE OLD PATLIST MERGE SHOP SHELL, STRIPPED OF
001900*       ITS VSAM PATINS/PATPERSN FAN-OUT AND ITS PRINT-REPORT
002000*       FORMATTING - HERE EVERYTHING NEEDED IS ALREADY SITTING
002100*       IN THE RISK ENVELOPE AND THE ECHOED REQUEST HEADER, SO
002200*       THE MERGE IS A STRAIGHT SEQUENTIAL READ-AND-BUILD.
002300*
002400***************************************************************
002500*
002600*       REQUEST HEADER FILE  -   DDS0001.PGXREQH
002700*
002800*       RISK ENVELOPE FILE   -   DDS0001.PGXRISKR
002900*
003000*       CLINICAL RESULT FILE -   DDS0001.PGXRSLT
003100*
003200*       DUMP FILE            -   SYSOUT
003300*
003400***************************************************************
003500*CHANGE-LOG.
003600*   09/16/91  JS   ORIGINAL PROGRAM - REBUILT FROM PATLIST FOR    091691JS
003700*   09/16/91  JS   THE U5 RESULT ASSEMBLY MERGE                   091691JS
003800*   06/02/94  RGK  PR#4903 - TRAILER DRUG COUNT WAS NOT BEING     060294RG
003900*   06/02/94  RGK  BALANCED AGAINST THE DETAIL RECORDS WRITTEN -  060294RG
004000*   06/02/94  RGK  900-CLEANUP NOW ABENDS ON A MISMATCH           060294RG
004100*   02/09/99  MLH  Y2K REVIEW - TIMESTAMP IS PASSED THROUGH FROM  020999ML
004200*   02/09/99  MLH  PGXRISK UNCHANGED, NO CHANGES REQUIRED         020999ML
004300*   07/14/03  DTW  PR#7401 - A MISSING RISK ENVELOPE (ZERO DETAIL 071403DT
004400*   07/14/03  DTW  RECORDS) WAS ABENDING - NOW WRITES ZERO RESULT 071403DT
004500*   07/14/03  DTW  RECORDS AND ENDS NORMALLY                      071403DT
004600***************************************************************
004700 
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300  C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600  SELECT SYSOUT
005700  ASSIGN TO UT-S-SYSOUT
005800    ORGANIZATION IS SEQUENTIAL.
005900 
006000  SELECT PGXREQH-FILE
006100  ASSIGN TO UT-S-PGXREQH
006200    ACCESS MODE IS SEQUENTIAL
006300    FILE STATUS IS HFCODE.
006400 
006500  SELECT PGXRISKR-FILE
006600  ASSIGN TO UT-S-PGXRISKR
006700    ACCESS MODE IS SEQUENTIAL
006800    FILE STATUS IS IFCODE.
006900 
007000  SELECT PGXRSLT-FILE
007100  ASSIGN TO UT-S-PGXRSLT
007200    ACCESS MODE IS SEQUENTIAL
007300    FILE STATUS IS OFCODE.
007400 
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800  RECORDING MODE IS F
007900  LABEL RECORDS ARE STANDARD
008000  RECORD CONTAINS 130 CHARACTERS
008100  BLOCK CONTAINS 0 RECORDS
008200  DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC                  PIC X(130).
008400 
008500*** SINGLE-RECORD HEADER ECHO CARRYING THE PATIENT ID AND
008600*** VCF QUALITY FLAG FORWARD FROM PGXEXTR.
008700 FD  PGXREQH-FILE
008800  RECORDING MODE IS F
008900  LABEL RECORDS ARE STANDARD
009000  RECORD CONTAINS 250 CHARACTERS
009100  BLOCK CONTAINS 0 RECORDS
009200  DATA RECORD IS FD-PGXREQH-REC.
009300 01  FD-PGXREQH-REC              PIC X(250).
009400 
009500*** ONE DETAIL PER TARGET DRUG PLUS A SINGLE TRAILER, PRODUCED
009600*** BY PGXRISK.
009700 FD  PGXRISKR-FILE
009800  RECORDING MODE IS F
009900  LABEL RECORDS ARE STANDARD
010000  RECORD CONTAINS 550 CHARACTERS
010100  BLOCK CONTAINS 0 RECORDS
010200  DATA RECORD IS FD-PGXRISKR-REC.
010300 01  FD-PGXRISKR-REC             PIC X(550).
010400 
010500*** FINAL DELIVERABLE - ONE RECORD PER PATIENT PER TARGET DRUG.
010600 FD  PGXRSLT-FILE
010700  RECORDING MODE IS F
010800  LABEL RECORDS ARE STANDARD
010900  RECORD CONTAINS 593 CHARACTERS
011000  BLOCK CONTAINS 0 RECORDS
011100  DATA RECORD IS FD-PGXRSLT-REC.
011200 01  FD-PGXRSLT-REC              PIC X(593).
011300 
011400 WORKING-STORAGE SECTION.
011500 01  FILE-STATUS-CODES.
011600  05  HFCODE                  PIC X(2).
011700  05  IFCODE                  PIC X(2).
011800      88  NO-MORE-RISKR-CD    VALUE "10".
011900  05  OFCODE                  PIC X(2).
012000 
012100 COPY PGXREQH.
012200 COPY PGXRISKR.
012300 COPY PGXRSLT.
012400 
012500***************************************************************
012600* DISPLAY-FORMAT VIEW OF THE OUTGOING RESULT RECORD - COMP-3/COMP *
012700* FIELDS DO NOT DISPLAY CLEANLY ON A SYSOUT DUMP.                 *
012800***************************************************************
012900 01  PGXRSLT-REC-DISPLAY REDEFINES PGXRSLT-REC.
013000  05  FILLER                  PIC X(593).
013100 
013200***************************************************************
013300* SAME WHOLE-RECORD MIRROR OF THE RISK-ENVELOPE FD RECORD, USED   *
013400* SO 200-CLASSIFY-ENVELOPE-REC CAN TEST THE RECORD-TYPE BYTE      *
013500* WITHOUT DISTURBING THE DETAIL/TRAILER OVERLAY GROUPS.           *
013600***************************************************************
013700 01  FD-PGXRISKR-REC-DUMP REDEFINES FD-PGXRISKR-REC.
013800  05  DUMP-RECORD-TYPE        PIC X(01).
013900  05  FILLER                  PIC X(549).
014000 
014100 01  RUN-TIMESTAMP-WORK           PIC X(25) VALUE SPACES.
014200 
014300 01  COUNTERS-AND-ACCUMULATORS.
014400  05  RECORDS-READ            PIC S9(9) COMP.
014500  05  RECORDS-WRITTEN         PIC S9(9) COMP.
014600  05  DRUGS-PROCESSED-HDR     PIC 9(05) COMP VALUE ZERO.
014700  05  DRUGS-WRITTEN-CNT       PIC 9(05) COMP VALUE ZERO.
014800 
014900*    DISPLAY-FORMAT VIEW OF THE COUNTERS - COMP FIELDS DO NOT
015000*    DISPLAY CLEANLY ON A SYSOUT DUMP.  THIRD OF THE THREE
015100*    REDEFINES THIS PROGRAM CARRIES.
015200 01  COUNTERS-DISPLAY REDEFINES COUNTERS-AND-ACCUMULATORS.
015300  05  FILLER                  PIC X(16).
015400 
015500 01  FLAGS-AND-SWITCHES.
015600  05  MORE-RISKR-SW           PIC X(01) VALUE 'Y'.
015700      88  NO-MORE-RISKR       VALUE 'N'.
015750  05  PRESCAN-MORE-SW         PIC X(01) VALUE 'Y'.
015760      88  PRESCAN-MORE        VALUE 'Y'.
015800 
015900 01  RSID-SUB                    PIC 9(02) COMP VALUE ZERO.
016000 
016100 COPY PGXABND.
016200** QSAM FILE
016300 
016400 PROCEDURE DIVISION.
016500  PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016600  PERFORM 100-MAINLINE THRU 100-EXIT
016700          UNTIL NO-MORE-RISKR.
016800  PERFORM 900-CLEANUP THRU 900-EXIT.
016900  MOVE ZERO TO RETURN-CODE.
017000  GOBACK.
017100 
017200 000-HOUSEKEEPING.
017300  MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017400  DISPLAY "******** BEGIN JOB PGXASSY ********".
017500  OPEN INPUT PGXREQH-FILE, PGXRISKR-FILE.
017600  OPEN OUTPUT PGXRSLT-FILE, SYSOUT.
017700
017800  READ PGXREQH-FILE INTO PGXREQH-REC
017900      AT END
018000      MOVE "** NO REQUEST-HEADER RECORD" TO ABEND-REASON
018100      GO TO 1000-ABEND-RTN
018200  END-READ.
018250*
018260*    PR#7601 - THE RISK ENVELOPE'S TRAILER, CARRYING THE ONE
018270*    RUN TIMESTAMP EVERY R5 RECORD MUST BE STAMPED WITH, IS
018280*    THE LAST RECORD ON THE FILE.  MAKE A SILENT PASS THROUGH
018290*    THE ENVELOPE HERE TO PICK IT UP BEFORE ANY DETAIL RECORD
018295*    IS BUILT, THEN CLOSE AND REOPEN FOR THE REAL MERGE PASS.
018300  PERFORM 050-PRESCAN-TRAILER THRU 050-EXIT
018310          UNTIL NOT PRESCAN-MORE.
018320  CLOSE PGXRISKR-FILE.
018330  OPEN INPUT PGXRISKR-FILE.
018340
018400  READ PGXRISKR-FILE INTO FD-PGXRISKR-REC
018500      AT END
018600      MOVE 'N' TO MORE-RISKR-SW
018700  END-READ.
018800 000-EXIT.
018900  EXIT.
018950
018960 050-PRESCAN-TRAILER.
018970  MOVE "050-PRESCAN-TRAILER" TO PARA-NAME.
018980  READ PGXRISKR-FILE INTO FD-PGXRISKR-REC
018990      AT END
019000      MOVE 'N' TO PRESCAN-MORE-SW
019010  END-READ.
019020  IF PRESCAN-MORE AND DUMP-RECORD-TYPE = 'T'
019030      MOVE FD-PGXRISKR-REC TO WS-RISKR-TRAILER-REC
019040      MOVE RISKRT-ENGINE-TIMESTAMP TO RUN-TIMESTAMP-WORK
019050      MOVE RISKRT-DRUGS-PROCESSED  TO DRUGS-PROCESSED-HDR.
019060 050-EXIT.
019070  EXIT.
019080
019100 100-MAINLINE.
019200  MOVE "100-MAINLINE" TO PARA-NAME.
019300  ADD 1 TO RECORDS-READ.
019400  PERFORM 200-CLASSIFY-ENVELOPE-REC THRU 200-EXIT.
019500 
019600  READ PGXRISKR-FILE INTO FD-PGXRISKR-REC
019700      AT END
019800      MOVE 'N' TO MORE-RISKR-SW
019900  END-READ.
020000 100-EXIT.
020100  EXIT.
020200 
020300 200-CLASSIFY-ENVELOPE-REC.
020400  MOVE "200-CLASSIFY-ENVELOPE-REC" TO PARA-NAME.
020500  EVALUATE DUMP-RECORD-TYPE
020600      WHEN 'D'
020700          MOVE FD-PGXRISKR-REC TO WS-RISKR-DETAIL-REC
020800          PERFORM 300-BUILD-RESULT-REC THRU 300-EXIT
020900      WHEN 'T'
021000          MOVE FD-PGXRISKR-REC TO WS-RISKR-TRAILER-REC
021100          PERFORM 250-STAMP-TIMESTAMP THRU 250-EXIT
021200      WHEN OTHER
021300          MOVE "** UNKNOWN RISK-ENVELOPE RECORD TYPE"
021400               TO ABEND-REASON
021500          GO TO 1000-ABEND-RTN
021600  END-EVALUATE.
021700 200-EXIT.
021800  EXIT.
021900 
022000 250-STAMP-TIMESTAMP.
022100  MOVE "250-STAMP-TIMESTAMP" TO PARA-NAME.
022200  MOVE RISKRT-ENGINE-TIMESTAMP TO RUN-TIMESTAMP-WORK.
022300  MOVE RISKRT-DRUGS-PROCESSED  TO DRUGS-PROCESSED-HDR.
022400 250-EXIT.
022500  EXIT.
022600 
022700 300-BUILD-RESULT-REC.
022800  MOVE "300-BUILD-RESULT-REC" TO PARA-NAME.
022900  MOVE SPACES TO PGXRSLT-REC.
023000  MOVE REQH-PATIENT-ID       TO RSLT-PATIENT-ID.
023100  MOVE RISKRD-DRUG           TO RSLT-DRUG.
023200  MOVE RUN-TIMESTAMP-WORK    TO RSLT-TIMESTAMP.
023300  MOVE RISKRD-RISK-LABEL     TO RSLT-RISK-LABEL.
023400  MOVE RISKRD-CONFIDENCE-SCORE TO RSLT-CONFIDENCE-SCORE.
023500  MOVE RISKRD-SEVERITY       TO RSLT-SEVERITY.
023600  MOVE RISKRD-PRIMARY-GENE   TO RSLT-PRIMARY-GENE.
023700  MOVE RISKRD-DIPLOTYPE      TO RSLT-DIPLOTYPE.
023800  MOVE RISKRD-PHENOTYPE      TO RSLT-PHENOTYPE.
023900  PERFORM 310-COPY-RESULT-RSID THRU 310-EXIT
024000          VARYING RSID-SUB FROM 1 BY 1
024100          UNTIL RSID-SUB > 10.
024200  MOVE RISKRD-GUIDELINE-NAME TO RSLT-GUIDELINE-NAME.
024300  MOVE RISKRD-DRUG-RECOMMEND TO RSLT-DRUG-RECOMMEND.
024400  MOVE RISKRD-CLASSIFICATION TO RSLT-CLASSIFICATION.
024500  MOVE REQH-VCF-SUCCESS-FLAG TO RSLT-VCF-PARSING-OK.
024600 
024700  WRITE FD-PGXRSLT-REC FROM PGXRSLT-REC.
024800  ADD 1 TO RECORDS-WRITTEN.
024900  ADD 1 TO DRUGS-WRITTEN-CNT.
025000 300-EXIT.
025100  EXIT.
025200 
025300 310-COPY-RESULT-RSID.
025400  MOVE RISKRD-DETECTED-RSID(RSID-SUB)
025500       TO RSLT-DETECTED-RSID(RSID-SUB).
025600 310-EXIT.
025700  EXIT.
025800 
025900 850-CLOSE-FILES.
026000  MOVE "850-CLOSE-FILES" TO PARA-NAME.
026100  CLOSE PGXREQH-FILE, PGXRISKR-FILE, PGXRSLT-FILE, SYSOUT.
026200 850-EXIT.
026300  EXIT.
026400 
026500 900-CLEANUP.
026600  MOVE "900-CLEANUP" TO PARA-NAME.
026700*    PR#4903 - THE TRAILER'S DRUGS-PROCESSED COUNT MUST MATCH
026800*    THE NUMBER OF RESULT RECORDS ACTUALLY WRITTEN.
026900  IF DRUGS-PROCESSED-HDR NOT = DRUGS-WRITTEN-CNT
027000      MOVE "** RESULT COUNT OUT OF BALANCE WITH TRAILER"
027100           TO ABEND-REASON
027200      MOVE DRUGS-PROCESSED-HDR TO EXPECTED-VAL
027300      MOVE DRUGS-WRITTEN-CNT   TO ACTUAL-VAL
027400      GO TO 1000-ABEND-RTN.
027500 
027600  PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027700  DISPLAY "** CLINICAL RESULTS WRITTEN **".
027800  DISPLAY DRUGS-WRITTEN-CNT.
027900  DISPLAY "******** NORMAL END OF JOB PGXASSY ********".
028000 900-EXIT.
028100  EXIT.
028200 
028300 1000-ABEND-RTN.
028400  WRITE SYSOUT-REC FROM ABEND-REC.
028500  PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028600  DISPLAY "*** ABNORMAL END OF JOB - PGXASSY ***" UPON CONSOLE.
028700  DIVIDE ZERO-VAL INTO ONE-VAL.







