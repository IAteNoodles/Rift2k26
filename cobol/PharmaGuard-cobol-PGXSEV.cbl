000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PGXSEV.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/02/91.
000700 DATE-COMPILED. 09/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM ASSIGNS A SEVERITY AND A CONFIDENCE
001300*          SCORE TO A DRUG RESULT, GIVEN THE RISK LABEL ALREADY
001400*          DECIDED BY THE CALLER'S RECOMMENDATION-TEXT SCAN AND
001500*          THE CLASSIFICATION STRENGTH OF THE MATCHING
001600*          GUIDELINE ROW.
001700*
001800*          THIS IS THE OLD CLCLBCST COST-FORMULA SWITCH, REBUILT
001900*          TO SWITCH ON RISK LABEL INSTEAD OF ON LAB-TEST OR
002000*          EQUIPMENT.  CALLED ONLY WHEN A RECOMMENDATION WAS
002100*          FOUND AND THE PHENOTYPE RESOLVED - PGXRISK ROUTES
002200*          UNKNOWN RESULTS AROUND THIS CALL ENTIRELY.
002300*
002400******************************************************************
002500*CHANGE-LOG.
002600*   09/02/91  JS   ORIGINAL PROGRAM - REBUILT FROM CLCLBCST FOR   090291JS
002700*   09/02/91  JS   THE PGX SEVERITY/CONFIDENCE ASSIGNMENT         090291JS
002800*   05/14/94  RGK  PR#4890 - CRITICAL SEVERITY WAS BEING GIVEN    051494RG
002900*   05/14/94  RGK  TO EVERY TOXIC RESULT REGARDLESS OF            051494RG
003000*   05/14/94  RGK  CLASSIFICATION - NOW ONLY WHEN STRONG          051494RG
003100*   02/09/99  MLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,   020999ML
003200*   02/09/99  MLH  NO CHANGES REQUIRED, SIGNED OFF                020999ML
003300*   10/21/02  DTW  PR#6944 - CONFIDENCE OF 0.75 WAS BEING TRUNC-  102102DT
003400*   10/21/02  DTW  ATED TO 0.00 - PICTURE CLAUSE WAS S9 ONLY      102102DT
003500*   10/21/02  DTW  BEFORE THIS FIX, NOW 9V99                      102102DT
003600******************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 
004600 DATA DIVISION.
004700 FILE SECTION.
004800 
004900 WORKING-STORAGE SECTION.
005000 01  MISC-FIELDS.
005100     05  STRONG-SW               PIC X(01) VALUE 'N'.
005200         88  CLASS-IS-STRONG     VALUE 'Y'.
005300     05  FILLER                  PIC X(01) VALUE SPACE.
005400 
005500*        DISPLAY-FORMAT VIEW OF MISC-FIELDS FOR SYSOUT DUMPS.
005600 01  MISC-FIELDS-DISPLAY REDEFINES MISC-FIELDS.
005700     05  STRONG-SW-DISPLAY       PIC X(01).
005800     05  FILLER                  PIC X(01).
005900 
006000 LINKAGE SECTION.
006100 01  SEV-CALC-REC.
006200     05  SEV-RISK-LABEL          PIC X(15).
006300         88  SEV-SAFE            VALUE 'Safe'.
006400         88  SEV-ADJUST-DOSAGE   VALUE 'Adjust Dosage'.
006500         88  SEV-TOXIC           VALUE 'Toxic'.
006600         88  SEV-INEFFECTIVE     VALUE 'Ineffective'.
006700         88  SEV-UNKNOWN         VALUE 'Unknown'.
006800     05  SEV-CLASSIFICATION      PIC X(20).
006900     05  SEV-SEVERITY            PIC X(12).
007000     05  SEV-CONFIDENCE-SCORE    PIC 9V99.
007100 
007200*        WHOLE-RECORD VIEW - CALLER SOMETIMES DUMPS THIS TO
007300*        SYSOUT ON A BAD RETURN-CD.
007400 01  SEV-CALC-REC-FULL REDEFINES SEV-CALC-REC.
007500     05  FILLER                  PIC X(50).
007600 
007700 01  RETURN-CD                   PIC S9(4) COMP.
007800 
007900*        DISPLAY-FORMAT VIEW OF THE RETURN CODE FOR SYSOUT.
008000 01  RETURN-CD-DISPLAY REDEFINES RETURN-CD.
008100     05  FILLER                  PIC X(02).
008200 
008300 PROCEDURE DIVISION USING SEV-CALC-REC, RETURN-CD.
008400     MOVE ZERO TO RETURN-CD.
008500     MOVE 'N' TO STRONG-SW.
008600     IF SEV-CLASSIFICATION = 'Strong'
008700         MOVE 'Y' TO STRONG-SW.
008800 
008900     PERFORM 100-ASSIGN-SEVERITY THRU 100-EXIT.
009000     PERFORM 200-ASSIGN-CONFIDENCE THRU 200-EXIT.
009100     GOBACK.
009200 
009300 100-ASSIGN-SEVERITY.
009400     EVALUATE TRUE
009500         WHEN SEV-SAFE
009600             MOVE 'none' TO SEV-SEVERITY
009700         WHEN SEV-ADJUST-DOSAGE
009800             MOVE 'low/moderate' TO SEV-SEVERITY
009900         WHEN SEV-TOXIC OR SEV-INEFFECTIVE
010000             IF CLASS-IS-STRONG
010100                 MOVE 'critical' TO SEV-SEVERITY
010200             ELSE
010300                 MOVE 'high' TO SEV-SEVERITY
010400             END-IF
010500         WHEN OTHER
010600             MOVE 'low/moderate' TO SEV-SEVERITY
010700     END-EVALUATE.
010800 100-EXIT.
010900     EXIT.
011000 
011100 200-ASSIGN-CONFIDENCE.
011200     IF CLASS-IS-STRONG
011300         MOVE 1.00 TO SEV-CONFIDENCE-SCORE
011400     ELSE
011500         IF SEV-CLASSIFICATION = 'Moderate'
011600             MOVE 0.75 TO SEV-CONFIDENCE-SCORE
011700         ELSE
011800             MOVE 0.00 TO SEV-CONFIDENCE-SCORE
011900         END-IF
012000     END-IF.
012100 200-EXIT.
012200     EXIT.
