000100******************************************************************
000200* PGXPROF  -  RESOLVED PROFILE RECORD (R2)                       *
000300*        OUTPUT OF PGXPHAS, INPUT TO PGXRISK.  ONE RECORD PER    *
000400*        GENE, SORTED ASCENDING BY GENE ON OUTPUT.               *
000500******************************************************************
000600 01  PGXPROF-REC.
000700     05  PROF-GENE               PIC X(10).
000800     05  PROF-DIPLOTYPE          PIC X(40).
000900*        UNUSED TRAILING ENTRIES ARE LEFT AS SPACES, SAME AS THE
001000*        EQUIPMENT AND LAB-TEST TABLES DID ON THE BILLING SIDE.
001100     05  PROF-CONTRIB-RSID OCCURS 10 TIMES
001200                                 PIC X(15).
001300     05  PROF-STATUS             PIC X(10).
001400         88  PROF-RESOLVED       VALUE 'resolved'.
001500         88  PROF-UNCERTAIN      VALUE 'uncertain'.
001600     05  FILLER                  PIC X(10).
