000100******************************************************************
000200* PGXRECT  -  CPIC RECOMMENDATION TABLE ENTRY (R4)               *
000300*                                                                *
000400*        REFERENCE FILE, NOT SORTED - WALKED WITH A PLAIN        *
000500*        SEARCH THE SAME WAY THE EQUIPMENT AND LAB-TEST TABLES   *
000600*        WERE WALKED ON THE BILLING SIDE.  ONLY GENERAL-         *
000700*        POPULATION ROWS ARE EVER CANDIDATES.                    *
000800******************************************************************
000900 01  PGXRECT-REC.
001000     05  RECT-DRUGNAME           PIC X(20).
001100     05  RECT-POPULATION         PIC X(10).
001200     05  RECT-LOOKUPKEY-GENE     PIC X(10).
001300     05  RECT-LOOKUPKEY-VALUE    PIC X(20).
001400     05  RECT-DRUGRECOMMENDATION PIC X(200).
001500     05  RECT-CLASSIFICATION     PIC X(20).
001600     05  RECT-GUIDELINENAME      PIC X(60).
001700     05  RECT-GUIDELINEURL       PIC X(80).
001800     05  RECT-IMPLICATIONS       PIC X(200).
001900     05  FILLER                  PIC X(05).
002000 
002100******************************************************************
002200* IN-MEMORY RECOMMENDATION TABLE - LOADED IN FILE ORDER.         *
002300******************************************************************
002400 01  RECT-TABLE.
002500     05  RECT-TABLE-REC OCCURS 3000 TIMES
002600             INDEXED BY RECT-IDX.
002700         10  RECT-T-DRUGNAME          PIC X(20).
002800         10  RECT-T-POPULATION        PIC X(10).
002900         10  RECT-T-LOOKUPKEY-GENE    PIC X(10).
003000         10  RECT-T-LOOKUPKEY-VALUE   PIC X(20).
003100         10  RECT-T-DRUGRECOMMEND     PIC X(200).
003200         10  RECT-T-CLASSIFICATION    PIC X(20).
003300         10  RECT-T-GUIDELINENAME     PIC X(60).
003400         10  RECT-T-GUIDELINEURL      PIC X(80).
003500         10  RECT-T-IMPLICATIONS      PIC X(200).
003600 77  RECT-TABLE-CNT               PIC 9(04) COMP VALUE ZERO.
