000100******************************************************************
000200* PGXVIN   -  ANNOTATED VARIANT / REQUEST INPUT RECORD           *
000300*                                                                *
000400*        THIS FILE COMES OVER FROM THE ANNOTATION EXTRACT.       *
000500*        IT CARRIES THREE RECORD FORMATS UNDER ONE COMMON        *
000600*        RECORD-TYPE BYTE, THE SAME WAY THE OLD DAILY CHARGES    *
000700*        FEED CARRIED DETAIL AND TRAILER RECS TOGETHER --        *
000800*              'H' = REQUEST HEADER (FIRST RECORD ONLY)          *
000900*              'V' = ANNOTATED VARIANT DETAIL                    *
001000*              'T' = TRAILER (RECORD COUNT, LAST RECORD)         *
001100*        OUT-OF-BALANCE CONDITIONS SHOULD ABEND THE STEP.        *
001200******************************************************************
001300 01  PGXVIN-REC.
001400     05  VIN-RECORD-TYPE         PIC X(01).
001500         88  VIN-HEADER-REC      VALUE 'H'.
001600         88  VIN-VARIANT-REC     VALUE 'V'.
001700         88  VIN-TRAILER-REC     VALUE 'T'.
001800     05  FILLER                  PIC X(249).
001900 
002000******************************************************************
002100* OVERLAY OF THE HEADER FORMAT (RECORD-TYPE 'H')                 *
002200******************************************************************
002300 01  WS-VIN-HEADER-REC.
002400     05  VINH-RECORD-TYPE        PIC X(01).
002500     05  VINH-REQUEST-ID         PIC X(10).
002600     05  VINH-PATIENT-ID         PIC X(20).
002700     05  VINH-DRUG-LIST-RAW      PIC X(200).
002800     05  VINH-VCF-SUCCESS-FLAG   PIC X(01).
002900     05  FILLER                  PIC X(18).
003000 
003100******************************************************************
003200* OVERLAY OF THE VARIANT DETAIL FORMAT (RECORD-TYPE 'V')         *
003300* REST-OF-RECORD CARRIES THE FULL ANNOTATION LINE BUT ONLY THE   *
003400* FOUR FIELDS BELOW ARE ROUTED THROUGH TO EXTRACTION.            *
003500******************************************************************
003600 01  WS-VIN-VARIANT-REC.
003700     05  VINV-RECORD-TYPE        PIC X(01).
003800     05  VINV-GENE-ANNOT         PIC X(10).
003900     05  VINV-RSID-ANNOT         PIC X(15).
004000     05  VINV-STAR-ANNOT         PIC X(10).
004100     05  VINV-GENOTYPE-RAW       PIC X(07).
004200     05  FILLER                  PIC X(207).
004300 
004400******************************************************************
004500* OVERLAY OF THE TRAILER FORMAT (RECORD-TYPE 'T')                *
004600******************************************************************
004700 01  WS-VIN-TRAILER-REC.
004800     05  VINT-RECORD-TYPE        PIC X(01).
004900     05  VINT-RECORD-COUNT       PIC 9(09).
005000     05  FILLER                  PIC X(240).
